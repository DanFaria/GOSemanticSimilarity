      *****************************************************************
      * ZSIM STUDY-SET record definition.                             *
      * Free-form line - only the first token is significant, but    *
      * the whole line is kept so ZSIM102 can tokenize it on any of   *
      * the four accepted delimiters.                                *
      *****************************************************************
       01  STU-RECORD.
           02  STU-TEXT               PIC  X(78) VALUE SPACES.
           02  FILLER                 PIC  X(02) VALUE SPACES.
