000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ZSIMPLT.
000300 AUTHOR.         Rich Jackson and Randy Frerking.
000400 INSTALLATION.   zFAM Batch Analytics Group.
000500 DATE-WRITTEN.   07/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900* ZSIMPLT - RUN-CARD VALIDATION AND METRIC NAME RESOLUTION
001000* 
001100* CALLed once by ZSIM000 right after the run-control card is
001200* read.  Checks that the three mandatory input files were given,
001300* that a term metric was supplied whenever the gene metric needs
001400* one (Maximum or BestMatchAverage), and resolves the term- and
001500* gene-metric names typed on the card to the internal metric
001600* codes the rest of the run uses (ZP-TERM-METRIC-CODE and
001700* ZP-GENE-METRIC-CODE in the shared run-tables).
001800* 
001900* This program used to be the shop's PLT start-up module that
002000* primed the zFAM expiration task at CICS cold start; it is kept
002100* here in its original role as a small, first-called utility.
002200******************************************************************
002300* CHANGE LOG
002400* DATE       BY   TICKET    DESCRIPTION
002500* ---------- ---- --------- --------------------------------------
002600* 07/02/1989 RF   FA-0016   Original coding - file checks.        FA-0016 
002700* 12/09/1989 RJ   FA-0033   Added term/gene metric name parsing.  FA-0033 
002800* 05/14/1990 RF   FA-0060   Added Maximum/BestMatch pairing rule. FA-0060 
002900* 10/19/1991 RJ   FA-0108   Case-insensitive metric name compare. FA-0108 
003000* 03/02/1994 RF   FA-0175   Unknown metric name treated as blank. FA-0175 
003100* 12/30/1998 RJ   FA-Y2K06  Y2K date window reviewed - N/A here.  FA-Y2K06
003200* 08/11/2000 RF   FA-0266   Added SimGIC/CoSim term-level names.  FA-0266 
003300* 02/23/2002 RJ   FA-0299   Trace switch added for QA runs.       FA-0299
003310* 11/03/2004 RF   FA-0331   Fail-count and metric-found switch    FA-0331
003320*                            moved to 77-level entries ahead of
003330*                            the working-storage list - shop
003340*                            standard.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS ZSIM-ALPHABETIC IS 'A' THRU 'Z'
004000     UPSI-0 ON  STATUS IS ZSIM-TRACE-ON
004100            OFF STATUS IS ZSIM-TRACE-OFF.
004200*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004410*
004420******************************************************************
004430* STANDALONE SWITCH AND COUNTER PULLED OUT OF THE LIST BELOW SO
004440* THE METRIC-NAME VALIDATION LOOP CAN NAME THEM DIRECTLY.
004450******************************************************************
004460 77  WS-FAIL-COUNT          PIC S9(04) COMP VALUE ZEROES.
004470 77  WS-METRIC-FOUND-SW     PIC  X(01) VALUE 'N'.
004480     88  WS-METRIC-FOUND           VALUE 'Y'.
004490*
004500*
004600******************************************************************
004700** DEFINE LOCAL VARIABLES                                        *
004800******************************************************************
004900 01  WS-UPPER-TERM-METRIC   PIC  X(12) VALUE SPACES.
005000 01  WS-UPPER-GENE-METRIC   PIC  X(12) VALUE SPACES.
005100 01  WS-UPPER-METRIC-R REDEFINES WS-UPPER-TERM-METRIC.
005200     02  WS-UTM-FIRST-8     PIC  X(08).
005300     02  WS-UTM-LAST-4      PIC  X(04).
005400 01  WS-LOWER-ALPHABET      PIC  X(26)
005500                            VALUE 'abcdefghijklmnopqrstuvwxyz'.
005600 01  WS-UPPER-ALPHABET      PIC  X(26)
005700                            VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006100*
006200 01  WS-TERM-METRIC-NAMES.
006300     02  FILLER PIC X(12) VALUE 'RESNIK      '.
006400     02  FILLER PIC X(12) VALUE 'LIN         '.
006500     02  FILLER PIC X(12) VALUE 'JIANGCONRATH'.
006600     02  FILLER PIC X(12) VALUE 'PEKARSTAAB  '.
006700     02  FILLER PIC X(12) VALUE 'SIMUI       '.
006800     02  FILLER PIC X(12) VALUE 'SIMGIC      '.
006900     02  FILLER PIC X(12) VALUE 'COSIM       '.
007000 01  WS-TERM-METRIC-TABLE REDEFINES WS-TERM-METRIC-NAMES.
007100     02  WS-TM-NAME OCCURS 7 TIMES
007200                     INDEXED BY WS-TM-IX PIC X(12).
007300*
007400 01  WS-GENE-METRIC-NAMES.
007500     02  FILLER PIC X(12) VALUE 'SIMUI       '.
007600     02  FILLER PIC X(12) VALUE 'SIMGIC      '.
007700     02  FILLER PIC X(12) VALUE 'COSIM       '.
007800     02  FILLER PIC X(12) VALUE 'MAXIMUM     '.
007900     02  FILLER PIC X(12) VALUE 'BESTMATCHAVE'.
008000 01  WS-GENE-METRIC-TABLE REDEFINES WS-GENE-METRIC-NAMES.
008100     02  WS-GM-NAME OCCURS 5 TIMES
008200                     INDEXED BY WS-GM-IX PIC X(12).
008300*
008400******************************************************************
008500** ZSIM ABORT/ERROR MESSAGE RESOURCES.                            *
008600******************************************************************
008700 COPY ZSIMERR.
008800*
008900 LINKAGE SECTION.
009000 COPY ZSIMTAB.
009100*
009200 PROCEDURE DIVISION USING ZSIM-RUN-TABLES.
009300*
009400******************************************************************
009500** Main process.                                                 *
009600******************************************************************
009700     PERFORM 1000-CHECK-MANDATORY     THRU 1000-EXIT.
009800     IF  NOT ZP-ABORT-RUN
009900         PERFORM 2000-PARSE-TERM-METRIC THRU 2000-EXIT
010000         PERFORM 3000-PARSE-GENE-METRIC THRU 3000-EXIT
010100         PERFORM 4000-CHECK-METRIC-PAIR THRU 4000-EXIT.
010200     GOBACK.
010300*
010400******************************************************************
010500** Ontology, annotation and study-set files are mandatory.       *
010600******************************************************************
010700 1000-CHECK-MANDATORY.
010800     MOVE ZEROES TO WS-FAIL-COUNT.
010900     IF  ZP-ONTOLOGY-DD   = SPACES
011000         ADD 1 TO WS-FAIL-COUNT
011100         MOVE 'Y' TO ZP-ABORT-SWITCH
011200         MOVE 'ONTOLOGY FILE NOT SPECIFIED' TO ZP-ABORT-MESSAGE
011300         GO TO 1000-EXIT.
011400     IF  ZP-ANNOTATION-DD = SPACES
011500         ADD 1 TO WS-FAIL-COUNT
011600         MOVE 'Y' TO ZP-ABORT-SWITCH
011700         MOVE 'ANNOTATION FILE NOT SPECIFIED' TO ZP-ABORT-MESSAGE
011800         GO TO 1000-EXIT.
011900     IF  ZP-STUDY-DD      = SPACES
012000         ADD 1 TO WS-FAIL-COUNT
012100         MOVE 'Y' TO ZP-ABORT-SWITCH
012200         MOVE 'STUDY-SET FILE NOT SPECIFIED' TO ZP-ABORT-MESSAGE.
012300 1000-EXIT.
012400     EXIT.
012500*
012600******************************************************************
012700** Resolve the term-metric name to its internal code.  Matching  *
012800** is case-insensitive; an unrecognised name is left unspecified.*
012900******************************************************************
013000 2000-PARSE-TERM-METRIC.
013100     MOVE ZP-TERM-METRIC TO WS-UPPER-TERM-METRIC.
013200     INSPECT WS-UPPER-TERM-METRIC
013300         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
013400     MOVE ZEROES TO ZP-TERM-METRIC-CODE.
013500     SET WS-TM-IX TO 1.
013600     MOVE 'N' TO WS-METRIC-FOUND-SW.
013700     PERFORM 2100-SCAN-TERM-TABLE  THRU 2100-EXIT
013800         VARYING WS-TM-IX FROM 1 BY 1
013900         UNTIL WS-TM-IX > 7 OR WS-METRIC-FOUND.
014000 2000-EXIT.
014100     EXIT.
014200*
014300 2100-SCAN-TERM-TABLE.
014400     IF  WS-UPPER-TERM-METRIC = WS-TM-NAME(WS-TM-IX)
014500         SET  ZP-TERM-METRIC-CODE TO WS-TM-IX
014600         MOVE 'Y' TO WS-METRIC-FOUND-SW.
014700 2100-EXIT.
014800     EXIT.
014900*
015000******************************************************************
015100** Resolve the gene-metric name to its internal code, same rule. *
015200******************************************************************
015300 3000-PARSE-GENE-METRIC.
015400     MOVE ZP-GENE-METRIC TO WS-UPPER-GENE-METRIC.
015500     INSPECT WS-UPPER-GENE-METRIC
015600         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
015700     MOVE ZEROES TO ZP-GENE-METRIC-CODE.
015800     SET WS-GM-IX TO 1.
015900     MOVE 'N' TO WS-METRIC-FOUND-SW.
016000     PERFORM 3100-SCAN-GENE-TABLE  THRU 3100-EXIT
016100         VARYING WS-GM-IX FROM 1 BY 1
016200         UNTIL WS-GM-IX > 5 OR WS-METRIC-FOUND.
016300 3000-EXIT.
016400     EXIT.
016500*
016600 3100-SCAN-GENE-TABLE.
016700     IF  WS-UPPER-GENE-METRIC = WS-GM-NAME(WS-GM-IX)
016800         SET  ZP-GENE-METRIC-CODE TO WS-GM-IX
016900         MOVE 'Y' TO WS-METRIC-FOUND-SW.
017000 3100-EXIT.
017100     EXIT.
017200*
017300******************************************************************
017400** Maximum and BestMatchAverage need a term metric to score      *
017500** individual term pairs with - abort if none was resolved.      *
017600******************************************************************
017700 4000-CHECK-METRIC-PAIR.
017800     IF  (ZP-GM-MAXIMUM OR ZP-GM-BEST-MATCH-AVG)
017900     AND ZP-TM-NONE
018000         MOVE 'Y' TO ZP-ABORT-SWITCH
018100         MOVE 'TERM METRIC REQUIRED FOR SELECTED GENE METRIC'
018200                                     TO ZP-ABORT-MESSAGE.
018300 4000-EXIT.
018400     EXIT.
