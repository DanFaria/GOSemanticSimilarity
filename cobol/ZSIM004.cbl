000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ZSIM004.
000300 AUTHOR.         Rich Jackson and Randy Frerking.
000400 INSTALLATION.   zFAM Batch Analytics Group.
000500 DATE-WRITTEN.   04/19/1990.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900* ZSIM004 - ONTOLOGY GRAPH LOAD AND TRANSITIVE CLOSURE
001000* 
001100* CALLed by ZSIM000 once per run, right after ZSIMPLT clears the
001200* run-control card.  Reads the term file (skipping obsolete
001300* terms) and the parent/child relationship file into the shared
001400* run-tables, then grows the direct-edge relationship table into
001500* the full ancestor closure by the shop's semi-naive compose-and-
001600* repeat method: two edges h-to-i and i-to-j are combined into a
001700* new edge h-to-j at the summed distance, over and over, until a
001800* full pass adds nothing new.  A distance-zero self edge is added
001900* for every term last so every query can treat 'is itself' as the
002000* closest possible ancestor relationship.
002100* 
002200* The closure table this builds is read (never rebuilt) by every
002300* other member of the run - ZSIM005 for annotation extension and
002400* ZSIM008/ZSIM009/ZSIM031 for the information-content and metric
002500* arithmetic.
002600******************************************************************
002700* CHANGE LOG
002800* DATE       BY   TICKET    DESCRIPTION
002900* ---------- ---- --------- --------------------------------------
003000* 04/19/1990 RJ   FA-0057   Original term/edge loader.            FA-0057 
003100* 04/22/1990 RJ   FA-0058   Added semi-naive closure pass.        FA-0058 
003200* 06/03/1990 RF   FA-0063   Added namespace root capture.         FA-0063 
003300* 09/14/1990 RJ   FA-0075   Distance-zero self edges added.       FA-0075 
003400* 02/27/1991 RF   FA-0086   Duplicate-edge check on compose.      FA-0086 
003500* 07/11/1992 RJ   FA-0130   Alt-id column read into table.        FA-0130 
003600* 03/29/1994 RF   FA-0172   Fixed compose property rule.          FA-0172 
003700* 11/15/1996 RJ   FA-0242   Widened closure table to 60000.       FA-0242 
003800* 12/29/1998 RF   FA-Y2K07  Y2K date window reviewed - N/A.       FA-Y2K07
003900* 05/03/2000 RJ   FA-0260   Obsolete-term skip on term read.      FA-0260 
004000* 09/18/2002 RF   FA-0301   Trace DISPLAY under UPSI-0.           FA-0301 
004100* 01/14/2003 RJ   FA-0318   Structural descendant tally added.    FA-0318
004110* 11/03/2004 RF   FA-0331   EOF switch and child subscript moved  FA-0331
004120*                            to 77-level entries ahead of the
004130*                            working-storage list - shop standard.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS ZSIM-ALPHABETIC IS 'A' THRU 'Z'
005000     UPSI-0 ON  STATUS IS ZSIM-TRACE-ON
005100            OFF STATUS IS ZSIM-TRACE-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT TERM-FILE   ASSIGN TO ONTTERM
005500                         FILE STATUS IS WS-TERM-STATUS.
005600     SELECT REL-FILE    ASSIGN TO ONTREL
005700                         FILE STATUS IS WS-REL-STATUS.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  TERM-FILE
006300     RECORDING MODE IS F.
006400 COPY ZSIMTRM.
006500 01  TRM-RECORD-ALT REDEFINES TRM-RECORD.
006600     02  TRM-WHOLE-CARD         PIC X(74).
006700*
006800 FD  REL-FILE
006900     RECORDING MODE IS F.
007000 COPY ZSIMREL.
007100 01  REL-RECORD-ALT REDEFINES REL-RECORD.
007200     02  REL-WHOLE-CARD         PIC X(25).
007300*
007400 WORKING-STORAGE SECTION.
007410*
007420******************************************************************
007430* STANDALONE SWITCH AND SUBSCRIPT PULLED OUT OF THE LIST BELOW SO
007440* THE CLOSURE-BUILD LOOP CAN NAME THEM WITHOUT A GROUP QUALIFIER.
007450******************************************************************
007460 77  WS-TERM-EOF-SW         PIC  X(01) VALUE 'N'.
007470     88  WS-TERM-EOF               VALUE 'Y'.
007480 77  WS-CHILD-INDEX         PIC S9(08) COMP VALUE ZEROES.
007490*
007500*
007600******************************************************************
007700** DEFINE LOCAL VARIABLES                                        *
007800******************************************************************
007900 01  WS-TERM-STATUS         PIC  X(02) VALUE SPACES.
008000 01  WS-REL-STATUS          PIC  X(02) VALUE SPACES.
008300 01  WS-REL-EOF-SW          PIC  X(01) VALUE 'N'.
008400     88  WS-REL-EOF                VALUE 'Y'.
008500*
008700 01  WS-PARENT-INDEX        PIC S9(08) COMP VALUE ZEROES.
008800 01  WS-SEARCH-ID           PIC  X(10) VALUE SPACES.
008900 01  WS-FOUND-INDEX         PIC S9(08) COMP VALUE ZEROES.
009000*
009100 01  WS-PASS-ADDED-SW       PIC  X(01) VALUE 'N'.
009200     88  WS-PASS-ADDED             VALUE 'Y'.
009300 01  WS-DUP-FOUND-SW        PIC  X(01) VALUE 'N'.
009400     88  WS-DUP-FOUND              VALUE 'Y'.
009500*
009600 01  WS-NEW-CHILD-IDX       PIC S9(08) COMP VALUE ZEROES.
009700 01  WS-NEW-ANCESTOR-IDX    PIC S9(08) COMP VALUE ZEROES.
009800 01  WS-NEW-DISTANCE        PIC S9(06) COMP VALUE ZEROES.
009900 01  WS-NEW-PROP            PIC  X(01) VALUE 'I'.
010000*
010100 01  WS-TRACE-LINE          PIC  X(60) VALUE SPACES.
010200 01  WS-TRACE-HALVES REDEFINES WS-TRACE-LINE.
010300     02  WS-TRACE-HALF1     PIC  X(30).
010400     02  WS-TRACE-HALF2     PIC  X(30).
010500*
010600******************************************************************
010700** ZSIM ABORT/ERROR MESSAGE RESOURCES.                            *
010800******************************************************************
010900 COPY ZSIMERR.
011000*
011100 LINKAGE SECTION.
011200 COPY ZSIMTAB.
011300*
011400 PROCEDURE DIVISION USING ZSIM-RUN-TABLES.
011500*
011600******************************************************************
011700** Main process.                                                 *
011800******************************************************************
011900     PERFORM 1000-LOAD-TERMS          THRU 1000-EXIT.
012000     PERFORM 2000-LOAD-RELATIONSHIPS  THRU 2000-EXIT.
012100     PERFORM 3000-BUILD-CLOSURE       THRU 3000-EXIT.
012200     PERFORM 4000-ADD-SELF-EDGES      THRU 4000-EXIT.
012300     PERFORM 5000-COMPUTE-DESC-COUNTS THRU 5000-EXIT.
012400     GOBACK.
012500*
012600******************************************************************
012700** Load active terms.  Obsolete terms are dropped on read - they *
012800** never appear in the graph and can never be annotated.          *
012900******************************************************************
013000 1000-LOAD-TERMS.
013100     MOVE ZEROES TO ZT-TERM-COUNT.
013200     MOVE SPACES TO ZN-ROOT-INDEX.
013300     MOVE ZEROES TO ZN-ROOT-F ZN-ROOT-P ZN-ROOT-C.
013400     OPEN INPUT TERM-FILE.
013500     IF  WS-TERM-STATUS NOT = '00'
013600         MOVE 'ZSIM004 '     TO ZE-A-PROGRAM
013700         MOVE '1000'         TO ZE-A-PARAGRAPH
013800         MOVE WS-TERM-STATUS TO ZE-A-REASON
013900         MOVE 'UNABLE TO OPEN ONTOLOGY TERM FILE' TO ZE-A-MESSAGE
014000         DISPLAY ZE-ABEND-LINE
014100         MOVE 16 TO RETURN-CODE
014200         STOP RUN.
014300     PERFORM 1100-READ-TERM            THRU 1100-EXIT.
014400     PERFORM 1200-STORE-TERM           THRU 1200-EXIT
014500         UNTIL WS-TERM-EOF.
014600     CLOSE TERM-FILE.
014700     IF  ZSIM-TRACE-ON
014800         MOVE 'TERM TABLE LOAD COMPLETE' TO WS-TRACE-LINE
014900         DISPLAY WS-TRACE-LINE.
015000 1000-EXIT.
015100     EXIT.
015200*
015300 1100-READ-TERM.
015400     READ TERM-FILE
015500         AT END MOVE 'Y' TO WS-TERM-EOF-SW.
015600 1100-EXIT.
015700     EXIT.
015800*
015900 1200-STORE-TERM.
016000     IF  NOT TRM-IS-OBSOLETE
016100         IF  ZT-TERM-COUNT < 5000
016200             SET  ZT-IX TO ZT-TERM-COUNT
016300             SET  ZT-IX UP BY 1
016400             ADD  1 TO ZT-TERM-COUNT
016500             MOVE TRM-ID          TO ZT-ID(ZT-IX)
016600             MOVE TRM-NAMESPACE   TO ZT-NAMESPACE(ZT-IX)
016700             MOVE TRM-ROOT        TO ZT-ROOT-FLAG(ZT-IX)
016800             MOVE TRM-ALT-ID      TO ZT-ALT-ID(ZT-IX)
016900             MOVE ZEROES          TO ZT-ANN-COUNT(ZT-IX)
017000                                     ZT-DESC-COUNT-I(ZT-IX)
017100                                     ZT-DESC-COUNT-A(ZT-IX)
017200             MOVE 'N'             TO ZT-IC-ANNOT-SET(ZT-IX)
017300                                     ZT-IC-STRUCT-SET(ZT-IX)
017400             IF  TRM-IS-ROOT
017500                 IF  TRM-MOLECULAR-FUNC
017600                     SET ZN-ROOT-F TO ZT-IX
017700                 ELSE
017800                 IF  TRM-BIOLOGICAL-PROC
017900                     SET ZN-ROOT-P TO ZT-IX
018000                 ELSE
018100                 IF  TRM-CELLULAR-COMP
018200                     SET ZN-ROOT-C TO ZT-IX.
018300     PERFORM 1100-READ-TERM            THRU 1100-EXIT.
018400 1200-EXIT.
018500     EXIT.
018600*
018700******************************************************************
018800** Load direct parent/child edges at distance 1.  An edge whose  *
018900** child or parent term did not survive the load above (obsolete *
019000** or simply absent from the term file) is silently dropped.     *
019100******************************************************************
019200 2000-LOAD-RELATIONSHIPS.
019300     MOVE ZEROES TO ZC-CLOSURE-COUNT.
019400     OPEN INPUT REL-FILE.
019500     IF  WS-REL-STATUS NOT = '00'
019600         MOVE 'ZSIM004 '    TO ZE-A-PROGRAM
019700         MOVE '2000'        TO ZE-A-PARAGRAPH
019800         MOVE WS-REL-STATUS TO ZE-A-REASON
019900         MOVE 'UNABLE TO OPEN ONTOLOGY RELATIONSHIP FILE'
020000                            TO ZE-A-MESSAGE
020100         DISPLAY ZE-ABEND-LINE
020200         MOVE 16 TO RETURN-CODE
020300         STOP RUN.
020400     PERFORM 2100-READ-REL             THRU 2100-EXIT.
020500     PERFORM 2200-STORE-EDGE           THRU 2200-EXIT
020600         UNTIL WS-REL-EOF.
020700     CLOSE REL-FILE.
020800 2000-EXIT.
020900     EXIT.
021000*
021100 2100-READ-REL.
021200     READ REL-FILE
021300         AT END MOVE 'Y' TO WS-REL-EOF-SW.
021400 2100-EXIT.
021500     EXIT.
021600*
021700 2200-STORE-EDGE.
021800     MOVE REL-CHILD  TO WS-SEARCH-ID.
021900     PERFORM 9500-FIND-TERM-INDEX      THRU 9500-EXIT.
022000     MOVE WS-FOUND-INDEX TO WS-CHILD-INDEX.
022100     MOVE REL-PARENT TO WS-SEARCH-ID.
022200     PERFORM 9500-FIND-TERM-INDEX      THRU 9500-EXIT.
022300     MOVE WS-FOUND-INDEX TO WS-PARENT-INDEX.
022400     IF  WS-CHILD-INDEX > 0 AND WS-PARENT-INDEX > 0
022500     AND ZC-CLOSURE-COUNT < 60000
022600         SET  ZC-IX TO ZC-CLOSURE-COUNT
022700         SET  ZC-IX UP BY 1
022800         ADD  1 TO ZC-CLOSURE-COUNT
022900         MOVE WS-CHILD-INDEX         TO ZC-CHILD-IDX(ZC-IX)
023000         MOVE WS-PARENT-INDEX        TO ZC-ANCESTOR-IDX(ZC-IX)
023100         MOVE 1                      TO ZC-DISTANCE(ZC-IX)
023200         MOVE REL-PROP                TO ZC-PROP(ZC-IX).
023300     PERFORM 2100-READ-REL             THRU 2100-EXIT.
023400 2200-EXIT.
023500     EXIT.
023600*
023700******************************************************************
023800** Semi-naive transitive closure.  Two existing edges h-to-i     *
023900** (some child h, ancestor i) and i-to-j (i as child, ancestor j)*
024000** compose into a new edge h-to-j at the summed distance; the    *
024100** new edge's property is the non-is_a leg when either leg is    *
024200** non-is_a, else is_a.  Repeat full passes until one adds        *
024300** nothing new.                                                   *
024400******************************************************************
024500 3000-BUILD-CLOSURE.
024600     MOVE 'Y' TO WS-PASS-ADDED-SW.
024700     PERFORM 3100-ONE-PASS             THRU 3100-EXIT
024800         UNTIL NOT WS-PASS-ADDED.
024900 3000-EXIT.
025000     EXIT.
025100*
025200 3100-ONE-PASS.
025300     MOVE 'N' TO WS-PASS-ADDED-SW.
025400     PERFORM 3200-OUTER-EDGE           THRU 3200-EXIT
025500         VARYING ZC-IX FROM 1 BY 1
025600         UNTIL ZC-IX > ZC-CLOSURE-COUNT.
025700 3100-EXIT.
025800     EXIT.
025900*
026000 3200-OUTER-EDGE.
026100     PERFORM 3300-INNER-EDGE           THRU 3300-EXIT
026200         VARYING ZC-IX2 FROM 1 BY 1
026300         UNTIL ZC-IX2 > ZC-CLOSURE-COUNT.
026400 3200-EXIT.
026500     EXIT.
026600*
026700 3300-INNER-EDGE.
026800     IF  ZC-ANCESTOR-IDX(ZC-IX) = ZC-CHILD-IDX(ZC-IX2)
026900         PERFORM 3400-COMPOSE-EDGE     THRU 3400-EXIT.
027000 3300-EXIT.
027100     EXIT.
027200*
027300 3400-COMPOSE-EDGE.
027400     MOVE ZC-CHILD-IDX(ZC-IX)         TO WS-NEW-CHILD-IDX.
027500     MOVE ZC-ANCESTOR-IDX(ZC-IX2)     TO WS-NEW-ANCESTOR-IDX.
027600     COMPUTE WS-NEW-DISTANCE =
027700         ZC-DISTANCE(ZC-IX) + ZC-DISTANCE(ZC-IX2).
027800     IF  ZC-OTHER(ZC-IX) OR ZC-OTHER(ZC-IX2)
027900         MOVE 'O' TO WS-NEW-PROP
028000     ELSE
028100         MOVE 'I' TO WS-NEW-PROP.
028200     IF  WS-NEW-CHILD-IDX = WS-NEW-ANCESTOR-IDX
028300         GO TO 3400-EXIT.
028400     PERFORM 9600-FIND-EDGE            THRU 9600-EXIT.
028500     IF  NOT WS-DUP-FOUND
028600         IF  ZC-CLOSURE-COUNT < 60000
028700             SET  ZC-IX3 TO ZC-CLOSURE-COUNT
028800             SET  ZC-IX3 UP BY 1
028900             ADD  1 TO ZC-CLOSURE-COUNT
029000             MOVE WS-NEW-CHILD-IDX        TO ZC-CHILD-IDX(ZC-IX3)
029100             MOVE WS-NEW-ANCESTOR-IDX     TO ZC-ANCESTOR-IDX(ZC-IX3)
029200             MOVE WS-NEW-DISTANCE         TO ZC-DISTANCE(ZC-IX3)
029300             MOVE WS-NEW-PROP             TO ZC-PROP(ZC-IX3)
029400             MOVE 'Y' TO WS-PASS-ADDED-SW.
029500 3400-EXIT.
029600     EXIT.
029700*
029800******************************************************************
029900** Every term is its own closest ancestor - distance zero, is_a. *
030000******************************************************************
030100 4000-ADD-SELF-EDGES.
030200     PERFORM 4100-ONE-SELF-EDGE        THRU 4100-EXIT
030300         VARYING ZT-IX FROM 1 BY 1
030400         UNTIL ZT-IX > ZT-TERM-COUNT
030500         OR ZC-CLOSURE-COUNT NOT < 60000.
030600 4000-EXIT.
030700     EXIT.
030800*
030900 4100-ONE-SELF-EDGE.
031000     SET  ZC-IX TO ZC-CLOSURE-COUNT.
031100     SET  ZC-IX UP BY 1.
031200     ADD  1 TO ZC-CLOSURE-COUNT.
031300     SET  ZC-CHILD-IDX(ZC-IX)    TO ZT-IX.
031400     SET  ZC-ANCESTOR-IDX(ZC-IX) TO ZT-IX.
031500     MOVE ZEROES                 TO ZC-DISTANCE(ZC-IX).
031600     MOVE 'I'                    TO ZC-PROP(ZC-IX).
031700 4100-EXIT.
031800     EXIT.
031900*
032000******************************************************************
032100** Structural descendant counts, used by ZSIM008 for structural  *
032200** information content when the run is not annotation-based - one*
032300** tally of proper descendants under is_a only, one under all    *
032400** relation types, per term.  Self edges are excluded.            *
032500******************************************************************
032600 5000-COMPUTE-DESC-COUNTS.
032700     PERFORM 5100-TALLY-ONE-EDGE       THRU 5100-EXIT
032800         VARYING ZC-IX FROM 1 BY 1
032900         UNTIL ZC-IX > ZC-CLOSURE-COUNT.
033000 5000-EXIT.
033100     EXIT.
033200*
033300 5100-TALLY-ONE-EDGE.
033400     IF  ZC-CHILD-IDX(ZC-IX) NOT = ZC-ANCESTOR-IDX(ZC-IX)
033500         SET  ZT-IX TO ZC-ANCESTOR-IDX(ZC-IX)
033600         ADD  1 TO ZT-DESC-COUNT-A(ZT-IX)
033700         IF  ZC-IS-A(ZC-IX)
033800             ADD 1 TO ZT-DESC-COUNT-I(ZT-IX).
033900 5100-EXIT.
034000     EXIT.
034100*
034200******************************************************************
034300** Look up a term id in the term table; zero if not found.       *
034400******************************************************************
034500 9500-FIND-TERM-INDEX.
034600     MOVE ZEROES TO WS-FOUND-INDEX.
034700     SET  ZT-IX2 TO 1.
034800     PERFORM 9510-CHECK-ONE-TERM       THRU 9510-EXIT
034900         VARYING ZT-IX2 FROM 1 BY 1
035000         UNTIL ZT-IX2 > ZT-TERM-COUNT
035100         OR WS-FOUND-INDEX NOT = ZERO.
035200 9500-EXIT.
035300     EXIT.
035400*
035500 9510-CHECK-ONE-TERM.
035600     IF  ZT-ID(ZT-IX2) = WS-SEARCH-ID
035700         SET WS-FOUND-INDEX TO ZT-IX2.
035800 9510-EXIT.
035900     EXIT.
036000*
036100******************************************************************
036200** Look up an existing (child,ancestor) pair in the closure      *
036300** table so 3400-COMPOSE-EDGE never inserts a duplicate.         *
036400******************************************************************
036500 9600-FIND-EDGE.
036600     MOVE 'N' TO WS-DUP-FOUND-SW.
036700     PERFORM 9610-CHECK-ONE-EDGE       THRU 9610-EXIT
036800         VARYING ZC-IX3 FROM 1 BY 1
036900         UNTIL ZC-IX3 > ZC-CLOSURE-COUNT
037000         OR WS-DUP-FOUND.
037100 9600-EXIT.
037200     EXIT.
037300*
037400 9610-CHECK-ONE-EDGE.
037500     IF  ZC-CHILD-IDX(ZC-IX3)    = WS-NEW-CHILD-IDX
037600     AND ZC-ANCESTOR-IDX(ZC-IX3) = WS-NEW-ANCESTOR-IDX
037700         MOVE 'Y' TO WS-DUP-FOUND-SW.
037800 9610-EXIT.
037900     EXIT.
