000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ZSIM005.
000300 AUTHOR.         Rich Jackson and Randy Frerking.
000400 INSTALLATION.   zFAM Batch Analytics Group.
000500 DATE-WRITTEN.   09/03/1990.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900* ZSIM005 - GENE ANNOTATION LOAD AND ANCESTOR EXTENSION
001000* 
001100* CALLed by ZSIM000 after ZSIM004 has built the full ontology
001200* closure.  Reads the gene/term annotation file, resolves any
001300* alternative term id to its primary id, drops any annotation
001400* whose term is not an active ontology term, and records the
001500* (gene,term) pair in the shared gene and annotation tables with
001600* set semantics - a gene seen twice is one table entry, an
001700* annotation seen twice is one table entry.
001800* 
001900* Once every input annotation is on file, each one is extended up
002000* the ontology graph: the gene also picks up every ancestor of the
002100* annotated term, is_a-only when the run card's ALL-RELATIONS flag
002200* is off, every relationship kind when it is on.  This is what
002300* lets a gene annotated to a specific term also count toward the
002400* broader terms above it when the metrics run.
002500******************************************************************
002600* CHANGE LOG
002700* DATE       BY   TICKET    DESCRIPTION
002800* ---------- ---- --------- --------------------------------------
002900* 09/03/1990 RF   FA-0071   Original annotation loader.           FA-0071 
003000* 09/05/1990 RF   FA-0072   Added gene table set semantics.       FA-0072 
003100* 11/20/1990 RJ   FA-0080   Alt-id term resolution added.         FA-0080 
003200* 03/18/1991 RF   FA-0093   Drop annotations on dead terms.       FA-0093 
003300* 08/06/1991 RJ   FA-0101   Added ancestor extension pass.        FA-0101 
003400* 01/14/1993 RF   FA-0140   ALL-RELATIONS flag honoured.          FA-0140 
003500* 06/22/1995 RJ   FA-0212   Extension keyed off base count.       FA-0212 
003600* 12/29/1998 RF   FA-Y2K08  Y2K date window reviewed - N/A.       FA-Y2K08
003700* 04/02/2001 RJ   FA-0284   Widened gene table to 2000.           FA-0284 
003800* 10/11/2002 RF   FA-0305   Duplicate-annotation guard added.     FA-0305 
003900* 01/14/2003 RJ   FA-0319   Post-extension ann-count tally added. FA-0319
003910* 11/03/2004 RF   FA-0331   EOF switch and base-count moved to    FA-0331
003920*                            77-level entries ahead of the
003930*                            working-storage list - shop standard.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS ZSIM-ALPHABETIC IS 'A' THRU 'Z'
004800     UPSI-0 ON  STATUS IS ZSIM-TRACE-ON
004900            OFF STATUS IS ZSIM-TRACE-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ANNOT-FILE  ASSIGN TO ANNOTATE
005300                         FILE STATUS IS WS-ANNOT-STATUS.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 FD  ANNOT-FILE
005900     RECORDING MODE IS F.
006000 COPY ZSIMANN.
006100 01  ANN-RECORD-ALT REDEFINES ANN-RECORD.
006200     02  ANN-WHOLE-CARD         PIC X(36).
006300*
006400 WORKING-STORAGE SECTION.
006410*
006420******************************************************************
006430* STANDALONE SWITCHES AND SUBSCRIPT PULLED OUT OF THE LIST BELOW
006440* SO THE SET-BUILD AND DUPLICATE TESTS CAN NAME THEM DIRECTLY.
006450******************************************************************
006460 77  WS-ANNOT-EOF-SW        PIC  X(01) VALUE 'N'.
006470     88  WS-ANNOT-EOF              VALUE 'Y'.
006480 77  WS-BASE-ANNOT-COUNT    PIC S9(08) COMP VALUE ZEROES.
006490*
006500*
006600******************************************************************
006700** DEFINE LOCAL VARIABLES                                        *
006800******************************************************************
006900 01  WS-ANNOT-STATUS        PIC  X(02) VALUE SPACES.
007200*
007400 01  WS-SEARCH-ID           PIC  X(10) VALUE SPACES.
007500 01  WS-FOUND-TERM-IDX      PIC S9(08) COMP VALUE ZEROES.
007600 01  WS-SEARCH-GENE         PIC  X(20) VALUE SPACES.
007700 01  WS-FOUND-GENE-IDX      PIC S9(08) COMP VALUE ZEROES.
007800*
007900 01  WS-THIS-GENE-IDX       PIC S9(08) COMP VALUE ZEROES.
008000 01  WS-THIS-TERM-IDX       PIC S9(08) COMP VALUE ZEROES.
008100 01  WS-DUP-FOUND-SW        PIC  X(01) VALUE 'N'.
008200     88  WS-DUP-FOUND              VALUE 'Y'.
008300*
008400 01  WS-SAVE-ANNOT-IX       PIC S9(08) COMP VALUE ZEROES.
008500 01  WS-TRACE-LINE          PIC  X(60) VALUE SPACES.
008600 01  WS-TRACE-HALVES REDEFINES WS-TRACE-LINE.
008700     02  WS-TRACE-HALF1     PIC  X(30).
008800     02  WS-TRACE-HALF2     PIC  X(30).
008900 01  WS-ANNOT-COUNT-DISPLAY PIC  ZZZZZ9.
009000 01  WS-ANNOT-COUNT-R REDEFINES WS-ANNOT-COUNT-DISPLAY.
009100     02  FILLER             PIC  X(06).
009200*
009300******************************************************************
009400** ZSIM ABORT/ERROR MESSAGE RESOURCES.                            *
009500******************************************************************
009600 COPY ZSIMERR.
009700*
009800 LINKAGE SECTION.
009900 COPY ZSIMTAB.
010000*
010100 PROCEDURE DIVISION USING ZSIM-RUN-TABLES.
010200*
010300******************************************************************
010400** Main process.                                                 *
010500******************************************************************
010600     PERFORM 1000-LOAD-ANNOTATIONS    THRU 1000-EXIT.
010700     MOVE ZA-ANNOT-COUNT TO WS-BASE-ANNOT-COUNT.
010800     PERFORM 2000-EXTEND-ANNOTATIONS  THRU 2000-EXIT
010900         VARYING WS-SAVE-ANNOT-IX FROM 1 BY 1
011000         UNTIL WS-SAVE-ANNOT-IX > WS-BASE-ANNOT-COUNT.
011100     PERFORM 3000-TALLY-ANN-COUNTS    THRU 3000-EXIT.
011200     IF  ZSIM-TRACE-ON
011300         MOVE ZA-ANNOT-COUNT TO WS-ANNOT-COUNT-DISPLAY
011400         MOVE 'ANNOTATION TABLE ROWS AFTER EXTENSION -'
011500                                     TO WS-TRACE-HALF1
011600         MOVE WS-ANNOT-COUNT-DISPLAY TO WS-TRACE-HALF2
011700         DISPLAY WS-TRACE-LINE.
011800     GOBACK.
011900*
012000******************************************************************
012100** Load the annotation file - alt-id resolved, inactive terms    *
012200** dropped, set semantics on both the gene and annotation tables.*
012300******************************************************************
012400 1000-LOAD-ANNOTATIONS.
012500     OPEN INPUT ANNOT-FILE.
012600     IF  WS-ANNOT-STATUS NOT = '00'
012700         MOVE 'ZSIM005 '      TO ZE-A-PROGRAM
012800         MOVE '1000'          TO ZE-A-PARAGRAPH
012900         MOVE WS-ANNOT-STATUS TO ZE-A-REASON
013000         MOVE 'UNABLE TO OPEN ANNOTATION FILE' TO ZE-A-MESSAGE
013100         DISPLAY ZE-ABEND-LINE
013200         MOVE 16 TO RETURN-CODE
013300         STOP RUN.
013400     PERFORM 1100-READ-ANNOT          THRU 1100-EXIT.
013500     PERFORM 1200-STORE-ANNOT         THRU 1200-EXIT
013600         UNTIL WS-ANNOT-EOF.
013700     CLOSE ANNOT-FILE.
013800 1000-EXIT.
013900     EXIT.
014000*
014100 1100-READ-ANNOT.
014200     READ ANNOT-FILE
014300         AT END MOVE 'Y' TO WS-ANNOT-EOF-SW.
014400 1100-EXIT.
014500     EXIT.
014600*
014700 1200-STORE-ANNOT.
014800     MOVE ANN-TERM TO WS-SEARCH-ID.
014900     PERFORM 9500-FIND-TERM-INDEX      THRU 9500-EXIT.
015000     IF  WS-FOUND-TERM-IDX = ZERO
015100         PERFORM 9520-FIND-TERM-BY-ALT THRU 9520-EXIT.
015200     IF  WS-FOUND-TERM-IDX NOT = ZERO
015300         MOVE ANN-GENE TO WS-SEARCH-GENE
015400         PERFORM 9550-FIND-OR-ADD-GENE THRU 9550-EXIT
015500         MOVE WS-FOUND-GENE-IDX TO WS-THIS-GENE-IDX
015600         MOVE WS-FOUND-TERM-IDX TO WS-THIS-TERM-IDX
015700         PERFORM 9600-FIND-ANNOT       THRU 9600-EXIT
015800         IF  NOT WS-DUP-FOUND
015900             PERFORM 9650-ADD-ANNOT    THRU 9650-EXIT.
016000     PERFORM 1100-READ-ANNOT           THRU 1100-EXIT.
016100 1200-EXIT.
016200     EXIT.
016300*
016400******************************************************************
016500** Extend one base annotation (identified by its table position  *
016600** WS-SAVE-ANNOT-IX, fixed as of the end of the load above) to    *
016700** every ancestor of its term, is_a-only unless ALL-RELATIONS is *
016800** on.  The closure table already holds the self entry, so the   *
016900** term itself is naturally re-added as a no-op by set semantics.*
017000******************************************************************
017100 2000-EXTEND-ANNOTATIONS.
017200     MOVE ZA-GENE-IDX(WS-SAVE-ANNOT-IX) TO WS-THIS-GENE-IDX.
017300     MOVE ZA-TERM-IDX(WS-SAVE-ANNOT-IX) TO WS-FOUND-TERM-IDX.
017400     PERFORM 2100-SCAN-CLOSURE          THRU 2100-EXIT
017500         VARYING ZC-IX FROM 1 BY 1
017600         UNTIL ZC-IX > ZC-CLOSURE-COUNT.
017700 2000-EXIT.
017800     EXIT.
017900*
018000 2100-SCAN-CLOSURE.
018100     IF  ZC-CHILD-IDX(ZC-IX) = WS-FOUND-TERM-IDX
018200     AND (ZC-IS-A(ZC-IX) OR ZP-ALL-RELATIONS)
018300         MOVE ZC-ANCESTOR-IDX(ZC-IX) TO WS-THIS-TERM-IDX
018400         PERFORM 9600-FIND-ANNOT        THRU 9600-EXIT
018500         IF  NOT WS-DUP-FOUND
018600             PERFORM 9650-ADD-ANNOT     THRU 9650-EXIT.
018700 2100-EXIT.
018800     EXIT.
018900*
019000******************************************************************
019100** Annotation-based information content needs, per term, how many*
019200** distinct genes carry it after extension - one final pass over *
019300** the finished annotation table tallies ZT-ANN-COUNT for every  *
019400** term rather than maintaining a running count on every insert. *
019500******************************************************************
019600 3000-TALLY-ANN-COUNTS.
019700     PERFORM 3100-TALLY-ONE-ANNOT      THRU 3100-EXIT
019800         VARYING ZA-IX FROM 1 BY 1
019900         UNTIL ZA-IX > ZA-ANNOT-COUNT.
020000 3000-EXIT.
020100     EXIT.
020200*
020300 3100-TALLY-ONE-ANNOT.
020400     SET  ZT-IX TO ZA-TERM-IDX(ZA-IX).
020500     ADD  1 TO ZT-ANN-COUNT(ZT-IX).
020600 3100-EXIT.
020700     EXIT.
020800*
020900******************************************************************
021000** Look up a term id directly; zero if not an active term.       *
021100******************************************************************
021200 9500-FIND-TERM-INDEX.
021300     MOVE ZEROES TO WS-FOUND-TERM-IDX.
021400     PERFORM 9510-CHECK-ONE-TERM        THRU 9510-EXIT
021500         VARYING ZT-IX FROM 1 BY 1
021600         UNTIL ZT-IX > ZT-TERM-COUNT
021700         OR WS-FOUND-TERM-IDX NOT = ZERO.
021800 9500-EXIT.
021900     EXIT.
022000*
022100 9510-CHECK-ONE-TERM.
022200     IF  ZT-ID(ZT-IX) = WS-SEARCH-ID
022300         SET WS-FOUND-TERM-IDX TO ZT-IX.
022400 9510-EXIT.
022500     EXIT.
022600*
022700******************************************************************
022800** An unresolved id may be an alternative id of an active term - *
022900** try the alt-id column before giving up on the annotation.     *
023000******************************************************************
023100 9520-FIND-TERM-BY-ALT.
023200     MOVE ZEROES TO WS-FOUND-TERM-IDX.
023300     IF  WS-SEARCH-ID = SPACES
023400         GO TO 9520-EXIT.
023500     PERFORM 9530-CHECK-ONE-ALT         THRU 9530-EXIT
023600         VARYING ZT-IX2 FROM 1 BY 1
023700         UNTIL ZT-IX2 > ZT-TERM-COUNT
023800         OR WS-FOUND-TERM-IDX NOT = ZERO.
023900 9520-EXIT.
024000     EXIT.
024100*
024200 9530-CHECK-ONE-ALT.
024300     IF  ZT-ALT-ID(ZT-IX2) = WS-SEARCH-ID
024400         SET WS-FOUND-TERM-IDX TO ZT-IX2.
024500 9530-EXIT.
024600     EXIT.
024700*
024800******************************************************************
024900** Find a gene by id, adding a new gene-table entry if this is   *
025000** the first annotation record on file for it.                   *
025100******************************************************************
025200 9550-FIND-OR-ADD-GENE.
025300     MOVE ZEROES TO WS-FOUND-GENE-IDX.
025400     PERFORM 9560-CHECK-ONE-GENE        THRU 9560-EXIT
025500         VARYING ZG-IX FROM 1 BY 1
025600         UNTIL ZG-IX > ZG-GENE-COUNT
025700         OR WS-FOUND-GENE-IDX NOT = ZERO.
025800     IF  WS-FOUND-GENE-IDX = ZERO
025900     AND ZG-GENE-COUNT < 2000
026000         SET  ZG-IX TO ZG-GENE-COUNT
026100         SET  ZG-IX UP BY 1
026200         ADD  1 TO ZG-GENE-COUNT
026300         MOVE WS-SEARCH-GENE TO ZG-GENE-ID(ZG-IX)
026400         SET  WS-FOUND-GENE-IDX TO ZG-IX.
026500 9550-EXIT.
026600     EXIT.
026700*
026800 9560-CHECK-ONE-GENE.
026900     IF  ZG-GENE-ID(ZG-IX) = WS-SEARCH-GENE
027000         SET WS-FOUND-GENE-IDX TO ZG-IX.
027100 9560-EXIT.
027200     EXIT.
027300*
027400******************************************************************
027500** Test whether (WS-THIS-GENE-IDX, WS-THIS-TERM-IDX) already has *
027600** an annotation-table entry - set semantics on insert.          *
027700******************************************************************
027800 9600-FIND-ANNOT.
027900     MOVE 'N' TO WS-DUP-FOUND-SW.
028000     PERFORM 9610-CHECK-ONE-ANNOT       THRU 9610-EXIT
028100         VARYING ZA-IX FROM 1 BY 1
028200         UNTIL ZA-IX > ZA-ANNOT-COUNT
028300         OR WS-DUP-FOUND.
028400 9600-EXIT.
028500     EXIT.
028600*
028700 9610-CHECK-ONE-ANNOT.
028800     IF  ZA-GENE-IDX(ZA-IX) = WS-THIS-GENE-IDX
028900     AND ZA-TERM-IDX(ZA-IX) = WS-THIS-TERM-IDX
029000         MOVE 'Y' TO WS-DUP-FOUND-SW.
029100 9610-EXIT.
029200     EXIT.
029300*
029400******************************************************************
029500** Append a new (gene,term) pair to the annotation table.        *
029600******************************************************************
029700 9650-ADD-ANNOT.
029800     IF  ZA-ANNOT-COUNT < 100000
029900         SET  ZA-IX TO ZA-ANNOT-COUNT
030000         SET  ZA-IX UP BY 1
030100         ADD  1 TO ZA-ANNOT-COUNT
030200         MOVE WS-THIS-GENE-IDX TO ZA-GENE-IDX(ZA-IX)
030300         MOVE WS-THIS-TERM-IDX TO ZA-TERM-IDX(ZA-IX).
030400 9650-EXIT.
030500     EXIT.
