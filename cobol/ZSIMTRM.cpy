      *****************************************************************
      * ZSIM ONTOLOGY TERM record definition.                         *
      * One line per Gene Ontology term, as unloaded from the term    *
      * side of the OBO/OWL graph by the upstream extract job.        *
      *****************************************************************
       01  TRM-RECORD.
           02  TRM-ID                 PIC  X(10) VALUE SPACES.
           02  FILLER                 PIC  X(01) VALUE SPACES.
           02  TRM-NAMESPACE          PIC  X(01) VALUE SPACES.
               88  TRM-MOLECULAR-FUNC        VALUE 'F'.
               88  TRM-BIOLOGICAL-PROC       VALUE 'P'.
               88  TRM-CELLULAR-COMP         VALUE 'C'.
           02  FILLER                 PIC  X(01) VALUE SPACES.
           02  TRM-OBSOLETE           PIC  X(01) VALUE 'N'.
               88  TRM-IS-OBSOLETE           VALUE 'Y'.
               88  TRM-IS-ACTIVE             VALUE 'N'.
           02  FILLER                 PIC  X(01) VALUE SPACES.
           02  TRM-ROOT               PIC  X(01) VALUE 'N'.
               88  TRM-IS-ROOT               VALUE 'Y'.
           02  FILLER                 PIC  X(01) VALUE SPACES.
           02  TRM-ALT-ID             PIC  X(10) VALUE SPACES.
           02  FILLER                 PIC  X(01) VALUE SPACES.
           02  TRM-LABEL              PIC  X(40) VALUE SPACES.
           02  FILLER                 PIC  X(05) VALUE SPACES.
