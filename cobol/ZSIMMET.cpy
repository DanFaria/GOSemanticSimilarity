      *****************************************************************
      * ZSIM METRIC parameter block - the CALL interface ZSIM102 uses *
      * to ask ZSIM009 for one term-pair score or ZSIM031 for one     *
      * gene-pair score.  ZSIM031 also reuses this same block when it *
      * turns around and CALLs ZSIM009 once per term pair while       *
      * building a gene's best-match-average matrix.                  *
      *****************************************************************
       01  ZW-METRIC-PARMS.
           02  ZW-MET-TERM1-IDX       PIC S9(08) COMP VALUE ZEROES.
           02  ZW-MET-TERM2-IDX       PIC S9(08) COMP VALUE ZEROES.
           02  ZW-MET-GENE1-IDX       PIC S9(08) COMP VALUE ZEROES.
           02  ZW-MET-GENE2-IDX       PIC S9(08) COMP VALUE ZEROES.
           02  ZW-MET-SCORE           PIC S9(04)V9(06) COMP-3 VALUE 0.
           02  FILLER                 PIC  X(08) VALUE SPACES.
