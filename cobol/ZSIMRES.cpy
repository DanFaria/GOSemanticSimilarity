      *****************************************************************
      * ZSIM SIMILARITY RESULT record definition.                     *
      * One detail line per scored gene pair, written in descending  *
      * score order by ZSIM102.                                       *
      *****************************************************************
       01  RES-RECORD.
           02  RES-GENE1              PIC  X(20) VALUE SPACES.
           02  FILLER                 PIC  X(01) VALUE SPACES.
           02  RES-GENE2              PIC  X(20) VALUE SPACES.
           02  FILLER                 PIC  X(01) VALUE SPACES.
           02  RES-SCORE-DISPLAY      PIC  9.9(04) VALUE ZEROES.
           02  FILLER                 PIC  X(31) VALUE SPACES.
