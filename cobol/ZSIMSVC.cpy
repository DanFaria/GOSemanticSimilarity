      *****************************************************************
      * ZSIM ONTOLOGY-SERVICE parameter block.                        *
      * Small CALL interface the metric programs (ZSIM009, ZSIM031)   *
      * use to ask ZSIM008 for an information-content value, a MICA,  *
      * a common/combined ancestor count or IC sum, or a gene's non-  *
      * redundant term set - one function per CALL, same shape as the *
      * function-code COMMAREA layouts this shop uses online.         *
      *****************************************************************
       01  ZW-SERVICE-PARMS.
           02  ZW-FUNCTION-CODE       PIC  X(02) VALUE SPACES.
               88  ZW-FN-GET-IC              VALUE 'IC'.
               88  ZW-FN-GET-MICA             VALUE 'MA'.
               88  ZW-FN-COMMON-ANCESTORS     VALUE 'CA'.
               88  ZW-FN-COMBINED-ANCESTORS   VALUE 'XA'.
               88  ZW-FN-NON-REDUNDANT        VALUE 'NR'.
           02  ZW-TERM1-IDX           PIC S9(08) COMP VALUE ZEROES.
           02  ZW-TERM2-IDX           PIC S9(08) COMP VALUE ZEROES.
           02  ZW-RESULT-IC           PIC S9V9(06) COMP-3 VALUE 0.
           02  ZW-RESULT-MICA-IDX     PIC S9(08) COMP VALUE ZEROES.
           02  ZW-RESULT-COUNT        PIC S9(08) COMP VALUE ZEROES.
           02  ZW-RESULT-IC-SUM       PIC S9V9(06) COMP-3 VALUE 0.
           02  ZW-RESULT-IC-SQ-SUM    PIC S9V9(06) COMP-3 VALUE 0.
           02  ZW-NR-INPUT-COUNT      PIC S9(08) COMP VALUE ZEROES.
           02  ZW-NR-INPUT-TABLE.
               03  ZW-NR-INPUT-ENTRY  PIC S9(08) COMP OCCURS 500 TIMES
                                       INDEXED BY ZW-NR-IX ZW-NR-IX2.
           02  ZW-NR-OUTPUT-COUNT     PIC S9(08) COMP VALUE ZEROES.
           02  ZW-NR-OUTPUT-TABLE.
               03  ZW-NR-OUTPUT-ENTRY PIC S9(08) COMP OCCURS 500 TIMES
                                       INDEXED BY ZW-NX-IX.
           02  FILLER                 PIC  X(08) VALUE SPACES.
