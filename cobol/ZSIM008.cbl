000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ZSIM008.
000300 AUTHOR.         Rich Jackson and Randy Frerking.
000400 INSTALLATION.   zFAM Batch Analytics Group.
000500 DATE-WRITTEN.   02/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900* ZSIM008 - INFORMATION CONTENT / MICA / TERM-SET SERVICES
001000* 
001100* CALLed by ZSIM009 and ZSIM031 once per lookup on a small function-
001200* code parameter block (ZW-SERVICE-PARMS, COPY ZSIMSVC) the way this
001300* shop's online programs are driven off a COMMAREA function code.
001400* Every service reads the finished ontology closure table that
001500* ZSIM004 built - this program never rebuilds it.
001600* 
001700* Functions provided -
001800*   IC  GET INFORMATION CONTENT of one term, annotation-based or
001900*       structural per the run card, cached in ZSIMTAB on first use.
002000*   MA  GET MOST INFORMATIVE COMMON ANCESTOR of two terms.
002100*   CA  GET COMMON  ANCESTOR SET size, IC sum and IC-squared sum.
002200*   XA  GET COMBINED ANCESTOR SET (union) size, IC sum and IC-squared
002300*       sum - the squared sums feed ZSIM009's term CoSim metric.
002500*   NR  GET NON-REDUNDANT TERM SET - drop any term that is itself
002600*       an ancestor of another term in the same input list.
002700* 
002800* Natural log has no COBOL intrinsic on this compiler, so the two
002900* information-content formulas are worked with the shop's own
003000* range-reduction-plus-series routine (9750) rather than a library
003100* call - halve the argument down into 1..2, then sum the odd-power
003200* series for 2*ARCTANH((X-1)/(X+1)), which converges in five terms
003300* over that range.
003400******************************************************************
003500* CHANGE LOG
003600* DATE       BY   TICKET    DESCRIPTION
003700* ---------- ---- --------- --------------------------------------
003800* 02/11/1991 RF   FA-0088   Original IC/MICA service.             FA-0088 
003900* 02/13/1991 RF   FA-0089   Added hand-rolled LN routine.         FA-0089 
004000* 05/20/1991 RJ   FA-0097   Structural IC option added.           FA-0097 
004100* 11/02/1992 RF   FA-0134   Common/combined ancestor sets.        FA-0134 
004200* 04/18/1994 RJ   FA-0175   MICA tie-break on fewest anns.        FA-0175 
004300* 08/09/1995 RF   FA-0201   Max-distance service added.           FA-0201 
004400* 02/14/1997 RJ   FA-0231   Non-redundant set service added.      FA-0231 
004500* 12/29/1998 RF   FA-Y2K09  Y2K date window reviewed - N/A.       FA-Y2K09
004600* 07/07/2000 RJ   FA-0266   IC cache flags honoured on entry.     FA-0266 
004700* 09/18/2002 RF   FA-0302   Trace DISPLAY under UPSI-0.           FA-0302
004800* 02/06/2003 RJ   FA-0311   IC-squared sum added for CoSim.       FA-0311
004810* 05/19/2004 RF   FA-0324   9810 edge test honoured is_a/all-rel  FA-0324
004820*                 flag - was matching any relation regardless    FA-0324
004830*                 of ALL-RELATIONS switch, same bug fixed in     FA-0324
004840*                 ZSIM005 back on FA-0175's cousin ticket.        FA-0324
004850* 11/03/2004 RJ   FA-0330   Dropped MD (max-distance) service -   FA-0330
004860*                 dead code, nothing CALLs it; ZSIM009 works its  FA-0330
004870*                 own per-pair distance off the closure table.    FA-0330
004880* 11/03/2004 RF   FA-0331   Ancestor-found switch and root         FA-0331
004890*                 subscript moved to 77-level entries ahead of     FA-0331
004891*                 the working-storage list - shop standard.        FA-0331
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS ZSIM-ALPHABETIC IS 'A' THRU 'Z'
005700     UPSI-0 ON  STATUS IS ZSIM-TRACE-ON
005800            OFF STATUS IS ZSIM-TRACE-OFF.
005900*
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006110*
006120******************************************************************
006130* STANDALONE SWITCH AND SUBSCRIPT PULLED OUT OF THE LIST BELOW SO
006140* THE ANCESTOR-EDGE TEST CAN NAME THEM WITHOUT A GROUP QUALIFIER.
006150******************************************************************
006160 77  WS-ANCESTOR-FOUND-SW   PIC  X(01) VALUE 'N'.
006170     88  WS-ANCESTOR-FOUND        VALUE 'Y'.
006180 77  WS-ROOT-IDX            PIC S9(08) COMP VALUE ZEROES.
006190*
006200*
006300******************************************************************
006400** DEFINE LOCAL VARIABLES                                        *
006500******************************************************************
006700 01  WS-CAND-IDX            PIC S9(08) COMP VALUE ZEROES.
006800*
006900 01  WS-TEST-CHILD          PIC S9(08) COMP VALUE ZEROES.
007000 01  WS-TEST-ANCESTOR       PIC S9(08) COMP VALUE ZEROES.
007300*
007400 01  WS-IC-NUM              PIC S9(08)V9(06) COMP-3 VALUE 0.
007500 01  WS-IC-DEN              PIC S9(08)V9(06) COMP-3 VALUE 0.
007600 01  WS-IC-RESULT           PIC S9(04)V9(06) COMP-3 VALUE 0.
007700 01  WS-IC-TERM-IDX         PIC S9(08) COMP VALUE ZEROES.
007800 01  WS-IC-TERM-RESULT      PIC S9(04)V9(06) COMP-3 VALUE 0.
007900 01  WS-IC-SQ-WORK          PIC S9(04)V9(06) COMP-3 VALUE 0.
008000*
008100 01  WS-IN-SET1-SW          PIC  X(01) VALUE 'N'.
008200 01  WS-IN-SET2-SW          PIC  X(01) VALUE 'N'.
008300 01  WS-INCLUDE-SW          PIC  X(01) VALUE 'N'.
008400*
008500 01  WS-MICA-BEST-IDX       PIC S9(08) COMP VALUE ZEROES.
008600 01  WS-MICA-BEST-COUNT     PIC S9(08) COMP VALUE ZEROES.
008700 01  WS-MICA-BEST-SET-SW    PIC  X(01) VALUE 'N'.
008800 01  WS-MICA-COUNT-DISPLAY  PIC ZZZZZZZ9.
008900 01  WS-MICA-COUNT-R REDEFINES WS-MICA-COUNT-DISPLAY.
009000     02  FILLER             PIC  X(08).
009100*
009600 01  WS-IS-REDUNDANT-SW     PIC  X(01) VALUE 'N'.
009700     88  WS-IS-REDUNDANT           VALUE 'Y'.
009800*
009900******************************************************************
010000** HAND-ROLLED NATURAL LOG WORK AREA - this compiler has no       *
010100** FUNCTION LOG, so LN(X) for X GREATER THAN ZERO is worked as    *
010200** N halvings of X into the range 1 TO 2, plus the identity       *
010300** LN(X) = 2 * ARCTANH((X-1)/(X+1)), summed as a five-term odd-   *
010400** power series - accurate to 1E-5 or better over that range.     *
010500******************************************************************
010600 01  WS-LN-ARG               PIC S9(08)V9(06) COMP-3 VALUE 0.
010700 01  WS-LN-X                 PIC S9(08)V9(06) COMP-3 VALUE 0.
010800 01  WS-LN-ARG-DISPLAY       PIC ZZZZZ9.999999.
010900 01  WS-LN-ARG-R REDEFINES WS-LN-ARG-DISPLAY.
011000     02  FILLER              PIC  X(13).
011100 01  WS-LN-HALVINGS          PIC S9(04) COMP VALUE ZEROES.
011200 01  WS-LN-Y                 PIC S9(04)V9(08) COMP-3 VALUE 0.
011300 01  WS-LN-Y2                PIC S9(04)V9(08) COMP-3 VALUE 0.
011400 01  WS-LN-TERM              PIC S9(04)V9(08) COMP-3 VALUE 0.
011500 01  WS-LN-SERIES            PIC S9(04)V9(08) COMP-3 VALUE 0.
011600 01  WS-LN-RESULT            PIC S9(04)V9(08) COMP-3 VALUE 0.
011700 01  WS-LN-NUM               PIC S9(04)V9(08) COMP-3 VALUE 0.
011800 01  WS-LN-DEN               PIC S9(04)V9(08) COMP-3 VALUE 0.
011900 01  WS-LN2-CONST            PIC S9(04)V9(08) COMP-3 VALUE 0.69314718.
012000*
012100 01  WS-TRACE-LINE          PIC  X(60) VALUE SPACES.
012200 01  WS-TRACE-HALVES REDEFINES WS-TRACE-LINE.
012300     02  WS-TRACE-HALF1     PIC  X(30).
012400     02  WS-TRACE-HALF2     PIC  X(30).
012500*
012600 LINKAGE SECTION.
012700 COPY ZSIMTAB.
012800*
012900******************************************************************
013000** ZSIM ONTOLOGY-SERVICE CALL INTERFACE.                          *
013100******************************************************************
013200 COPY ZSIMSVC.
013300*
013400 PROCEDURE DIVISION USING ZSIM-RUN-TABLES ZW-SERVICE-PARMS.
013500*
013600******************************************************************
013700** Main dispatch - one service per CALL, chosen off the function *
013800** code the caller set in ZW-FUNCTION-CODE before the CALL.       *
013900******************************************************************
014000     IF  ZW-FN-GET-IC
014100         PERFORM 1000-GET-INFO-CONTENT       THRU 1000-EXIT
014200     ELSE
014300     IF  ZW-FN-GET-MICA
014400         PERFORM 2000-GET-MICA               THRU 2000-EXIT
014500     ELSE
014600     IF  ZW-FN-COMMON-ANCESTORS
014700         PERFORM 3000-GET-ANCESTOR-SET       THRU 3000-EXIT
014800     ELSE
014900     IF  ZW-FN-COMBINED-ANCESTORS
015000         PERFORM 3000-GET-ANCESTOR-SET       THRU 3000-EXIT
015100     ELSE
015500     IF  ZW-FN-NON-REDUNDANT
015600         PERFORM 5000-GET-NON-REDUNDANT-SET  THRU 5000-EXIT.
015700     IF  ZSIM-TRACE-ON
015800         MOVE ZW-FUNCTION-CODE  TO WS-TRACE-HALF1
015900         MOVE 'ZSIM008 SERVICE COMPLETE'  TO WS-TRACE-HALF2
016000         DISPLAY WS-TRACE-LINE.
016100     GOBACK.
016200*
016300******************************************************************
016400** Information content of ZW-TERM1-IDX - cached in ZSIMTAB once   *
016500** worked out, annotation-based or structural per the run card.   *
016600******************************************************************
016700 1000-GET-INFO-CONTENT.
016800     MOVE ZW-TERM1-IDX TO WS-IC-TERM-IDX.
016900     PERFORM 1500-GET-IC-FOR-INDEX          THRU 1500-EXIT.
017000     MOVE WS-IC-TERM-RESULT TO ZW-RESULT-IC.
017100 1000-EXIT.
017200     EXIT.
017300*
017400 1100-COMPUTE-STRUCTURAL-IC.
017500     MOVE 0 TO ZT-IC-STRUCT(ZT-IX).
017600     PERFORM 9700-GET-ROOT-INDEX            THRU 9700-EXIT.
017700     IF  WS-ROOT-IDX = ZERO
017800         GO TO 1190-STRUCTURAL-DONE.
017900     SET  ZT-IX2 TO WS-ROOT-IDX.
018000     PERFORM 9720-GET-STRUCT-COUNTS         THRU 9720-EXIT.
018100     PERFORM 9740-IC-FROM-COUNTS            THRU 9740-EXIT.
018200     MOVE WS-IC-RESULT TO ZT-IC-STRUCT(ZT-IX).
018300 1190-STRUCTURAL-DONE.
018400     MOVE 'Y' TO ZT-IC-STRUCT-SET(ZT-IX).
018500 1100-EXIT.
018600     EXIT.
018700*
018800 1200-COMPUTE-ANNOT-IC.
018900     MOVE 0 TO ZT-IC-ANNOT(ZT-IX).
019000     PERFORM 9700-GET-ROOT-INDEX            THRU 9700-EXIT.
019100     IF  WS-ROOT-IDX = ZERO
019200         GO TO 1290-ANNOT-DONE.
019300     SET  ZT-IX2 TO WS-ROOT-IDX.
019400     MOVE ZT-ANN-COUNT(ZT-IX)  TO WS-IC-NUM.
019500     MOVE ZT-ANN-COUNT(ZT-IX2) TO WS-IC-DEN.
019600     IF  WS-IC-NUM < 1
019700         MOVE 1 TO WS-IC-NUM.
019800     IF  WS-IC-DEN < 1
019900         MOVE 1 TO WS-IC-DEN.
020000     PERFORM 9740-IC-FROM-COUNTS            THRU 9740-EXIT.
020100     MOVE WS-IC-RESULT TO ZT-IC-ANNOT(ZT-IX).
020200 1290-ANNOT-DONE.
020300     MOVE 'Y' TO ZT-IC-ANNOT-SET(ZT-IX).
020400 1200-EXIT.
020500     EXIT.
020600*
020700******************************************************************
020800** Shared IC lookup by plain index - used both by the IC service *
020900** itself and by the ancestor-set services below, so a candidate *
021000** ancestor's IC can be picked up without disturbing the caller's*
021100** ZW-TERM1-IDX/ZW-TERM2-IDX parameters.                          *
021200******************************************************************
021300 1500-GET-IC-FOR-INDEX.
021400     SET  ZT-IX TO WS-IC-TERM-IDX.
021500     IF  ZP-IS-STRUCTURAL
021600         GO TO 1550-STRUCTURAL-IC.
021700     IF  NOT ZT-IC-ANNOT-CACHED(ZT-IX)
021800         PERFORM 1200-COMPUTE-ANNOT-IC      THRU 1200-EXIT.
021900     MOVE ZT-IC-ANNOT(ZT-IX) TO WS-IC-TERM-RESULT.
022000     GO TO 1500-EXIT.
022100 1550-STRUCTURAL-IC.
022200     IF  NOT ZT-IC-STRUCT-CACHED(ZT-IX)
022300         PERFORM 1100-COMPUTE-STRUCTURAL-IC THRU 1100-EXIT.
022400     MOVE ZT-IC-STRUCT(ZT-IX) TO WS-IC-TERM-RESULT.
022500 1500-EXIT.
022600     EXIT.
022700*
022800******************************************************************
022900** Most informative common ancestor of ZW-TERM1-IDX/ZW-TERM2-IDX -*
023000** if one term is an ancestor of the other the answer is trivial; *
023100** otherwise scan the closure table for common ancestors and keep *
023200** the one with the fewest annotations, first one found on ties.  *
023300******************************************************************
023400 2000-GET-MICA.
023500     MOVE ZEROES TO ZW-RESULT-MICA-IDX.
023600     MOVE ZW-TERM1-IDX TO WS-TEST-CHILD.
023700     MOVE ZW-TERM2-IDX TO WS-TEST-ANCESTOR.
023800     PERFORM 9800-TEST-ANCESTOR              THRU 9800-EXIT.
023900     IF  WS-ANCESTOR-FOUND
024000         MOVE ZW-TERM2-IDX TO ZW-RESULT-MICA-IDX
024100         GO TO 2000-EXIT.
024200     MOVE ZW-TERM2-IDX TO WS-TEST-CHILD.
024300     MOVE ZW-TERM1-IDX TO WS-TEST-ANCESTOR.
024400     PERFORM 9800-TEST-ANCESTOR              THRU 9800-EXIT.
024500     IF  WS-ANCESTOR-FOUND
024600         MOVE ZW-TERM1-IDX TO ZW-RESULT-MICA-IDX
024700         GO TO 2000-EXIT.
024800     MOVE ZEROES TO WS-MICA-BEST-IDX.
024900     MOVE 'N'    TO WS-MICA-BEST-SET-SW.
025000     PERFORM 2100-SCAN-COMMON-CANDIDATE      THRU 2100-EXIT
025100         VARYING ZC-IX FROM 1 BY 1
025200         UNTIL ZC-IX > ZC-CLOSURE-COUNT.
025300     MOVE WS-MICA-BEST-IDX TO ZW-RESULT-MICA-IDX.
025400 2000-EXIT.
025500     EXIT.
025600*
025700 2100-SCAN-COMMON-CANDIDATE.
025800     IF  ZC-CHILD-IDX(ZC-IX) NOT = ZW-TERM1-IDX
025900         GO TO 2100-EXIT.
026000     MOVE ZC-ANCESTOR-IDX(ZC-IX) TO WS-CAND-IDX.
026100     MOVE WS-CAND-IDX     TO WS-TEST-ANCESTOR.
026200     MOVE ZW-TERM2-IDX    TO WS-TEST-CHILD.
026300     PERFORM 9800-TEST-ANCESTOR              THRU 9800-EXIT.
026400     IF  WS-ANCESTOR-FOUND
026500         PERFORM 2200-CHECK-BETTER-MICA      THRU 2200-EXIT.
026600 2100-EXIT.
026700     EXIT.
026800*
026900 2200-CHECK-BETTER-MICA.
027000     SET  ZT-IX3 TO WS-CAND-IDX.
027100     IF  WS-MICA-BEST-SET-SW = 'N'
027200         MOVE WS-CAND-IDX          TO WS-MICA-BEST-IDX
027300         MOVE ZT-ANN-COUNT(ZT-IX3) TO WS-MICA-BEST-COUNT
027400         MOVE 'Y'                  TO WS-MICA-BEST-SET-SW
027500     ELSE
027600     IF  ZT-ANN-COUNT(ZT-IX3) < WS-MICA-BEST-COUNT
027700         MOVE WS-CAND-IDX          TO WS-MICA-BEST-IDX
027800         MOVE ZT-ANN-COUNT(ZT-IX3) TO WS-MICA-BEST-COUNT.
027900 2200-EXIT.
028000     EXIT.
028100*
028200******************************************************************
028300** Common (CA) or combined/union (XA) ancestor set of the two     *
028400** input terms - candidate ancestors are every active term, since *
028500** the closure table has no reverse (ancestor-to-children) index; *
028600** this is the one service in the program that walks the whole    *
028700** term table rather than just the closure table.                 *
028800******************************************************************
028900 3000-GET-ANCESTOR-SET.
029000     MOVE ZEROES TO ZW-RESULT-COUNT.
029100     MOVE 0      TO ZW-RESULT-IC-SUM.
029200     MOVE 0      TO ZW-RESULT-IC-SQ-SUM.
029300     PERFORM 3100-SCAN-CANDIDATE-TERM        THRU 3100-EXIT
029400         VARYING ZT-IX3 FROM 1 BY 1
029500         UNTIL ZT-IX3 > ZT-TERM-COUNT.
029600 3000-EXIT.
029700     EXIT.
029800*
029900 3100-SCAN-CANDIDATE-TERM.
030000     SET  WS-CAND-IDX TO ZT-IX3.
030100     MOVE ZW-TERM1-IDX TO WS-TEST-CHILD.
030200     MOVE WS-CAND-IDX  TO WS-TEST-ANCESTOR.
030300     PERFORM 9800-TEST-ANCESTOR              THRU 9800-EXIT.
030400     MOVE WS-ANCESTOR-FOUND-SW TO WS-IN-SET1-SW.
030500     MOVE ZW-TERM2-IDX TO WS-TEST-CHILD.
030600     PERFORM 9800-TEST-ANCESTOR              THRU 9800-EXIT.
030700     MOVE WS-ANCESTOR-FOUND-SW TO WS-IN-SET2-SW.
030800     MOVE 'N' TO WS-INCLUDE-SW.
030900     IF  ZW-FN-COMMON-ANCESTORS
031000         IF  WS-IN-SET1-SW = 'Y' AND WS-IN-SET2-SW = 'Y'
031100             MOVE 'Y' TO WS-INCLUDE-SW
031200     ELSE
031300         IF  WS-IN-SET1-SW = 'Y' OR WS-IN-SET2-SW = 'Y'
031400             MOVE 'Y' TO WS-INCLUDE-SW.
031500     IF  WS-INCLUDE-SW NOT = 'Y'
031600         GO TO 3100-EXIT.
031700     ADD  1 TO ZW-RESULT-COUNT.
031800     MOVE WS-CAND-IDX TO WS-IC-TERM-IDX.
031900     PERFORM 1500-GET-IC-FOR-INDEX           THRU 1500-EXIT.
032000     ADD  WS-IC-TERM-RESULT TO ZW-RESULT-IC-SUM.
032100     COMPUTE WS-IC-SQ-WORK =
032200         WS-IC-TERM-RESULT * WS-IC-TERM-RESULT.
032300     ADD  WS-IC-SQ-WORK TO ZW-RESULT-IC-SQ-SUM.
032400 3100-EXIT.
032500     EXIT.
032600*
035100******************************************************************
035200** Non-redundant reduction of the caller's input term list - drop *
035300** any term that is itself an ancestor of another term still in   *
035400** the list, keeping the most specific terms only.                *
035500******************************************************************
035600 5000-GET-NON-REDUNDANT-SET.
035700     MOVE ZEROES TO ZW-NR-OUTPUT-COUNT.
035800     PERFORM 5100-CHECK-ONE-INPUT            THRU 5100-EXIT
035900         VARYING ZW-NR-IX FROM 1 BY 1
036000         UNTIL ZW-NR-IX > ZW-NR-INPUT-COUNT.
036100 5000-EXIT.
036200     EXIT.
036300*
036400 5100-CHECK-ONE-INPUT.
036500     MOVE 'N' TO WS-IS-REDUNDANT-SW.
036600     PERFORM 5200-COMPARE-AGAINST-OTHER      THRU 5200-EXIT
036700         VARYING ZW-NR-IX2 FROM 1 BY 1
036800         UNTIL ZW-NR-IX2 > ZW-NR-INPUT-COUNT
036900         OR WS-IS-REDUNDANT.
037000     IF  WS-IS-REDUNDANT
037100         GO TO 5100-EXIT.
037200     IF  ZW-NR-OUTPUT-COUNT NOT < 500
037300         GO TO 5100-EXIT.
037400     ADD  1 TO ZW-NR-OUTPUT-COUNT.
037500     SET  ZW-NX-IX TO ZW-NR-OUTPUT-COUNT.
037600     MOVE ZW-NR-INPUT-ENTRY(ZW-NR-IX) TO ZW-NR-OUTPUT-ENTRY(ZW-NX-IX).
037700 5100-EXIT.
037800     EXIT.
037900*
038000 5200-COMPARE-AGAINST-OTHER.
038100     IF  ZW-NR-IX2 = ZW-NR-IX
038200         GO TO 5200-EXIT.
038300     MOVE ZW-NR-INPUT-ENTRY(ZW-NR-IX)  TO WS-TEST-ANCESTOR.
038400     MOVE ZW-NR-INPUT-ENTRY(ZW-NR-IX2) TO WS-TEST-CHILD.
038500     PERFORM 9800-TEST-ANCESTOR              THRU 9800-EXIT.
038600     IF  WS-ANCESTOR-FOUND
038700         MOVE 'Y' TO WS-IS-REDUNDANT-SW.
038800 5200-EXIT.
038900     EXIT.
039000*
039100******************************************************************
039200** Namespace root lookup for structural/annotation IC scaling.    *
039300******************************************************************
039400 9700-GET-ROOT-INDEX.
039500     MOVE ZEROES TO WS-ROOT-IDX.
039600     IF  ZT-NAMESPACE(ZT-IX) = 'F'
039700         MOVE ZN-ROOT-F TO WS-ROOT-IDX
039800     ELSE
039900     IF  ZT-NAMESPACE(ZT-IX) = 'P'
040000         MOVE ZN-ROOT-P TO WS-ROOT-IDX
040100     ELSE
040200     IF  ZT-NAMESPACE(ZT-IX) = 'C'
040300         MOVE ZN-ROOT-C TO WS-ROOT-IDX.
040400 9700-EXIT.
040500     EXIT.
040600*
040700 9720-GET-STRUCT-COUNTS.
040800     IF  ZP-ALL-RELATIONS
040900         MOVE ZT-DESC-COUNT-A(ZT-IX)  TO WS-IC-NUM
041000         MOVE ZT-DESC-COUNT-A(ZT-IX2) TO WS-IC-DEN
041100     ELSE
041200         MOVE ZT-DESC-COUNT-I(ZT-IX)  TO WS-IC-NUM
041300         MOVE ZT-DESC-COUNT-I(ZT-IX2) TO WS-IC-DEN.
041400     ADD  1 TO WS-IC-NUM.
041500     ADD  1 TO WS-IC-DEN.
041600 9720-EXIT.
041700     EXIT.
041800*
041900******************************************************************
042000** IC = 1 - LN(numerator)/LN(denominator), both already loaded    *
042100** into WS-IC-NUM/WS-IC-DEN by the caller.  A zero LN(denominator)*
042200** (root has one or fewer annotations/descendants) leaves IC zero *
042300** rather than dividing by it.                                    *
042400******************************************************************
042500 9740-IC-FROM-COUNTS.
042600     MOVE WS-IC-NUM TO WS-LN-ARG.
042700     PERFORM 9750-COMPUTE-LN                 THRU 9750-EXIT.
042800     MOVE WS-LN-RESULT TO WS-LN-NUM.
042900     MOVE WS-IC-DEN TO WS-LN-ARG.
043000     PERFORM 9750-COMPUTE-LN                 THRU 9750-EXIT.
043100     MOVE WS-LN-RESULT TO WS-LN-DEN.
043200     MOVE 0 TO WS-IC-RESULT.
043300     IF  WS-LN-DEN = 0
043400         GO TO 9740-EXIT.
043500     COMPUTE WS-IC-RESULT = 1 - (WS-LN-NUM / WS-LN-DEN).
043600 9740-EXIT.
043700     EXIT.
043800*
043900******************************************************************
044000** Natural log of WS-LN-ARG (WHICH MUST BE GREATER THAN ZERO) by  *
044100** halving into 1..2 then a five-term ARCTANH series - see the    *
044200** program banner.  Result comes back in WS-LN-RESULT.            *
044300******************************************************************
044400 9750-COMPUTE-LN.
044500     MOVE ZEROES TO WS-LN-HALVINGS.
044600     MOVE WS-LN-ARG TO WS-LN-X.
044700     PERFORM 9751-REDUCE-HIGH                THRU 9751-EXIT
044800         UNTIL WS-LN-X < 2.
044900     PERFORM 9752-REDUCE-LOW                 THRU 9752-EXIT
045000         UNTIL WS-LN-X NOT < 1.
045100     COMPUTE WS-LN-Y  = (WS-LN-X - 1) / (WS-LN-X + 1).
045200     COMPUTE WS-LN-Y2 = WS-LN-Y * WS-LN-Y.
045300     MOVE    WS-LN-Y  TO WS-LN-TERM.
045400     MOVE    WS-LN-Y  TO WS-LN-SERIES.
045500     COMPUTE WS-LN-TERM = WS-LN-TERM * WS-LN-Y2.
045600     COMPUTE WS-LN-SERIES = WS-LN-SERIES + (WS-LN-TERM / 3).
045700     COMPUTE WS-LN-TERM = WS-LN-TERM * WS-LN-Y2.
045800     COMPUTE WS-LN-SERIES = WS-LN-SERIES + (WS-LN-TERM / 5).
045900     COMPUTE WS-LN-TERM = WS-LN-TERM * WS-LN-Y2.
046000     COMPUTE WS-LN-SERIES = WS-LN-SERIES + (WS-LN-TERM / 7).
046100     COMPUTE WS-LN-TERM = WS-LN-TERM * WS-LN-Y2.
046200     COMPUTE WS-LN-SERIES = WS-LN-SERIES + (WS-LN-TERM / 9).
046300     COMPUTE WS-LN-RESULT =
046400         (WS-LN-HALVINGS * WS-LN2-CONST) + (2 * WS-LN-SERIES).
046500 9750-EXIT.
046600     EXIT.
046700*
046800 9751-REDUCE-HIGH.
046900     COMPUTE WS-LN-X = WS-LN-X / 2.
047000     ADD  1 TO WS-LN-HALVINGS.
047100 9751-EXIT.
047200     EXIT.
047300*
047400 9752-REDUCE-LOW.
047500     COMPUTE WS-LN-X = WS-LN-X * 2.
047600     SUBTRACT 1 FROM WS-LN-HALVINGS.
047700 9752-EXIT.
047800     EXIT.
047900*
048000******************************************************************
048100** Ancestor-or-self test - is WS-TEST-ANCESTOR on file as an      *
048200** ancestor (or the term itself) of WS-TEST-CHILD in the closure  *
048300** table.  Every other service in this program is built on top    *
048400** of this one lookup.                                            *
048500******************************************************************
048600 9800-TEST-ANCESTOR.
048700     MOVE 'N' TO WS-ANCESTOR-FOUND-SW.
048800     PERFORM 9810-CHECK-ANCESTOR-EDGE        THRU 9810-EXIT
048900         VARYING ZC-IX2 FROM 1 BY 1
049000         UNTIL ZC-IX2 > ZC-CLOSURE-COUNT
049100         OR WS-ANCESTOR-FOUND.
049200 9800-EXIT.
049300     EXIT.
049400*
049500 9810-CHECK-ANCESTOR-EDGE.
049600     IF  ZC-CHILD-IDX(ZC-IX2)    = WS-TEST-CHILD
049700     AND ZC-ANCESTOR-IDX(ZC-IX2) = WS-TEST-ANCESTOR
049750     AND (ZC-IS-A(ZC-IX2) OR ZP-ALL-RELATIONS)
049800         MOVE 'Y' TO WS-ANCESTOR-FOUND-SW.
049900 9810-EXIT.
050000     EXIT.
