      *****************************************************************
      * Start - ZSIM abort/error message resources.                   *
      * Carried forward from the shop's ZFAM090 central-error         *
      * COMMAREA pattern; a batch job has no CICS to XCTL to, so the  *
      * equivalent here is a WRITE to SYSPRINT followed by a          *
      * hard STOP RUN with a non-zero RETURN-CODE.                     *
      *****************************************************************
       01  ZE-ABEND-CODE              PIC  9(04) VALUE ZEROES.
       01  ZE-ABEND-REASON            PIC  X(02) VALUE SPACES.

       01  ZE-ABEND-LINE.
           02  FILLER                 PIC  X(11) VALUE 'ZSIM ABEND '.
           02  ZE-A-PROGRAM           PIC  X(08) VALUE SPACES.
           02  FILLER                 PIC  X(11) VALUE ' PARAGRAPH '.
           02  ZE-A-PARAGRAPH         PIC  X(04) VALUE SPACES.
           02  FILLER                 PIC  X(08) VALUE ' REASON '.
           02  ZE-A-REASON            PIC  X(02) VALUE SPACES.
           02  FILLER                 PIC  X(02) VALUE ' :'.
           02  ZE-A-MESSAGE           PIC  X(60) VALUE SPACES.

       01  ZE-FCT-ERROR.
           02  FILLER                 PIC  X(13) VALUE 'File Error   '.
           02  ZE-F-DDNAME            PIC  X(08) VALUE SPACES.
           02  FILLER                 PIC  X(01) VALUE SPACES.
           02  FILLER                 PIC  X(08) VALUE 'STATUS: '.
           02  ZE-F-STATUS            PIC  X(02) VALUE SPACES.
           02  FILLER                 PIC  X(12) VALUE ' Paragraph: '.
           02  ZE-F-PARAGRAPH         PIC  X(04) VALUE SPACES.

      *****************************************************************
      * End   - ZSIM abort/error message resources.                   *
      *****************************************************************
