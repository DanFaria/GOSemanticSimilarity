000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ZSIM000.
000300 AUTHOR.         Rich Jackson and Randy Frerking.
000400 INSTALLATION.   zFAM Batch Analytics Group.
000500 DATE-WRITTEN.   06/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900* ZSIM000 - GENE PRODUCT SEMANTIC SIMILARITY BATCH DRIVER
001000* 
001100* This is the control program for the gene-product functional
001200* similarity run.  It reads the run-control card, hands it to
001300* ZSIMPLT for validation, loads the term ontology and the gene
001400* annotation table (extending each gene's annotations up the
001500* ontology graph), then drives ZSIM102 to score every pair of
001600* genes in the study set and write the ranked result file.
001700* 
001800* All of the in-memory tables built by this run (the ontology
001900* term table, the closure table, the annotation table and the
002000* eventual result table) live in the ZSIM-RUN-TABLES area and
002100* are passed BY REFERENCE to every subprogram CALLed below, the
002200* same way this shop passes a DFHCOMMAREA between CICS programs.
002300******************************************************************
002400* CHANGE LOG
002500* DATE       BY   TICKET    DESCRIPTION
002600* ---------- ---- --------- --------------------------------------
002700* 06/14/1989 RJ   FA-0014   Original driver skeleton.             FA-0014 
002800* 11/02/1989 RF   FA-0031   Added ZSIMPLT run-card call.          FA-0031 
002900* 04/19/1990 RJ   FA-0058   Wired ontology load step.             FA-0058 
003000* 09/03/1990 RF   FA-0072   Wired annotation load step.           FA-0072 
003100* 02/11/1991 RJ   FA-0090   Added console progress msgs.          FA-0090 
003200* 08/22/1991 RF   FA-0103   Wired all-pairs scoring step.         FA-0103 
003300* 01/06/1992 RJ   FA-0119   Added parm-check abort path.          FA-0119 
003400* 07/30/1993 RF   FA-0161   Widened result DD default.            FA-0161 
003500* 03/15/1995 RJ   FA-0207   Split run-card into copybook.         FA-0207 
003600* 10/02/1996 RF   FA-0244   RC=16 on validation abort.            FA-0244 
003700* 12/28/1998 RJ   FA-Y2K05  Y2K date window reviewed OK.          FA-Y2K05
003800* 06/09/1999 RF   FA-Y2K19  Confirmed century-safe dates.         FA-Y2K19
003900* 04/17/2001 RJ   FA-0288   Added not-found count to msg.         FA-0288 
004000* 11/05/2003 KMS  FA-0330   Y2K close-out review sign-off.        FA-0330
004010* 11/03/2004 RF   FA-0331   Parm-status, EOF switch, step number  FA-0331
004020*                            and saved return code moved to
004030*                            77-level entries ahead of the
004040*                            working-storage list - shop standard.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS ZSIM-ALPHABETIC IS 'A' THRU 'Z'
004900     UPSI-0 ON  STATUS IS ZSIM-TRACE-ON
005000            OFF STATUS IS ZSIM-TRACE-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PARM-FILE   ASSIGN TO PARMIN
005400                         FILE STATUS IS WS-PARM-STATUS.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  PARM-FILE
006000     RECORDING MODE IS F.
006100 01  PARM-RECORD.
006200     02  PARM-ONTOLOGY-DD      PIC X(08).
006300     02  PARM-ANNOTATION-DD    PIC X(08).
006400     02  PARM-STUDY-DD         PIC X(08).
006500     02  PARM-RESULT-DD        PIC X(08).
006600     02  PARM-TERM-METRIC      PIC X(12).
006700     02  PARM-GENE-METRIC      PIC X(12).
006800     02  PARM-ALL-RELATIONS    PIC X(01).
006900     02  PARM-STRUCTURAL       PIC X(01).
007000     02  FILLER                PIC X(38).
007100 01  PARM-RECORD-ALT REDEFINES PARM-RECORD.
007200     02  PARM-WHOLE-CARD       PIC X(80).
007300*
007400******************************************************************
007500* WORKING-STORAGE SECTION
007600******************************************************************
007700 WORKING-STORAGE SECTION.
007800*
007900******************************************************************
008000** THE SHARED RUN-TABLES COMMAREA - ONTOLOGY, ANNOTATIONS, RESULTS *
008100******************************************************************
008200 COPY ZSIMTAB.
008300*
008400******************************************************************
008500** DEFINE LOCAL VARIABLES                                        *
008600******************************************************************
008700 77  WS-PARM-STATUS         PIC  X(02) VALUE SPACES.
008800 77  WS-PARM-EOF-SW         PIC  X(01) VALUE 'N'.
008900     88  WS-PARM-EOF               VALUE 'Y'.
009000 77  WS-STEP-NUMBER         PIC S9(04) COMP VALUE ZEROES.
009100 77  WS-RETURN-CODE-SAVE    PIC S9(04) COMP VALUE ZEROES.
009200*
009300 01  WS-CURRENT-DATE        PIC  9(08) VALUE ZEROES.
009400 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
009500     02  WS-CD-YYYY         PIC  9(04).
009600     02  WS-CD-MM           PIC  9(02).
009700     02  WS-CD-DD           PIC  9(02).
009800 01  WS-CURRENT-TIME        PIC  9(08) VALUE ZEROES.
009900*
010000 01  WS-PROGRESS-TEXT       PIC  X(60) VALUE SPACES.
010100 01  WS-PROGRESS-HALVES REDEFINES WS-PROGRESS-TEXT.
010200     02  WS-PROGRESS-HALF1  PIC  X(30).
010300     02  WS-PROGRESS-HALF2  PIC  X(30).
010400*
010500 01  WS-TERM-COUNT-DISPLAY  PIC  ZZZZ9 VALUE ZEROES.
010600 01  WS-STUDY-COUNT-DISPLAY PIC  ZZZZ9 VALUE ZEROES.
010700 01  WS-NOTFND-COUNT-DISPLAY PIC ZZZZ9 VALUE ZEROES.
010800*
010900******************************************************************
011000** ZSIM ABORT/ERROR MESSAGE RESOURCES.                            *
011100******************************************************************
011200 COPY ZSIMERR.
011300*
011400 PROCEDURE DIVISION.
011500*
011600******************************************************************
011700** Main process.                                                 *
011800******************************************************************
011900     PERFORM 1000-INITIALIZE           THRU 1000-EXIT.
012000     PERFORM 2000-VALIDATE-PARMS       THRU 2000-EXIT.
012100     IF  ZP-ABORT-RUN
012200         PERFORM 9998-ABORT-RUN        THRU 9998-EXIT
012300     ELSE
012400         PERFORM 3000-LOAD-ONTOLOGY     THRU 3000-EXIT
012500         PERFORM 4000-LOAD-ANNOTATIONS  THRU 4000-EXIT
012600         PERFORM 5000-RUN-SIMILARITY    THRU 5000-EXIT.
012700     PERFORM 9000-STOP-RUN             THRU 9000-EXIT.
012800*
012900******************************************************************
013000** Open the run-control card and load it into the run-tables.    *
013100******************************************************************
013200 1000-INITIALIZE.
013300     MOVE ZEROES               TO WS-STEP-NUMBER.
013400     OPEN INPUT PARM-FILE.
013500     IF  WS-PARM-STATUS NOT = '00'
013600         MOVE 'ZSIM000 ' TO ZE-A-PROGRAM
013700         MOVE '1000'     TO ZE-A-PARAGRAPH
013800         MOVE WS-PARM-STATUS TO ZE-A-REASON
013900         MOVE 'UNABLE TO OPEN RUN-CONTROL CARD' TO ZE-A-MESSAGE
014000         MOVE 'Y' TO ZP-ABORT-SWITCH
014100         MOVE ZE-A-MESSAGE TO ZP-ABORT-MESSAGE
014200         GO TO 1000-EXIT.
014300     PERFORM 1100-READ-PARM-RECORD    THRU 1100-EXIT.
014400     CLOSE PARM-FILE.
014500 1000-EXIT.
014600     EXIT.
014700*
014800******************************************************************
014900** Read the (single) run-control record into the run-tables.     *
015000******************************************************************
015100 1100-READ-PARM-RECORD.
015200     READ PARM-FILE INTO PARM-RECORD
015300         AT END MOVE 'Y' TO WS-PARM-EOF-SW.
015400     IF  NOT WS-PARM-EOF
015500         MOVE PARM-ONTOLOGY-DD     TO ZP-ONTOLOGY-DD
015600         MOVE PARM-ANNOTATION-DD   TO ZP-ANNOTATION-DD
015700         MOVE PARM-STUDY-DD        TO ZP-STUDY-DD
015800         MOVE PARM-TERM-METRIC     TO ZP-TERM-METRIC
015900         MOVE PARM-GENE-METRIC     TO ZP-GENE-METRIC
016000         MOVE PARM-ALL-RELATIONS   TO ZP-USE-ALL-RELATIONS
016100         MOVE PARM-STRUCTURAL      TO ZP-STRUCTURAL-IC
016200         IF  PARM-RESULT-DD NOT = SPACES
016300             MOVE PARM-RESULT-DD   TO ZP-RESULT-DD.
016400 1100-EXIT.
016500     EXIT.
016600*
016700******************************************************************
016800** Hand the run-tables to ZSIMPLT for mandatory-field and metric  *
016900** name validation (BUSINESS RULES - Parameter validation).       *
017000******************************************************************
017100 2000-VALIDATE-PARMS.
017200     CALL 'ZSIMPLT' USING ZSIM-RUN-TABLES.
017300 2000-EXIT.
017400     EXIT.
017500*
017600******************************************************************
017700** Load the term ontology and build its transitive closure.      *
017800******************************************************************
017900 3000-LOAD-ONTOLOGY.
018000     MOVE 'READING ONTOLOGY TERMS AND RELATIONSHIPS'
018100                               TO WS-PROGRESS-TEXT.
018200     PERFORM 9600-PROGRESS-MSG      THRU 9600-EXIT.
018300     CALL 'ZSIM004' USING ZSIM-RUN-TABLES.
018400     MOVE ZT-TERM-COUNT TO WS-TERM-COUNT-DISPLAY.
018500     STRING 'ONTOLOGY LOADED - ' DELIMITED BY SIZE
018600            WS-TERM-COUNT-DISPLAY DELIMITED BY SIZE
018700            ' ACTIVE TERMS'      DELIMITED BY SIZE
018800            INTO WS-PROGRESS-TEXT.
018900     PERFORM 9600-PROGRESS-MSG      THRU 9600-EXIT.
019000 3000-EXIT.
019100     EXIT.
019200*
019300******************************************************************
019400** Load the annotation table and extend it up the ontology graph.*
019500******************************************************************
019600 4000-LOAD-ANNOTATIONS.
019700     MOVE 'READING AND EXTENDING GENE ANNOTATIONS'
019800                               TO WS-PROGRESS-TEXT.
019900     PERFORM 9600-PROGRESS-MSG      THRU 9600-EXIT.
020000     CALL 'ZSIM005' USING ZSIM-RUN-TABLES.
020100     MOVE 'ANNOTATIONS EXTENDED' TO WS-PROGRESS-TEXT.
020200     PERFORM 9600-PROGRESS-MSG      THRU 9600-EXIT.
020300 4000-EXIT.
020400     EXIT.
020500*
020600******************************************************************
020700** Load the study set, score all pairs and write the result file.*
020800******************************************************************
020900 5000-RUN-SIMILARITY.
021000     CALL 'ZSIM102' USING ZSIM-RUN-TABLES.
021100     MOVE ZS-STUDY-COUNT     TO WS-STUDY-COUNT-DISPLAY.
021200     MOVE ZS-NOTFOUND-COUNT  TO WS-NOTFND-COUNT-DISPLAY.
021300     STRING 'STUDY GENES READ - ' DELIMITED BY SIZE
021400            WS-STUDY-COUNT-DISPLAY DELIMITED BY SIZE
021500            ' ACCEPTED, ' DELIMITED BY SIZE
021600            WS-NOTFND-COUNT-DISPLAY DELIMITED BY SIZE
021700            ' NOT FOUND' DELIMITED BY SIZE
021800            INTO WS-PROGRESS-TEXT.
021900     PERFORM 9600-PROGRESS-MSG      THRU 9600-EXIT.
022000 5000-EXIT.
022100     EXIT.
022200*
022300******************************************************************
022400** Normal end of job.                                             *
022500******************************************************************
022600 9000-STOP-RUN.
022700     MOVE 'RUN COMPLETE' TO WS-PROGRESS-TEXT.
022800     PERFORM 9600-PROGRESS-MSG      THRU 9600-EXIT.
022900     STOP RUN.
023000 9000-EXIT.
023100     EXIT.
023200*
023300******************************************************************
023400** Write a timestamped progress line to the console (SYSOUT).    *
023500** This replaces the shop's online WRITEQ TD QUEUE(CSSL) trace,   *
023600** there being no CICS transient-data queue in a batch job.       *
023700******************************************************************
023800 9600-PROGRESS-MSG.
023900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
024000     ACCEPT WS-CURRENT-TIME FROM TIME.
024100     DISPLAY WS-CD-YYYY '-' WS-CD-MM '-' WS-CD-DD ' '
024200             WS-CURRENT-TIME ' ' WS-PROGRESS-TEXT.
024300 9600-EXIT.
024400     EXIT.
024500*
024600******************************************************************
024700** Parameter-validation abort - message and non-zero return code.*
024800******************************************************************
024900 9998-ABORT-RUN.
025000     MOVE 'ZSIM000 '           TO ZE-A-PROGRAM.
025100     MOVE '2000'               TO ZE-A-PARAGRAPH.
025200     MOVE ZP-ABORT-MESSAGE     TO ZE-A-MESSAGE.
025300     DISPLAY ZE-ABEND-LINE.
025400     MOVE 16 TO RETURN-CODE.
025500 9998-EXIT.
025600     EXIT.
