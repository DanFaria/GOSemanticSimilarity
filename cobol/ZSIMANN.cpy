      *****************************************************************
      * ZSIM ANNOTATION record definition.                            *
      * Canonical two-column gene/term tabular layout.  GAF and       *
      * BINGO extracts are reduced to this shape ahead of ZSIM005 by  *
      * the upstream extract job - see the run book, not this program.*
      *****************************************************************
       01  ANN-RECORD.
           02  ANN-GENE               PIC  X(20) VALUE SPACES.
           02  FILLER                 PIC  X(01) VALUE SPACES.
           02  ANN-TERM               PIC  X(10) VALUE SPACES.
           02  FILLER                 PIC  X(05) VALUE SPACES.
