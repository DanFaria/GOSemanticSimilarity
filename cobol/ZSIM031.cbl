000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ZSIM031.
000300 AUTHOR.         Rich Jackson and Randy Frerking.
000400 INSTALLATION.   zFAM Batch Analytics Group.
000500 DATE-WRITTEN.   03/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900* ZSIM031 - GENE-PAIR SIMILARITY METRICS
001000* 
001100* CALLed by ZSIM102 once per gene pair in the study set, on the same
001200* small ZW-METRIC-PARMS block ZSIM009 uses for term pairs (COPY
001300* ZSIMMET) - this shop favours one parameter-block shape per family
001400* of service rather than a new LINKAGE layout for every CALLed
001500* program.  GENE1(G,G) is always 1 - checked before any of the
001600* individual metric paragraphs run.
001700* 
001800* A gene's extended term set T(g) does not have to be rebuilt here -
001900* ZA-ANNOT-TABLE already carries each gene's annotations grown out
002000* over the ontology closure by ZSIM005's extend-by-ancestors step,
002100* so 9700 just filters that table on the gene subscript.
002200* 
002300* Metrics provided, per the run card's GENE-METRIC-CODE -
002400*   SIMUI    Jaccard over T(g1)/T(g2) as annotated (not reduced).
002500*   SIMGIC   IC-weighted Jaccard over the same two sets.
002600*   COSIM    IC-squared-weighted Jaccard over the same two sets.
002700*   MAXIMUM  best single term-pair score across the non-redundant
002800*            term sets NR(g1) x NR(g2), CALLing ZSIM008 for the NR
002900*            reduction and ZSIM009 once per candidate pair.
003000*   BESTMATCHAVERAGE  shared terms between NR(g1)/NR(g2) count as a
003100*            perfect match for free; the remaining unmatched terms
003200*            are scored via a maximum-weight bipartite assignment
003300*            (Munkres' method) over ZSIM009 term-pair scores, and
003400*            the two pieces are blended back over the larger of the
003500*            two non-redundant set sizes.
003600******************************************************************
003700* CHANGE LOG
003800* DATE       BY   TICKET    DESCRIPTION
003900* ---------- ---- --------- --------------------------------------
004000* 03/02/1991 RJ   FA-0090   Original gene SimUI/SimGIC.           FA-0090 
004100* 11/19/1992 RF   FA-0135   CoSim gene metric added.              FA-0135 
004200* 06/07/1994 RJ   FA-0177   Maximum gene metric added.            FA-0177 
004300* 01/23/1996 RF   FA-0214   BestMatchAverage - shared-term        FA-0214 
004400*                            base score and Munkres assign-               
004500*                            ment matrix added.                           
004600* 12/29/1998 RJ   FA-Y2K11  Y2K date window reviewed - N/A.       FA-Y2K11
004700* 08/14/2000 RF   FA-0271   NR sets pulled from ZSIM008's         FA-0271 
004800*                            own service instead of a local               
004900*                            copy of the ancestor scan.                   
005000* 02/06/2003 RJ   FA-0311   Maximum: comparison sense fixed       FA-0311 
005100*                            so the larger score wins - was               
005200*                            always keeping the last pair.                
005300* 02/06/2003 RF   FA-0312   BestMatchAverage: assignment          FA-0312 
005400*                            cells now accumulate into the                
005500*                            match sum - old code stored the              
005600*                            last cell scored, not the sum.               
005700* 06/18/2003 RJ   FA-0319   Same-gene shortcut - score 1 for      FA-0319 
005800*                            every metric when gene1=gene2.
005810* 11/03/2004 RF   FA-0331   Set-contains and Munkres step         FA-0331
005820*                            switches pulled out of their groups
005830*                            to 77-level entries - shop standard.
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS ZSIM-NUMERIC-CLASS IS '0' THRU '9'
006500     UPSI-0 ON STATUS IS ZSIM-TRACE-ON
006600     UPSI-0 OFF STATUS IS ZSIM-TRACE-OFF.
006700 
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
006910*
006920******************************************************************
006930* STANDALONE SWITCHES PULLED OUT OF THE GROUP AREAS BELOW SO A
006940* TABLE-SEARCH OR MUNKRES-STEP TEST CAN NAME THEM DIRECTLY.
006950******************************************************************
006960 77  WS-CONTAIN-SW          PIC  X(01) VALUE 'N'.
006970     88  WS-SET-CONTAINS         VALUE 'Y'.
006980     88  WS-SET-LACKS            VALUE 'N'.
006990 77  WS-STEP-SW             PIC  X(01) VALUE '3'.
006991     88  WS-STEP-THREE           VALUE '3'.
006992     88  WS-STEP-FOUR            VALUE '4'.
006993     88  WS-STEP-FIVE            VALUE '5'.
006994     88  WS-STEP-SIX             VALUE '6'.
006995     88  WS-STEP-DONE            VALUE 'D'.
006996*
007000******************************************************************
007100* WORK AREA FOR THE TWO GENE TERM SETS (SIMUI/SIMGIC/COSIM) AND
007200* THE TWO NON-REDUNDANT SETS (MAXIMUM/BESTMATCHAVERAGE).
007300******************************************************************
007400 01  WS-GENE-METRIC-WORK.
007500     05  WS-SCRATCH-COUNT       PIC S9(08) COMP VALUE ZEROES.
007600     05  WS-SCRATCH-TABLE.
007700         10  WS-SCRATCH-ENTRY   PIC S9(08) COMP OCCURS 500 TIMES
007800                                 INDEXED BY WS-SCRATCH-IX.
007900     05  WS-GT1-COUNT           PIC S9(08) COMP VALUE ZEROES.
008000     05  WS-GT1-TABLE.
008100         10  WS-GT1-ENTRY       PIC S9(08) COMP OCCURS 500 TIMES
008200                                 INDEXED BY WS-GT1-IX.
008300     05  WS-GT2-COUNT           PIC S9(08) COMP VALUE ZEROES.
008400     05  WS-GT2-TABLE.
008500         10  WS-GT2-ENTRY       PIC S9(08) COMP OCCURS 500 TIMES
008600                                 INDEXED BY WS-GT2-IX.
008700     05  WS-TARGET-GENE-IDX     PIC S9(08) COMP VALUE ZEROES.
008800     05  WS-SCAN-TERM           PIC S9(08) COMP VALUE ZEROES.
009200     05  WS-TERM-IC             PIC S9V9(06) COMP-3 VALUE 0.
009300     05  WS-COMMON-COUNT        PIC S9(08) COMP VALUE ZEROES.
009400     05  WS-COMMON-COUNT-R REDEFINES WS-COMMON-COUNT
009500                                 PIC S9(08) COMP.
009600     05  WS-COMBINED-COUNT      PIC S9(08) COMP VALUE ZEROES.
009700     05  WS-IC-SUM1             PIC S9V9(06) COMP-3 VALUE 0.
009800     05  WS-IC-SUM2             PIC S9V9(06) COMP-3 VALUE 0.
009900     05  WS-IC-COMMON-SUM       PIC S9V9(06) COMP-3 VALUE 0.
010000     05  WS-IC-UNION-SUM        PIC S9V9(06) COMP-3 VALUE 0.
010100     05  WS-ICSQ-SUM1           PIC S9V9(06) COMP-3 VALUE 0.
010200     05  WS-ICSQ-SUM2           PIC S9V9(06) COMP-3 VALUE 0.
010300     05  WS-ICSQ-COMMON-SUM     PIC S9V9(06) COMP-3 VALUE 0.
010400     05  WS-ICSQ-UNION-SUM      PIC S9V9(06) COMP-3 VALUE 0.
010500     05  FILLER                 PIC  X(08) VALUE SPACES.
010600******************************************************************
010700* NON-REDUNDANT SETS FOR MAXIMUM AND BESTMATCHAVERAGE, AND THE
010800* SHARED/PRIMED SETS THE BEST-MATCH-AVERAGE STEP WORKS DOWN TO.
010900******************************************************************
011000 01  WS-NR-WORK.
011100     05  WS-NR1-COUNT           PIC S9(08) COMP VALUE ZEROES.
011200     05  WS-NR1-TABLE.
011300         10  WS-NR1-ENTRY       PIC S9(08) COMP OCCURS 500 TIMES
011400                                 INDEXED BY WS-NR1-IX.
011500     05  WS-NR2-COUNT           PIC S9(08) COMP VALUE ZEROES.
011600     05  WS-NR2-TABLE.
011700         10  WS-NR2-ENTRY       PIC S9(08) COMP OCCURS 500 TIMES
011800                                 INDEXED BY WS-NR2-IX.
011900     05  WS-NR1P-COUNT          PIC S9(08) COMP VALUE ZEROES.
012000     05  WS-NR1P-TABLE.
012100         10  WS-NR1P-ENTRY      PIC S9(08) COMP OCCURS 500 TIMES
012200                                 INDEXED BY WS-NR1P-IX.
012300     05  WS-NR2P-COUNT          PIC S9(08) COMP VALUE ZEROES.
012400     05  WS-NR2P-TABLE.
012500         10  WS-NR2P-ENTRY      PIC S9(08) COMP OCCURS 500 TIMES
012600                                 INDEXED BY WS-NR2P-IX.
012700     05  WS-TOTAL-COUNT         PIC S9(08) COMP VALUE ZEROES.
012800     05  WS-TOTAL-COUNT-R REDEFINES WS-TOTAL-COUNT
012900                                 PIC S9(08) COMP.
013000     05  WS-BASE-SCORE          PIC S9V9(06) COMP-3 VALUE 0.
013100     05  WS-MAX-SCORE           PIC S9V9(06) COMP-3 VALUE 0.
013200     05  WS-PAIR-SCORE          PIC S9V9(06) COMP-3 VALUE 0.
013300     05  WS-MATRIX-SIZE         PIC S9(04) COMP VALUE ZEROES.
013400     05  FILLER                 PIC  X(08) VALUE SPACES.
013500******************************************************************
013600* M x M ASSIGNMENT MATRIX WORKED BY MUNKRES' METHOD.  A GENE'S
013700* NON-REDUNDANT TERM SET RUNS TO A FEW DOZEN ENTRIES IN PRACTICE,
013800* SO 40 x 40 CARRIES THE WORST CASE THIS SHOP HAS SEEN ON FILE.
013900******************************************************************
014000 01  WS-BMA-MATRIX-AREA.
014100     05  WS-BMA-SCORE OCCURS 40 TIMES.
014200         10  WS-BMA-SCORE-COL   PIC S9V9(06) COMP-3 VALUE 0
014300                                 OCCURS 40 TIMES.
014400     05  WS-BMA-COST OCCURS 40 TIMES.
014500         10  WS-BMA-COST-COL    PIC S9V9(06) COMP-3 VALUE 0
014600                                 OCCURS 40 TIMES.
014700     05  WS-BMA-STAR OCCURS 40 TIMES.
014800         10  WS-BMA-STAR-COL    PIC  X(01) VALUE 'N'
014900                                 OCCURS 40 TIMES.
015000     05  WS-BMA-PRIME OCCURS 40 TIMES.
015100         10  WS-BMA-PRIME-COL   PIC  X(01) VALUE 'N'
015200                                 OCCURS 40 TIMES.
015300     05  WS-BMA-ROW-COVER OCCURS 40 TIMES.
015400         10  WS-BMA-ROW-CVR-F   PIC  X(01) VALUE 'N'.
015500     05  WS-BMA-COL-COVER OCCURS 40 TIMES.
015600         10  WS-BMA-COL-CVR-F   PIC  X(01) VALUE 'N'.
015700     05  FILLER                 PIC  X(08) VALUE SPACES.
015800******************************************************************
015900* AUGMENTING-PATH WORK AREA FOR MUNKRES' STEP FIVE.  A PATH
016000* NEVER VISITS A CELL TWICE, SO 2 x SIZE + 1 IS A SAFE CEILING.
016100******************************************************************
016200 01  WS-BMA-PATH-AREA.
016300     05  WS-PATH-LEN            PIC S9(04) COMP VALUE ZEROES.
016400     05  WS-PATH-LEN-R REDEFINES WS-PATH-LEN
016500                                 PIC S9(04) COMP.
016600     05  WS-PATH-ROW OCCURS 81 TIMES PIC S9(04) COMP VALUE ZEROES.
016700     05  WS-PATH-COL OCCURS 81 TIMES PIC S9(04) COMP VALUE ZEROES.
016800     05  WS-PATH-DONE-SW        PIC  X(01) VALUE 'N'.
016900         88  WS-PATH-COMPLETE        VALUE 'Y'.
017000     05  WS-FOUND-ROW           PIC S9(04) COMP VALUE ZEROES.
017100     05  WS-FOUND-COL           PIC S9(04) COMP VALUE ZEROES.
017200     05  WS-OTHER-ROW           PIC S9(04) COMP VALUE ZEROES.
017300     05  WS-OTHER-COL           PIC S9(04) COMP VALUE ZEROES.
017400     05  WS-STEP4-RESULT        PIC  X(01) VALUE SPACE.
017500     05  FILLER                 PIC  X(08) VALUE SPACES.
017600 01  WS-BMA-COUNTERS.
017700     05  WS-BI                  PIC S9(04) COMP VALUE ZEROES.
017800     05  WS-BJ                  PIC S9(04) COMP VALUE ZEROES.
017900     05  WS-BK                  PIC S9(04) COMP VALUE ZEROES.
018000     05  WS-ROW-MAX             PIC S9V9(06) COMP-3 VALUE 0.
018100     05  WS-COL-MIN             PIC S9V9(06) COMP-3 VALUE 0.
018200     05  WS-COVER-COUNT         PIC S9(04) COMP VALUE ZEROES.
018300     05  WS-SMALLEST-UNCOVERED  PIC S9V9(06) COMP-3 VALUE 0.
018400     05  WS-UNCOVERED-SW        PIC  X(01) VALUE 'N'.
018500         88  WS-UNCOVERED-ZERO-FOUND VALUE 'Y'.
019200     05  WS-ASSIGN-SUM          PIC S9V9(06) COMP-3 VALUE 0.
019300     05  FILLER                 PIC  X(08) VALUE SPACES.
019400******************************************************************
019500* ZSIM031 OWNS A WORKING-STORAGE COPY OF ZSIMSVC BECAUSE IT IS
019600* THE CALLER OF ZSIM008.  ZW-METRIC-PARMS BELOW IS THE SAME BLOCK
019700* THE LINKAGE SECTION USES FOR THIS PROGRAM'S OWN GENE-PAIR
019800* INTERFACE - THE TERM SUBSCRIPTS ARE SET AND THE SCORE READ BACK
019900* REPEATEDLY BEFORE THE GENE SUBSCRIPTS ARE EVER TOUCHED AGAIN.
020000******************************************************************
020100 COPY ZSIMSVC.
020200 
020300 LINKAGE SECTION.
020400 COPY ZSIMTAB.
020500 01  ZW-METRIC-PARMS.
020600     COPY ZSIMMET.
020700 
020800 PROCEDURE DIVISION USING ZSIM-RUN-TABLES ZW-METRIC-PARMS.
020900* MAIN LINE - SAME-GENE SHORTCUT THEN DISPATCH BY METRIC CODE.
021000     IF  ZW-MET-GENE1-IDX = ZW-MET-GENE2-IDX
021100         MOVE 1 TO ZW-MET-SCORE
021200     ELSE
021300     IF  ZP-GM-SIMUI
021400         PERFORM 1000-SIMUI-GENE       THRU 1000-EXIT
021500     ELSE
021600     IF  ZP-GM-SIMGIC
021700         PERFORM 2000-SIMGIC-GENE      THRU 2000-EXIT
021800     ELSE
021900     IF  ZP-GM-COSIM
022000         PERFORM 3000-COSIM-GENE       THRU 3000-EXIT
022100     ELSE
022200     IF  ZP-GM-MAXIMUM
022300         PERFORM 4000-MAXIMUM-GENE     THRU 4000-EXIT
022400     ELSE
022500     IF  ZP-GM-BEST-MATCH-AVG
022600         PERFORM 5000-BEST-MATCH-AVERAGE
022700                                       THRU 5000-EXIT.
022800     GOBACK.
022900 
023000* 1000-SIMUI-GENE - PLAIN JACCARD OVER T(G1) AND T(G2), AS
023100* ANNOTATED (NOT REDUCED TO A NON-REDUNDANT SET).
023200 1000-SIMUI-GENE.
023300     PERFORM 9700-LOAD-GENE-SETS         THRU 9700-EXIT.
023400     PERFORM 9750-COUNT-COMMON           THRU 9750-EXIT.
023500     COMPUTE WS-COMBINED-COUNT =
023600         WS-GT1-COUNT + WS-GT2-COUNT - WS-COMMON-COUNT.
023700     IF  WS-COMBINED-COUNT = ZERO
023800         MOVE ZERO TO ZW-MET-SCORE
023900     ELSE
024000         COMPUTE ZW-MET-SCORE ROUNDED =
024100             WS-COMMON-COUNT / WS-COMBINED-COUNT.
024200 1000-EXIT.
024300     EXIT.
024400 *
024500* 2000-SIMGIC-GENE - IC-WEIGHTED JACCARD OVER T(G1)/T(G2).
024600 2000-SIMGIC-GENE.
024700     PERFORM 9700-LOAD-GENE-SETS         THRU 9700-EXIT.
024800     PERFORM 9760-SUM-IC-OVER-SETS       THRU 9760-EXIT.
024900     IF  WS-IC-COMMON-SUM = ZERO
025000         MOVE ZERO TO ZW-MET-SCORE
025100         GO TO 2000-EXIT.
025200     COMPUTE WS-IC-UNION-SUM =
025300         WS-IC-SUM1 + WS-IC-SUM2 - WS-IC-COMMON-SUM.
025400     IF  WS-IC-UNION-SUM = ZERO
025500         MOVE ZERO TO ZW-MET-SCORE
025600     ELSE
025700         COMPUTE ZW-MET-SCORE ROUNDED =
025800             WS-IC-COMMON-SUM / WS-IC-UNION-SUM.
025900 2000-EXIT.
026000     EXIT.
026100 *
026200* 3000-COSIM-GENE - IC-SQUARED-WEIGHTED JACCARD OVER T(G1)/T(G2).
026300 3000-COSIM-GENE.
026400     PERFORM 9700-LOAD-GENE-SETS         THRU 9700-EXIT.
026500     PERFORM 9760-SUM-IC-OVER-SETS       THRU 9760-EXIT.
026600     IF  WS-ICSQ-COMMON-SUM = ZERO
026700         MOVE ZERO TO ZW-MET-SCORE
026800         GO TO 3000-EXIT.
026900     COMPUTE WS-ICSQ-UNION-SUM =
027000         WS-ICSQ-SUM1 + WS-ICSQ-SUM2 - WS-ICSQ-COMMON-SUM.
027100     IF  WS-ICSQ-UNION-SUM = ZERO
027200         MOVE ZERO TO ZW-MET-SCORE
027300     ELSE
027400         COMPUTE ZW-MET-SCORE ROUNDED =
027500             WS-ICSQ-COMMON-SUM / WS-ICSQ-UNION-SUM.
027600 3000-EXIT.
027700     EXIT.
027800 *
027900* 4000-MAXIMUM-GENE - BEST TERM-PAIR SCORE OVER NR(G1) x NR(G2).
028000* FA-0311 - THIS USED TO TEST "IF WS-PAIR-SCORE > WS-MAX-SCORE"
028100* WITH THE OPERANDS BACKWARDS AND SO NEVER KEPT A NEW MAXIMUM;
028200* FIXED BELOW.
028300 4000-MAXIMUM-GENE.
028400     PERFORM 9710-BUILD-NR-SETS          THRU 9710-EXIT.
028500     MOVE ZERO TO WS-MAX-SCORE.
028600     IF  WS-NR1-COUNT = ZERO OR WS-NR2-COUNT = ZERO
028700         MOVE ZERO TO ZW-MET-SCORE
028800         GO TO 4000-EXIT.
028900     PERFORM 4100-MAX-OUTER-LOOP         THRU 4100-EXIT
029000         VARYING WS-NR1-IX FROM 1 BY 1
029100         UNTIL WS-NR1-IX > WS-NR1-COUNT.
029200     MOVE WS-MAX-SCORE TO ZW-MET-SCORE.
029300 4000-EXIT.
029400     EXIT.
029500 *
029600 4100-MAX-OUTER-LOOP.
029700     PERFORM 4200-MAX-INNER-LOOP         THRU 4200-EXIT
029800         VARYING WS-NR2-IX FROM 1 BY 1
029900         UNTIL WS-NR2-IX > WS-NR2-COUNT.
030000 4100-EXIT.
030100     EXIT.
030200 *
030300 4200-MAX-INNER-LOOP.
030400     MOVE WS-NR1-ENTRY(WS-NR1-IX) TO ZW-MET-TERM1-IDX.
030500     MOVE WS-NR2-ENTRY(WS-NR2-IX) TO ZW-MET-TERM2-IDX.
030600     CALL 'ZSIM009' USING ZSIM-RUN-TABLES ZW-METRIC-PARMS.
030700     MOVE ZW-MET-SCORE TO WS-PAIR-SCORE.
030800     IF  WS-PAIR-SCORE > WS-MAX-SCORE
030900         MOVE WS-PAIR-SCORE TO WS-MAX-SCORE.
031000 4200-EXIT.
031100     EXIT.
031200 *
031300* 5000-BEST-MATCH-AVERAGE - SHARED NR TERMS SCORE A FREE 1.0;
031400* THE REST ARE SCORED THROUGH A MAXIMUM-WEIGHT ASSIGNMENT.
031500* FA-0312 - THE ASSIGNMENT CELLS USED TO BE MOVEd (=+) INTO ONE
031600* ACCUMULATOR, SO ONLY THE LAST CELL SCORED SURVIVED; 5300 BELOW
031700* NOW ADDS EVERY ASSIGNED CELL INTO THE SUM.
031800 5000-BEST-MATCH-AVERAGE.
031900     PERFORM 9710-BUILD-NR-SETS          THRU 9710-EXIT.
032000     IF  WS-NR1-COUNT > WS-NR2-COUNT
032100         MOVE WS-NR1-COUNT TO WS-TOTAL-COUNT
032200     ELSE
032300         MOVE WS-NR2-COUNT TO WS-TOTAL-COUNT.
032400     IF  WS-TOTAL-COUNT = ZERO
032500         MOVE ZERO TO ZW-MET-SCORE
032600         GO TO 5000-EXIT.
032700     PERFORM 9720-BUILD-PRIMED-SETS      THRU 9720-EXIT.
032800     IF  WS-NR1P-COUNT > WS-NR2P-COUNT
032900         MOVE WS-NR1P-COUNT TO WS-MATRIX-SIZE
033000     ELSE
033100         MOVE WS-NR2P-COUNT TO WS-MATRIX-SIZE.
033200     COMPUTE WS-BASE-SCORE = WS-TOTAL-COUNT - WS-MATRIX-SIZE.
033300     IF  WS-NR1P-COUNT = ZERO OR WS-NR2P-COUNT = ZERO
033400         COMPUTE ZW-MET-SCORE ROUNDED =
033500             WS-BASE-SCORE / WS-TOTAL-COUNT
033600         GO TO 5000-EXIT.
033700     PERFORM 5100-BUILD-MATRIX           THRU 5100-EXIT.
033800     PERFORM 5200-HUNGARIAN              THRU 5200-EXIT.
033900     PERFORM 5300-SUM-ASSIGNMENT         THRU 5300-EXIT.
034000     COMPUTE ZW-MET-SCORE ROUNDED =
034100         (WS-BASE-SCORE + WS-ASSIGN-SUM) / WS-TOTAL-COUNT.
034200 5000-EXIT.
034300     EXIT.
034400 *
034500* 5100-BUILD-MATRIX - SCORE EVERY (PRIMED1,PRIMED2) TERM PAIR
034600* THROUGH ZSIM009; ROWS/COLUMNS PAST THE SHORTER PRIMED SET ARE
034700* LEFT AT ZERO SO THE MATRIX COMES OUT SQUARE.
034800 5100-BUILD-MATRIX.
034900     PERFORM 5110-BUILD-MATRIX-ROW       THRU 5110-EXIT
035000         VARYING WS-BI FROM 1 BY 1
035100         UNTIL WS-BI > WS-MATRIX-SIZE.
035200 5100-EXIT.
035300     EXIT.
035400 *
035500 5110-BUILD-MATRIX-ROW.
035600     PERFORM 5120-BUILD-MATRIX-CELL      THRU 5120-EXIT
035700         VARYING WS-BJ FROM 1 BY 1
035800         UNTIL WS-BJ > WS-MATRIX-SIZE.
035900 5110-EXIT.
036000     EXIT.
036100 *
036200 5120-BUILD-MATRIX-CELL.
036300     IF  WS-BI > WS-NR1P-COUNT OR WS-BJ > WS-NR2P-COUNT
036400         MOVE ZERO TO WS-BMA-SCORE-COL(WS-BI WS-BJ)
036500         GO TO 5120-EXIT.
036600     MOVE WS-NR1P-ENTRY(WS-BI) TO ZW-MET-TERM1-IDX.
036700     MOVE WS-NR2P-ENTRY(WS-BJ) TO ZW-MET-TERM2-IDX.
036800     CALL 'ZSIM009' USING ZSIM-RUN-TABLES ZW-METRIC-PARMS.
036900     MOVE ZW-MET-SCORE TO WS-BMA-SCORE-COL(WS-BI WS-BJ).
037000 5120-EXIT.
037100     EXIT.
037200 *
037300* 5200-HUNGARIAN - MUNKRES' ASSIGNMENT METHOD: REDUCE THE SCORE
037400* MATRIX TO A COST MATRIX BY ROW-MAXIMUM AND COLUMN-MINIMUM
037500* SUBTRACTION, THEN COVER AND UNCOVER ZEROS UNTIL A COMPLETE
037600* ONE-PER-ROW-AND-COLUMN STAR ASSIGNMENT IS FOUND.
037700 5200-HUNGARIAN.
037800     PERFORM 5210-ROW-REDUCE      THRU 5210-EXIT
037900         VARYING WS-BI FROM 1 BY 1
038000         UNTIL WS-BI > WS-MATRIX-SIZE.
038100     PERFORM 5220-COL-REDUCE      THRU 5220-EXIT
038200         VARYING WS-BJ FROM 1 BY 1
038300         UNTIL WS-BJ > WS-MATRIX-SIZE.
038400     PERFORM 5230-INIT-STAR       THRU 5230-EXIT.
038500     SET  WS-STEP-THREE TO TRUE.
038600     PERFORM 5240-RUN-STEP        THRU 5240-EXIT
038700         UNTIL WS-STEP-DONE.
038800 5200-EXIT.
038900     EXIT.
039000 *
039100* 5210 - EACH ROW'S COST IS ITS MAXIMUM SCORE MINUS THE CELL,
039200* WHICH IS NEVER NEGATIVE SINCE NO CELL EXCEEDS THE ROW MAXIMUM -
039300* THE ABSOLUTE VALUE STEP GUARDS THE RULE OF THUMB THIS SHOP
039400* WRITES INTO EVERY CONVERSION-TO-COST ROUTINE, BELT AND BRACES.
039500 5210-ROW-REDUCE.
039600     MOVE ZERO TO WS-ROW-MAX.
039700     PERFORM 5211-FIND-ROW-MAX    THRU 5211-EXIT
039800         VARYING WS-BJ FROM 1 BY 1
039900         UNTIL WS-BJ > WS-MATRIX-SIZE.
040000     PERFORM 5212-APPLY-ROW-MAX   THRU 5212-EXIT
040100         VARYING WS-BJ FROM 1 BY 1
040200         UNTIL WS-BJ > WS-MATRIX-SIZE.
040300 5210-EXIT.
040400     EXIT.
040500 *
040600 5211-FIND-ROW-MAX.
040700     IF  WS-BMA-SCORE-COL(WS-BI WS-BJ) > WS-ROW-MAX
040800         MOVE WS-BMA-SCORE-COL(WS-BI WS-BJ) TO WS-ROW-MAX.
040900 5211-EXIT.
041000     EXIT.
041100 *
041200 5212-APPLY-ROW-MAX.
041300     COMPUTE WS-BMA-COST-COL(WS-BI WS-BJ) =
041400         WS-ROW-MAX - WS-BMA-SCORE-COL(WS-BI WS-BJ).
041500     IF  WS-BMA-COST-COL(WS-BI WS-BJ) < ZERO
041600         COMPUTE WS-BMA-COST-COL(WS-BI WS-BJ) =
041700             WS-BMA-COST-COL(WS-BI WS-BJ) * -1.
041800 5212-EXIT.
041900     EXIT.
042000 *
042100 5220-COL-REDUCE.
042200     MOVE WS-BMA-COST-COL(1 WS-BJ) TO WS-COL-MIN.
042300     PERFORM 5221-FIND-COL-MIN    THRU 5221-EXIT
042400         VARYING WS-BI FROM 1 BY 1
042500         UNTIL WS-BI > WS-MATRIX-SIZE.
042600     PERFORM 5222-APPLY-COL-MIN   THRU 5222-EXIT
042700         VARYING WS-BI FROM 1 BY 1
042800         UNTIL WS-BI > WS-MATRIX-SIZE.
042900 5220-EXIT.
043000     EXIT.
043100 *
043200 5221-FIND-COL-MIN.
043300     IF  WS-BMA-COST-COL(WS-BI WS-BJ) < WS-COL-MIN
043400         MOVE WS-BMA-COST-COL(WS-BI WS-BJ) TO WS-COL-MIN.
043500 5221-EXIT.
043600     EXIT.
043700 *
043800 5222-APPLY-COL-MIN.
043900     SUBTRACT WS-COL-MIN FROM WS-BMA-COST-COL(WS-BI WS-BJ).
044000 5222-EXIT.
044100     EXIT.
044200 *
044300* 5230 - CLEAR ALL COVER/STAR/PRIME FLAGS AND STAR ONE ZERO PER
044400* ROW WHERE NEITHER ITS ROW NOR ITS COLUMN HOLDS A STAR YET.
044500 5230-INIT-STAR.
044600     PERFORM 5231-CLEAR-ONE-ROW   THRU 5231-EXIT
044700         VARYING WS-BI FROM 1 BY 1
044800         UNTIL WS-BI > WS-MATRIX-SIZE.
044900 5230-EXIT.
045000     EXIT.
045100 *
045200 5231-CLEAR-ONE-ROW.
045300     MOVE 'N' TO WS-BMA-ROW-CVR-F(WS-BI).
045400     PERFORM 5232-CLEAR-ONE-CELL  THRU 5232-EXIT
045500         VARYING WS-BJ FROM 1 BY 1
045600         UNTIL WS-BJ > WS-MATRIX-SIZE.
045700 5231-EXIT.
045800     EXIT.
045900 *
046000 5232-CLEAR-ONE-CELL.
046100     MOVE 'N' TO WS-BMA-STAR-COL(WS-BI WS-BJ).
046200     MOVE 'N' TO WS-BMA-PRIME-COL(WS-BI WS-BJ).
046300     IF  WS-BI = 1
046400         MOVE 'N' TO WS-BMA-COL-CVR-F(WS-BJ).
046500     IF  WS-BMA-COST-COL(WS-BI WS-BJ) = ZERO
046600         PERFORM 5233-TRY-STAR-CELL THRU 5233-EXIT.
046700 5232-EXIT.
046800     EXIT.
046900 *
047000 5233-TRY-STAR-CELL.
047100     SET  WS-SET-LACKS TO TRUE.
047200     PERFORM 5234-CHECK-ROW-STARRED THRU 5234-EXIT
047300         VARYING WS-BK FROM 1 BY 1
047400         UNTIL WS-BK > WS-MATRIX-SIZE.
047500     IF  WS-SET-LACKS
047600         PERFORM 5235-CHECK-COL-STARRED THRU 5235-EXIT
047700             VARYING WS-BK FROM 1 BY 1
047800             UNTIL WS-BK > WS-MATRIX-SIZE.
047900     IF  WS-SET-LACKS
048000         MOVE 'Y' TO WS-BMA-STAR-COL(WS-BI WS-BJ).
048100 5233-EXIT.
048200     EXIT.
048300 *
048400 5234-CHECK-ROW-STARRED.
048500     IF  WS-BMA-STAR-COL(WS-BI WS-BK) = 'Y'
048600         SET  WS-SET-CONTAINS TO TRUE.
048700 5234-EXIT.
048800     EXIT.
048900 *
049000 5235-CHECK-COL-STARRED.
049100     IF  WS-BMA-STAR-COL(WS-BK WS-BJ) = 'Y'
049200         SET  WS-SET-CONTAINS TO TRUE.
049300 5235-EXIT.
049400     EXIT.
049500 *
049600* 5240 - ONE STEP OF THE MUNKRES STATE MACHINE PER CALL; THE
049700* DRIVER IN 5200 KEEPS CALLING UNTIL WS-STEP-DONE.
049800 5240-RUN-STEP.
049900     IF  WS-STEP-THREE
050000         PERFORM 5250-STEP-COVER-COLS THRU 5250-EXIT
050100     ELSE
050200     IF  WS-STEP-FOUR
050300         PERFORM 5260-STEP-FIND-ZERO  THRU 5260-EXIT
050400     ELSE
050500     IF  WS-STEP-FIVE
050600         PERFORM 5270-STEP-AUGMENT    THRU 5270-EXIT
050700     ELSE
050800     IF  WS-STEP-SIX
050900         PERFORM 5280-STEP-ADJUST     THRU 5280-EXIT.
051000 5240-EXIT.
051100     EXIT.
051200 *
051300* 5250 - COVER EVERY COLUMN HOLDING A STAR; A FULL SET OF
051400* COVERED COLUMNS MEANS THE ASSIGNMENT IS COMPLETE.
051500 5250-STEP-COVER-COLS.
051600     MOVE ZERO TO WS-COVER-COUNT.
051700     PERFORM 5251-COVER-ONE-COL   THRU 5251-EXIT
051800         VARYING WS-BJ FROM 1 BY 1
051900         UNTIL WS-BJ > WS-MATRIX-SIZE.
052000     IF  WS-COVER-COUNT = WS-MATRIX-SIZE
052100         SET  WS-STEP-DONE TO TRUE
052200     ELSE
052300         MOVE '4' TO WS-STEP-SW.
052400 5250-EXIT.
052500     EXIT.
052600 *
052700 5251-COVER-ONE-COL.
052800     MOVE 'N' TO WS-BMA-COL-CVR-F(WS-BJ).
052900     PERFORM 5252-CHECK-COL-HAS-STAR THRU 5252-EXIT
053000         VARYING WS-BI FROM 1 BY 1
053100         UNTIL WS-BI > WS-MATRIX-SIZE.
053200     IF  WS-BMA-COL-CVR-F(WS-BJ) = 'Y'
053300         ADD  1 TO WS-COVER-COUNT.
053400 5251-EXIT.
053500     EXIT.
053600 *
053700 5252-CHECK-COL-HAS-STAR.
053800     IF  WS-BMA-STAR-COL(WS-BI WS-BJ) = 'Y'
053900         MOVE 'Y' TO WS-BMA-COL-CVR-F(WS-BJ).
054000 5252-EXIT.
054100     EXIT.
054200 *
054300* 5260 - HUNT FOR AN UNCOVERED ZERO.  ONE WITH NO STAR IN ITS
054400* ROW GETS PRIMED AND STARTS AN AUGMENTING PATH (STEP FIVE).
054500* ONE WHOSE ROW IS ALREADY STARRED JUST MOVES THE COVER LINES
054600* AND THE HUNT CONTINUES; NO ZERO LEFT MEANS STEP SIX.
054700 5260-STEP-FIND-ZERO.
054800     MOVE SPACE TO WS-STEP4-RESULT.
054900     PERFORM 5261-SCAN-PASS       THRU 5261-EXIT
055000         UNTIL WS-STEP4-RESULT NOT = SPACE.
055100     IF  WS-STEP4-RESULT = 'P'
055200         MOVE '5' TO WS-STEP-SW
055300     ELSE
055400         MOVE '6' TO WS-STEP-SW.
055500 5260-EXIT.
055600     EXIT.
055700 *
055800 5261-SCAN-PASS.
055900     MOVE 'N' TO WS-UNCOVERED-SW.
056000     PERFORM 5262-SCAN-ONE-ROW    THRU 5262-EXIT
056100         VARYING WS-BI FROM 1 BY 1
056200         UNTIL WS-BI > WS-MATRIX-SIZE
056300            OR WS-UNCOVERED-ZERO-FOUND.
056400     IF  NOT WS-UNCOVERED-ZERO-FOUND
056500         MOVE 'N' TO WS-STEP4-RESULT.
056600 5261-EXIT.
056700     EXIT.
056800 *
056900 5262-SCAN-ONE-ROW.
057000     IF  WS-BMA-ROW-CVR-F(WS-BI) = 'Y'
057100         GO TO 5262-EXIT.
057200     PERFORM 5263-SCAN-ONE-CELL   THRU 5263-EXIT
057300         VARYING WS-BJ FROM 1 BY 1
057400         UNTIL WS-BJ > WS-MATRIX-SIZE
057500            OR WS-UNCOVERED-ZERO-FOUND.
057600 5262-EXIT.
057700     EXIT.
057800 *
057900 5263-SCAN-ONE-CELL.
058000     IF  WS-BMA-COL-CVR-F(WS-BJ) = 'Y'
058100         GO TO 5263-EXIT.
058200     IF  WS-BMA-COST-COL(WS-BI WS-BJ) NOT = ZERO
058300         GO TO 5263-EXIT.
058400     SET  WS-UNCOVERED-ZERO-FOUND TO TRUE.
058500     SET  WS-SET-LACKS TO TRUE.
058600     MOVE ZERO TO WS-OTHER-COL.
058700     PERFORM 5264-CHECK-ROW-HAS-STAR THRU 5264-EXIT
058800         VARYING WS-BK FROM 1 BY 1
058900         UNTIL WS-BK > WS-MATRIX-SIZE.
059000     IF  WS-SET-CONTAINS
059100         MOVE 'Y' TO WS-BMA-ROW-CVR-F(WS-BI)
059200         MOVE 'N' TO WS-BMA-COL-CVR-F(WS-OTHER-COL)
059300         MOVE SPACE TO WS-STEP4-RESULT
059400     ELSE
059500         MOVE 'Y' TO WS-BMA-PRIME-COL(WS-BI WS-BJ)
059600         MOVE WS-BI TO WS-FOUND-ROW
059700         MOVE WS-BJ TO WS-FOUND-COL
059800         MOVE 'P' TO WS-STEP4-RESULT.
059900 5263-EXIT.
060000     EXIT.
060100 *
060200 5264-CHECK-ROW-HAS-STAR.
060300     IF  WS-BMA-STAR-COL(WS-BI WS-BK) = 'Y'
060400         SET  WS-SET-CONTAINS TO TRUE
060500         MOVE WS-BK TO WS-OTHER-COL.
060600 5264-EXIT.
060700     EXIT.
060800 *
060900* 5270 - STEP FIVE.  WALK THE ALTERNATING PATH OF STARRED AND
061000* PRIMED ZEROS THAT STARTS AT THE PRIME 5263 JUST LAID DOWN,
061100* TOGGLE EVERY ZERO ON THE PATH, THEN ERASE ALL PRIMES AND
061200* COVER LINES AND GO BACK TO STEP THREE.
061300 5270-STEP-AUGMENT.
061400     MOVE 1 TO WS-PATH-LEN.
061500     MOVE WS-FOUND-ROW TO WS-PATH-ROW(1).
061600     MOVE WS-FOUND-COL TO WS-PATH-COL(1).
061700     MOVE 'N' TO WS-PATH-DONE-SW.
061800     PERFORM 5271-EXTEND-PATH     THRU 5271-EXIT
061900         UNTIL WS-PATH-COMPLETE.
062000     PERFORM 5275-FLIP-PATH-ONE   THRU 5275-EXIT
062100         VARYING WS-BK FROM 1 BY 1
062200         UNTIL WS-BK > WS-PATH-LEN.
062300     PERFORM 5276-CLEAR-PRIMES-ONE-ROW THRU 5276-EXIT
062400         VARYING WS-BI FROM 1 BY 1
062500         UNTIL WS-BI > WS-MATRIX-SIZE.
062600     MOVE '3' TO WS-STEP-SW.
062700 5270-EXIT.
062800     EXIT.
062900 *
063000 5271-EXTEND-PATH.
063100     MOVE WS-PATH-COL(WS-PATH-LEN) TO WS-BJ.
063200     SET  WS-SET-LACKS TO TRUE.
063300     PERFORM 5272-FIND-STAR-IN-COL THRU 5272-EXIT
063400         VARYING WS-BI FROM 1 BY 1
063500         UNTIL WS-BI > WS-MATRIX-SIZE.
063600     IF  WS-SET-LACKS
063700         SET  WS-PATH-COMPLETE TO TRUE
063800         GO TO 5271-EXIT.
063900     ADD  1 TO WS-PATH-LEN.
064000     MOVE WS-OTHER-ROW TO WS-PATH-ROW(WS-PATH-LEN).
064100     COMPUTE WS-BK = WS-PATH-LEN - 1.
064200     MOVE WS-PATH-COL(WS-BK) TO WS-PATH-COL(WS-PATH-LEN).
064300     MOVE WS-PATH-ROW(WS-PATH-LEN) TO WS-BI.
064400     PERFORM 5273-FIND-PRIME-IN-ROW THRU 5273-EXIT
064500         VARYING WS-BJ FROM 1 BY 1
064600         UNTIL WS-BJ > WS-MATRIX-SIZE.
064700     ADD  1 TO WS-PATH-LEN.
064800     COMPUTE WS-BK = WS-PATH-LEN - 1.
064900     MOVE WS-PATH-ROW(WS-BK) TO WS-PATH-ROW(WS-PATH-LEN).
065000     MOVE WS-OTHER-COL TO WS-PATH-COL(WS-PATH-LEN).
065100 5271-EXIT.
065200     EXIT.
065300 *
065400 5272-FIND-STAR-IN-COL.
065500     IF  WS-BMA-STAR-COL(WS-BI WS-BJ) = 'Y'
065600         SET  WS-SET-CONTAINS TO TRUE
065700         MOVE WS-BI TO WS-OTHER-ROW.
065800 5272-EXIT.
065900     EXIT.
066000 *
066100 5273-FIND-PRIME-IN-ROW.
066200     IF  WS-BMA-PRIME-COL(WS-BI WS-BJ) = 'Y'
066300         MOVE WS-BJ TO WS-OTHER-COL.
066400 5273-EXIT.
066500     EXIT.
066600 *
066700 5275-FLIP-PATH-ONE.
066800     MOVE WS-PATH-ROW(WS-BK) TO WS-BI.
066900     MOVE WS-PATH-COL(WS-BK) TO WS-BJ.
067000     IF  WS-BMA-STAR-COL(WS-BI WS-BJ) = 'Y'
067100         MOVE 'N' TO WS-BMA-STAR-COL(WS-BI WS-BJ)
067200     ELSE
067300         MOVE 'Y' TO WS-BMA-STAR-COL(WS-BI WS-BJ).
067400 5275-EXIT.
067500     EXIT.
067600 *
067700 5276-CLEAR-PRIMES-ONE-ROW.
067800     MOVE 'N' TO WS-BMA-ROW-CVR-F(WS-BI).
067900     PERFORM 5277-CLEAR-PRIME-CELL THRU 5277-EXIT
068000         VARYING WS-BJ FROM 1 BY 1
068100         UNTIL WS-BJ > WS-MATRIX-SIZE.
068200 5276-EXIT.
068300     EXIT.
068400 *
068500 5277-CLEAR-PRIME-CELL.
068600     MOVE 'N' TO WS-BMA-PRIME-COL(WS-BI WS-BJ).
068700     IF  WS-BI = 1
068800         MOVE 'N' TO WS-BMA-COL-CVR-F(WS-BJ).
068900 5277-EXIT.
069000     EXIT.
069100 *
069200* 5280 - STEP SIX.  ADD THE SMALLEST UNCOVERED COST TO EVERY
069300* COVERED ROW AND SUBTRACT IT FROM EVERY UNCOVERED COLUMN, THEN
069400* GO BACK TO STEP FOUR TO KEEP LOOKING FOR A ZERO.
069500 5280-STEP-ADJUST.
069600     MOVE 9999 TO WS-SMALLEST-UNCOVERED.
069700     PERFORM 5281-SCAN-FOR-MIN    THRU 5281-EXIT
069800         VARYING WS-BI FROM 1 BY 1
069900         UNTIL WS-BI > WS-MATRIX-SIZE.
070000     PERFORM 5283-ADJUST-ONE-ROW  THRU 5283-EXIT
070100         VARYING WS-BI FROM 1 BY 1
070200         UNTIL WS-BI > WS-MATRIX-SIZE.
070300     MOVE '4' TO WS-STEP-SW.
070400 5280-EXIT.
070500     EXIT.
070600 *
070700 5281-SCAN-FOR-MIN.
070800     IF  WS-BMA-ROW-CVR-F(WS-BI) = 'Y'
070900         GO TO 5281-EXIT.
071000     PERFORM 5282-CHECK-ONE-MIN-CELL THRU 5282-EXIT
071100         VARYING WS-BJ FROM 1 BY 1
071200         UNTIL WS-BJ > WS-MATRIX-SIZE.
071300 5281-EXIT.
071400     EXIT.
071500 *
071600 5282-CHECK-ONE-MIN-CELL.
071700     IF  WS-BMA-COL-CVR-F(WS-BJ) = 'Y'
071800         GO TO 5282-EXIT.
071900     IF  WS-BMA-COST-COL(WS-BI WS-BJ) < WS-SMALLEST-UNCOVERED
072000         MOVE WS-BMA-COST-COL(WS-BI WS-BJ)
072100             TO WS-SMALLEST-UNCOVERED.
072200 5282-EXIT.
072300     EXIT.
072400 *
072500 5283-ADJUST-ONE-ROW.
072600     IF  WS-BMA-ROW-CVR-F(WS-BI) = 'Y'
072700         PERFORM 5284-ADD-ONE-CELL THRU 5284-EXIT
072800             VARYING WS-BJ FROM 1 BY 1
072900             UNTIL WS-BJ > WS-MATRIX-SIZE
073000     ELSE
073100         PERFORM 5285-SUB-ONE-CELL THRU 5285-EXIT
073200             VARYING WS-BJ FROM 1 BY 1
073300             UNTIL WS-BJ > WS-MATRIX-SIZE.
073400 5283-EXIT.
073500     EXIT.
073600 *
073700 5284-ADD-ONE-CELL.
073800     ADD  WS-SMALLEST-UNCOVERED TO WS-BMA-COST-COL(WS-BI WS-BJ).
073900 5284-EXIT.
074000     EXIT.
074100 *
074200 5285-SUB-ONE-CELL.
074300     IF  WS-BMA-COL-CVR-F(WS-BJ) = 'N'
074400         SUBTRACT WS-SMALLEST-UNCOVERED
074500             FROM WS-BMA-COST-COL(WS-BI WS-BJ).
074600 5285-EXIT.
074700     EXIT.
074800 *
074900* 5300-SUM-ASSIGNMENT - ADD UP THE ORIGINAL SCORE (NOT THE COST)
075000* UNDER EVERY STARRED CELL - THE FINISHED ASSIGNMENT.
075100 5300-SUM-ASSIGNMENT.
075200     MOVE ZERO TO WS-ASSIGN-SUM.
075300     PERFORM 5310-SUM-ONE-ROW     THRU 5310-EXIT
075400         VARYING WS-BI FROM 1 BY 1
075500         UNTIL WS-BI > WS-MATRIX-SIZE.
075600 5300-EXIT.
075700     EXIT.
075800 *
075900 5310-SUM-ONE-ROW.
076000     PERFORM 5320-SUM-ONE-CELL    THRU 5320-EXIT
076100         VARYING WS-BJ FROM 1 BY 1
076200         UNTIL WS-BJ > WS-MATRIX-SIZE.
076300 5310-EXIT.
076400     EXIT.
076500 *
076600 5320-SUM-ONE-CELL.
076700     IF  WS-BMA-STAR-COL(WS-BI WS-BJ) = 'Y'
076800         ADD  WS-BMA-SCORE-COL(WS-BI WS-BJ) TO WS-ASSIGN-SUM.
076900 5320-EXIT.
077000     EXIT.
077100 *
077200* 9700-LOAD-GENE-SETS - PULL T(G1) INTO WS-GT1-TABLE AND T(G2)
077300* INTO WS-GT2-TABLE VIA THE SCRATCH-TABLE FILTER BELOW.
077400 9700-LOAD-GENE-SETS.
077500     MOVE ZW-MET-GENE1-IDX TO WS-TARGET-GENE-IDX.
077600     PERFORM 9705-FILTER-ANNOT-TABLE     THRU 9705-EXIT.
077700     MOVE WS-SCRATCH-COUNT TO WS-GT1-COUNT.
077800     MOVE WS-SCRATCH-TABLE TO WS-GT1-TABLE.
077900     MOVE ZW-MET-GENE2-IDX TO WS-TARGET-GENE-IDX.
078000     PERFORM 9705-FILTER-ANNOT-TABLE     THRU 9705-EXIT.
078100     MOVE WS-SCRATCH-COUNT TO WS-GT2-COUNT.
078200     MOVE WS-SCRATCH-TABLE TO WS-GT2-TABLE.
078300 9700-EXIT.
078400     EXIT.
078500 *
078600 9705-FILTER-ANNOT-TABLE.
078700     MOVE ZERO TO WS-SCRATCH-COUNT.
078800     PERFORM 9706-SCAN-ONE-ANNOT-ENTRY   THRU 9706-EXIT
078900         VARYING ZA-IX FROM 1 BY 1
079000         UNTIL ZA-IX > ZA-ANNOT-COUNT.
079100 9705-EXIT.
079200     EXIT.
079300 *
079400 9706-SCAN-ONE-ANNOT-ENTRY.
079500     IF  ZA-GENE-IDX(ZA-IX) NOT = WS-TARGET-GENE-IDX
079600         GO TO 9706-EXIT.
079700     ADD  1 TO WS-SCRATCH-COUNT.
079800     SET  WS-SCRATCH-IX TO WS-SCRATCH-COUNT.
079900     MOVE ZA-TERM-IDX(ZA-IX) TO WS-SCRATCH-ENTRY(WS-SCRATCH-IX).
080000 9706-EXIT.
080100     EXIT.
080200 *
080300* 9710-BUILD-NR-SETS - REDUCE T(G1)/T(G2) TO THEIR NON-REDUNDANT
080400* FORMS VIA ZSIM008'S NR FUNCTION.
080500 9710-BUILD-NR-SETS.
080600     PERFORM 9700-LOAD-GENE-SETS         THRU 9700-EXIT.
080700     MOVE WS-GT1-COUNT TO ZW-NR-INPUT-COUNT.
080800     MOVE WS-GT1-TABLE TO ZW-NR-INPUT-TABLE.
080900     SET  ZW-FN-NON-REDUNDANT TO TRUE.
081000     CALL 'ZSIM008' USING ZSIM-RUN-TABLES ZW-SERVICE-PARMS.
081100     MOVE ZW-NR-OUTPUT-COUNT TO WS-NR1-COUNT.
081200     MOVE ZW-NR-OUTPUT-TABLE TO WS-NR1-TABLE.
081300     MOVE WS-GT2-COUNT TO ZW-NR-INPUT-COUNT.
081400     MOVE WS-GT2-TABLE TO ZW-NR-INPUT-TABLE.
081500     SET  ZW-FN-NON-REDUNDANT TO TRUE.
081600     CALL 'ZSIM008' USING ZSIM-RUN-TABLES ZW-SERVICE-PARMS.
081700     MOVE ZW-NR-OUTPUT-COUNT TO WS-NR2-COUNT.
081800     MOVE ZW-NR-OUTPUT-TABLE TO WS-NR2-TABLE.
081900 9710-EXIT.
082000     EXIT.
082100 *
082200* 9720-BUILD-PRIMED-SETS - DROP TERMS NR1 AND NR2 HAVE IN
082300* COMMON; THE REMAINDER OF EACH SET IS WHAT THE ASSIGNMENT
082400* MATRIX HAS TO SCORE.
082500 9720-BUILD-PRIMED-SETS.
082600     MOVE ZERO TO WS-NR1P-COUNT.
082700     PERFORM 9721-FILTER-ONE-NR1-TERM    THRU 9721-EXIT
082800         VARYING WS-NR1-IX FROM 1 BY 1
082900         UNTIL WS-NR1-IX > WS-NR1-COUNT.
083000     MOVE ZERO TO WS-NR2P-COUNT.
083100     PERFORM 9723-FILTER-ONE-NR2-TERM    THRU 9723-EXIT
083200         VARYING WS-NR2-IX FROM 1 BY 1
083300         UNTIL WS-NR2-IX > WS-NR2-COUNT.
083400 9720-EXIT.
083500     EXIT.
083600 *
083700 9721-FILTER-ONE-NR1-TERM.
083800     MOVE WS-NR1-ENTRY(WS-NR1-IX) TO WS-SCAN-TERM.
083900     SET  WS-SET-LACKS TO TRUE.
084000     PERFORM 9724-TEST-ONE-NR2-ENTRY     THRU 9724-EXIT
084100         VARYING WS-NR2-IX FROM 1 BY 1
084200         UNTIL WS-NR2-IX > WS-NR2-COUNT.
084300     IF  WS-SET-LACKS
084400         ADD  1 TO WS-NR1P-COUNT
084500         SET  WS-NR1P-IX TO WS-NR1P-COUNT
084600         MOVE WS-SCAN-TERM TO WS-NR1P-ENTRY(WS-NR1P-IX).
084700 9721-EXIT.
084800     EXIT.
084900 *
085000 9724-TEST-ONE-NR2-ENTRY.
085100     IF  WS-NR2-ENTRY(WS-NR2-IX) = WS-SCAN-TERM
085200         SET  WS-SET-CONTAINS TO TRUE.
085300 9724-EXIT.
085400     EXIT.
085500 *
085600 9723-FILTER-ONE-NR2-TERM.
085700     MOVE WS-NR2-ENTRY(WS-NR2-IX) TO WS-SCAN-TERM.
085800     SET  WS-SET-LACKS TO TRUE.
085900     PERFORM 9726-TEST-ONE-NR1-ENTRY     THRU 9726-EXIT
086000         VARYING WS-NR1-IX FROM 1 BY 1
086100         UNTIL WS-NR1-IX > WS-NR1-COUNT.
086200     IF  WS-SET-LACKS
086300         ADD  1 TO WS-NR2P-COUNT
086400         SET  WS-NR2P-IX TO WS-NR2P-COUNT
086500         MOVE WS-SCAN-TERM TO WS-NR2P-ENTRY(WS-NR2P-IX).
086600 9723-EXIT.
086700     EXIT.
086800 *
086900 9726-TEST-ONE-NR1-ENTRY.
087000     IF  WS-NR1-ENTRY(WS-NR1-IX) = WS-SCAN-TERM
087100         SET  WS-SET-CONTAINS TO TRUE.
087200 9726-EXIT.
087300     EXIT.
087400 *
087500* 9750-COUNT-COMMON - COUNT OF WS-GT1 TERMS THAT ALSO APPEAR IN
087600* WS-GT2, FOR THE PLAIN (UNWEIGHTED) SIMUI GENE METRIC.
087700 9750-COUNT-COMMON.
087800     MOVE ZERO TO WS-COMMON-COUNT.
087900     PERFORM 9751-CHECK-ONE-GT1-TERM     THRU 9751-EXIT
088000         VARYING WS-GT1-IX FROM 1 BY 1
088100         UNTIL WS-GT1-IX > WS-GT1-COUNT.
088200 9750-EXIT.
088300     EXIT.
088400 *
088500 9751-CHECK-ONE-GT1-TERM.
088600     MOVE WS-GT1-ENTRY(WS-GT1-IX) TO WS-SCAN-TERM.
088700     PERFORM 9752-SEARCH-GT2             THRU 9752-EXIT.
088800     IF  WS-SET-CONTAINS
088900         ADD  1 TO WS-COMMON-COUNT.
089000 9751-EXIT.
089100     EXIT.
089200 *
089300 9752-SEARCH-GT2.
089400     SET  WS-SET-LACKS TO TRUE.
089500     PERFORM 9753-TEST-ONE-GT2-ENTRY     THRU 9753-EXIT
089600         VARYING WS-GT2-IX FROM 1 BY 1
089700         UNTIL WS-GT2-IX > WS-GT2-COUNT.
089800 9752-EXIT.
089900     EXIT.
090000 *
090100 9753-TEST-ONE-GT2-ENTRY.
090200     IF  WS-GT2-ENTRY(WS-GT2-IX) = WS-SCAN-TERM
090300         SET  WS-SET-CONTAINS TO TRUE.
090400 9753-EXIT.
090500     EXIT.
090600 *
090700* 9760-SUM-IC-OVER-SETS - IC AND IC-SQUARED SUMS OVER WS-GT1,
090800* WS-GT2 AND THEIR OVERLAP, FOR SIMGIC AND COSIM.
090900 9760-SUM-IC-OVER-SETS.
091000     MOVE ZERO TO WS-IC-SUM1 WS-IC-SUM2 WS-IC-COMMON-SUM.
091100     MOVE ZERO TO WS-ICSQ-SUM1 WS-ICSQ-SUM2 WS-ICSQ-COMMON-SUM.
091200     PERFORM 9761-SUM-ONE-GT1-TERM       THRU 9761-EXIT
091300         VARYING WS-GT1-IX FROM 1 BY 1
091400         UNTIL WS-GT1-IX > WS-GT1-COUNT.
091500     PERFORM 9763-SUM-ONE-GT2-TERM       THRU 9763-EXIT
091600         VARYING WS-GT2-IX FROM 1 BY 1
091700         UNTIL WS-GT2-IX > WS-GT2-COUNT.
091800 9760-EXIT.
091900     EXIT.
092000 *
092100 9761-SUM-ONE-GT1-TERM.
092200     MOVE WS-GT1-ENTRY(WS-GT1-IX) TO ZW-TERM1-IDX.
092300     SET  ZW-FN-GET-IC TO TRUE.
092400     CALL 'ZSIM008' USING ZSIM-RUN-TABLES ZW-SERVICE-PARMS.
092500     MOVE ZW-RESULT-IC TO WS-TERM-IC.
092600     ADD  WS-TERM-IC TO WS-IC-SUM1.
092700     COMPUTE WS-ICSQ-SUM1 =
092800         WS-ICSQ-SUM1 + (WS-TERM-IC * WS-TERM-IC).
092900     MOVE WS-GT1-ENTRY(WS-GT1-IX) TO WS-SCAN-TERM.
093000     PERFORM 9752-SEARCH-GT2             THRU 9752-EXIT.
093100     IF  WS-SET-CONTAINS
093200         ADD  WS-TERM-IC TO WS-IC-COMMON-SUM
093300         COMPUTE WS-ICSQ-COMMON-SUM =
093400             WS-ICSQ-COMMON-SUM + (WS-TERM-IC * WS-TERM-IC).
093500 9761-EXIT.
093600     EXIT.
093700 *
093800 9763-SUM-ONE-GT2-TERM.
093900     MOVE WS-GT2-ENTRY(WS-GT2-IX) TO ZW-TERM1-IDX.
094000     SET  ZW-FN-GET-IC TO TRUE.
094100     CALL 'ZSIM008' USING ZSIM-RUN-TABLES ZW-SERVICE-PARMS.
094200     MOVE ZW-RESULT-IC TO WS-TERM-IC.
094300     ADD  WS-TERM-IC TO WS-IC-SUM2.
094400     COMPUTE WS-ICSQ-SUM2 =
094500         WS-ICSQ-SUM2 + (WS-TERM-IC * WS-TERM-IC).
094600 9763-EXIT.
094700     EXIT.
