      *****************************************************************
      * ZSIM ONTOLOGY RELATIONSHIP record definition.                 *
      * One line per child-parent edge in the term graph, distance 1  *
      * by definition of the input; ZSIM004 grows the closure from    *
      * these direct edges.                                           *
      *****************************************************************
       01  REL-RECORD.
           02  REL-CHILD              PIC  X(10) VALUE SPACES.
           02  FILLER                 PIC  X(01) VALUE SPACES.
           02  REL-PARENT             PIC  X(10) VALUE SPACES.
           02  FILLER                 PIC  X(01) VALUE SPACES.
           02  REL-PROP               PIC  X(01) VALUE 'I'.
               88  REL-IS-A                  VALUE 'I'.
               88  REL-OTHER                 VALUE 'O'.
           02  FILLER                 PIC  X(02) VALUE SPACES.
