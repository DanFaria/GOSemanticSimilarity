      *****************************************************************
      * ZSIM RUN TABLES - shared COMMAREA-style work area.            *
      * The whole in-memory ontology graph, the extended annotation   *
      * table, the study set and the accumulated result set live      *
      * here.  ZSIM000 builds this area once and passes it BY         *
      * REFERENCE on every CALL to a metric or loader subprogram -    *
      * the batch equivalent of the DFHCOMMAREA the shop passes       *
      * between online programs.                                      *
      *****************************************************************
       01  ZSIM-RUN-TABLES.

      *---------------------------------------------------------------*
      *  ONTOLOGY TERM TABLE - one entry per active (non-obsolete)    *
      *  term, indexed 1 .. ZT-TERM-COUNT in load order.               *
      *---------------------------------------------------------------*
           02  ZT-TERM-COUNT          PIC S9(08) COMP VALUE ZEROES.
           02  ZT-TERM-TABLE.
               03  ZT-TERM-ENTRY OCCURS 5000 TIMES
                                  INDEXED BY ZT-IX ZT-IX2 ZT-IX3.
                   04  ZT-ID              PIC  X(10) VALUE SPACES.
                   04  ZT-NAMESPACE       PIC  X(01) VALUE SPACES.
                   04  ZT-ROOT-FLAG       PIC  X(01) VALUE 'N'.
                       88  ZT-IS-ROOT            VALUE 'Y'.
                   04  ZT-ALT-ID          PIC  X(10) VALUE SPACES.
                   04  ZT-ANN-COUNT       PIC S9(08) COMP VALUE ZEROES.
                   04  ZT-DESC-COUNT-I    PIC S9(08) COMP VALUE ZEROES.
                   04  ZT-DESC-COUNT-A    PIC S9(08) COMP VALUE ZEROES.
                   04  ZT-IC-ANNOT        PIC S9V9(06) COMP-3 VALUE 0.
                   04  ZT-IC-ANNOT-SET    PIC  X(01) VALUE 'N'.
                       88  ZT-IC-ANNOT-CACHED   VALUE 'Y'.
                   04  ZT-IC-STRUCT       PIC S9V9(06) COMP-3 VALUE 0.
                   04  ZT-IC-STRUCT-SET   PIC  X(01) VALUE 'N'.
                       88  ZT-IC-STRUCT-CACHED  VALUE 'Y'.
                   04  FILLER             PIC  X(08) VALUE SPACES.

      *---------------------------------------------------------------*
      *  NAMESPACE ROOT INDEX - term-table subscript of the root of   *
      *  each of the three GO namespaces, ZERO if not yet seen.        *
      *---------------------------------------------------------------*
           02  ZN-ROOT-INDEX.
               03  ZN-ROOT-F              PIC S9(08) COMP VALUE ZEROES.
               03  ZN-ROOT-P              PIC S9(08) COMP VALUE ZEROES.
               03  ZN-ROOT-C              PIC S9(08) COMP VALUE ZEROES.
               03  FILLER                 PIC  X(04) VALUE SPACES.

      *---------------------------------------------------------------*
      *  CLOSURE (ANCESTOR) TABLE - child-idx / ancestor-idx pairs    *
      *  with distance and composed relation property.  Direct edges  *
      *  are loaded at distance 1; ZSIM004 grows the rest by the      *
      *  semi-naive transitive-closure algorithm, then adds the       *
      *  distance-0 self entries.                                      *
      *---------------------------------------------------------------*
           02  ZC-CLOSURE-COUNT       PIC S9(08) COMP VALUE ZEROES.
           02  ZC-CLOSURE-TABLE.
               03  ZC-CLOSURE-ENTRY OCCURS 60000 TIMES
                                     INDEXED BY ZC-IX ZC-IX2 ZC-IX3.
                   04  ZC-CHILD-IDX       PIC S9(08) COMP VALUE ZEROES.
                   04  ZC-ANCESTOR-IDX    PIC S9(08) COMP VALUE ZEROES.
                   04  ZC-DISTANCE        PIC S9(06) COMP VALUE ZEROES.
                   04  ZC-PROP            PIC  X(01) VALUE 'I'.
                       88  ZC-IS-A               VALUE 'I'.
                       88  ZC-OTHER              VALUE 'O'.
                   04  FILLER             PIC  X(05) VALUE SPACES.

      *---------------------------------------------------------------*
      *  GENE TABLE - distinct gene products seen in the annotation   *
      *  file, indexed 1 .. ZG-GENE-COUNT in first-seen order.  A     *
      *  REDEFINES exposes the same slot as a fixed-point sort key    *
      *  for the two 8-byte halves used by 9995-HASH-GENE.             *
      *---------------------------------------------------------------*
           02  ZG-GENE-COUNT          PIC S9(08) COMP VALUE ZEROES.
           02  ZG-GENE-TABLE.
               03  ZG-GENE-ENTRY OCCURS 2000 TIMES
                                  INDEXED BY ZG-IX ZG-IX2.
                   04  ZG-GENE-ID         PIC  X(20) VALUE SPACES.
                   04  FILLER             PIC  X(04) VALUE SPACES.
           02  ZG-GENE-TABLE-NUM REDEFINES ZG-GENE-TABLE.
               03  ZG-GENE-ENTRY-NUM OCCURS 2000 TIMES.
                   04  ZG-GENE-HALF1      PIC  X(12).
                   04  ZG-GENE-HALF2      PIC  X(12).

      *---------------------------------------------------------------*
      *  ANNOTATION TABLE - (gene-idx, term-idx) pairs, set semantics *
      *  enforced on insert.  Populated by ZSIM005 and grown again by *
      *  the extend-by-ancestors step.                                 *
      *---------------------------------------------------------------*
           02  ZA-ANNOT-COUNT         PIC S9(08) COMP VALUE ZEROES.
           02  ZA-ANNOT-TABLE.
               03  ZA-ANNOT-ENTRY OCCURS 100000 TIMES
                                   INDEXED BY ZA-IX ZA-IX2.
                   04  ZA-GENE-IDX        PIC S9(08) COMP VALUE ZEROES.
                   04  ZA-TERM-IDX        PIC S9(08) COMP VALUE ZEROES.

      *---------------------------------------------------------------*
      *  STUDY-SET TABLE - gene-table subscripts of the accepted      *
      *  study genes, load order preserved for the all-pairs loop.    *
      *---------------------------------------------------------------*
           02  ZS-STUDY-COUNT         PIC S9(08) COMP VALUE ZEROES.
           02  ZS-NOTFOUND-COUNT      PIC S9(08) COMP VALUE ZEROES.
           02  ZS-STUDY-TABLE.
               03  ZS-STUDY-ENTRY OCCURS 500 TIMES
                                   INDEXED BY ZS-IX ZS-IX2.
                   04  ZS-GENE-IDX        PIC S9(08) COMP VALUE ZEROES.
           02  ZS-NOTFOUND-TABLE.
               03  ZS-NOTFOUND-ENTRY OCCURS 500 TIMES
                                      INDEXED BY ZS-NX.
                   04  ZS-NOTFOUND-ID     PIC  X(20) VALUE SPACES.

      *---------------------------------------------------------------*
      *  RESULT TABLE - one entry per scored pair, filled by the      *
      *  all-pairs loop and put in descending score order for the     *
      *  report by 3000-SORT-RESULTS.                                  *
      *---------------------------------------------------------------*
           02  ZR-RESULT-COUNT        PIC S9(08) COMP VALUE ZEROES.
           02  ZR-RESULT-TABLE.
               03  ZR-RESULT-ENTRY OCCURS 125000 TIMES
                                    INDEXED BY ZR-IX ZR-IX2.
                   04  ZR-GENE1-IDX       PIC S9(08) COMP VALUE ZEROES.
                   04  ZR-GENE2-IDX       PIC S9(08) COMP VALUE ZEROES.
                   04  ZR-SCORE           PIC S9V9(06) COMP-3 VALUE 0.

      *---------------------------------------------------------------*
      *  RUN PARAMETERS - parsed and validated by ZSIMPLT from the    *
      *  control-card record read by ZSIM000 1000-READ-PARMS.         *
      *---------------------------------------------------------------*
           02  ZP-RUN-PARAMETERS.
               03  ZP-ONTOLOGY-DD         PIC  X(08) VALUE SPACES.
               03  ZP-ANNOTATION-DD       PIC  X(08) VALUE SPACES.
               03  ZP-STUDY-DD            PIC  X(08) VALUE SPACES.
               03  ZP-RESULT-DD           PIC  X(08) VALUE 'SIMRESLT'.
               03  ZP-TERM-METRIC         PIC  X(12) VALUE SPACES.
               03  ZP-GENE-METRIC         PIC  X(12) VALUE SPACES.
               03  ZP-TERM-METRIC-CODE    PIC S9(02) COMP VALUE ZEROES.
                   88  ZP-TM-NONE                VALUE 0.
                   88  ZP-TM-RESNIK              VALUE 1.
                   88  ZP-TM-LIN                 VALUE 2.
                   88  ZP-TM-JIANG-CONRATH       VALUE 3.
                   88  ZP-TM-PEKAR-STAAB         VALUE 4.
                   88  ZP-TM-SIMUI               VALUE 5.
                   88  ZP-TM-SIMGIC              VALUE 6.
                   88  ZP-TM-COSIM               VALUE 7.
               03  ZP-GENE-METRIC-CODE    PIC S9(02) COMP VALUE ZEROES.
                   88  ZP-GM-NONE                VALUE 0.
                   88  ZP-GM-SIMUI               VALUE 1.
                   88  ZP-GM-SIMGIC              VALUE 2.
                   88  ZP-GM-COSIM               VALUE 3.
                   88  ZP-GM-MAXIMUM             VALUE 4.
                   88  ZP-GM-BEST-MATCH-AVG      VALUE 5.
               03  ZP-USE-ALL-RELATIONS   PIC  X(01) VALUE 'N'.
                   88  ZP-ALL-RELATIONS          VALUE 'Y'.
               03  ZP-STRUCTURAL-IC       PIC  X(01) VALUE 'N'.
                   88  ZP-IS-STRUCTURAL          VALUE 'Y'.
               03  ZP-ABORT-SWITCH        PIC  X(01) VALUE 'N'.
                   88  ZP-ABORT-RUN              VALUE 'Y'.
               03  ZP-ABORT-MESSAGE       PIC  X(60) VALUE SPACES.
               03  FILLER                 PIC  X(08) VALUE SPACES.
