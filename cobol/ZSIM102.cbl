000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ZSIM102.
000300 AUTHOR.         Rich Jackson and Randy Frerking.
000400 INSTALLATION.   zFAM Batch Analytics Group.
000500 DATE-WRITTEN.   06/25/1991.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900* ZSIM102 - STUDY SET LOAD, ALL-PAIRS GENE SCORING, RESULT WRITE
001000* 
001100* CALLed once by ZSIM000's 5000-RUN-SIMILARITY paragraph after the
001200* ontology (ZSIM004) and annotation (ZSIM005) tables are built.
001300* This program owns the study-set file and the similarity result
001400* file end to end - ZSIM000 does no further orchestration once it
001500* makes the one CALL, it only echoes back ZS-STUDY-COUNT and
001600* ZS-NOTFOUND-COUNT for its own progress line.
001700* 
001800* Steps -
001900*   1  Read the study-set file, first token of each line only, and
002000*      look each one up in ZG-GENE-TABLE (built by ZSIM005 off the
002100*      annotation file).  Found genes go into ZS-STUDY-TABLE by set
002200*      semantics (no duplicate gene twice); not-found tokens go into
002300*      ZS-NOTFOUND-TABLE for the caller's warning line.
002400*   2  All-pairs loop over ZS-STUDY-TABLE in load order, i=1..N-1,
002500*      j=i+1..N, CALLing ZSIM031 once per pair for the run card's
002600*      selected gene metric, accumulating into ZR-RESULT-TABLE.
002700*   3  Sort ZR-RESULT-TABLE descending on score - this shop has no
002800*      SORT verb in its batch programs, so it is done the way the
002900*      table-scan paragraphs elsewhere in this system are done, with
003000*      an in-storage exchange sort over out-of-line PERFORMs.
003100*   4  Write the similarity result file - header line, then one
003200*      detail line per pair in descending score order.
003300******************************************************************
003400* CHANGE LOG
003500* DATE       BY   TICKET    DESCRIPTION
003600* ---------- ---- --------- --------------------------------------
003700* 06/25/1991 RJ   FA-0102   Original study load / pair loop.      FA-0102 
003800* 07/02/1991 RJ   FA-0103   Not-found warning list added.         FA-0103 
003900* 01/09/1992 RF   FA-0114   Result file header line added.        FA-0114 
004000* 11/30/1992 RJ   FA-0137   Study token delimiters widened -      FA-0137 
004100*                            comma and semicolon accepted.                
004200* 06/14/1994 RF   FA-0178   Exchange sort replaced O(n2)          FA-0178 
004300*                            insertion sort - large runs.                 
004400* 03/21/1996 RJ   FA-0224   Result table widened to 125000.       FA-0224 
004500* 12/29/1998 RF   FA-Y2K10  Y2K date window reviewed - N/A.       FA-Y2K10
004600* 08/02/2000 RJ   FA-0268   Duplicate study genes de-duped -      FA-0268 
004700*                            set semantics on load, not just              
004800*                            on the printed pair list.                    
004900* 02/06/2003 RF   FA-0312   All-pairs loop widened to full        FA-0312 
005000*                            upper triangle - last study gene             
005100*                            had been skipped since original.             
005200* 06/18/2003 RJ   FA-0320   Score display rounding confirmed      FA-0320
005300*                            half-up to 4 places on write.
005310* 05/19/2004 RJ   FA-0325   Nested END-IF scope terminators       FA-0325
005320*                            taken back out of 1200/1300 - this
005330*                            shop chains period-terminated IFs
005340*                            and GO TOs, same as everywhere else
005350*                            in this program.
005360* 11/03/2004 RF   FA-0331   Study-EOF and duplicate-gene switches FA-0331
005370*                            pulled out of their groups to
005380*                            77-level entries - shop standard.
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS ZSIM-NUMERIC-CLASS IS '0' THRU '9'
006200     UPSI-0 ON  STATUS IS ZSIM-TRACE-ON
006300            OFF STATUS IS ZSIM-TRACE-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT STUDY-FILE  ASSIGN TO STUDYIN
006700                         FILE STATUS IS WS-STUDY-STATUS.
006800     SELECT RESULT-FILE ASSIGN TO SIMRESLT
006900                         FILE STATUS IS WS-RESULT-STATUS.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  STUDY-FILE
007500     RECORDING MODE IS F.
007600 COPY ZSIMSTU.
007700 01  STU-RECORD-ALT REDEFINES STU-RECORD.
007800     02  STU-WHOLE-CARD         PIC X(80).
007900*
008000 FD  RESULT-FILE
008100     RECORDING MODE IS F.
008200 COPY ZSIMRES.
008300 01  RES-RECORD-ALT REDEFINES RES-RECORD.
008400     02  RES-WHOLE-CARD         PIC X(79).
008500*
008600 WORKING-STORAGE SECTION.
008610*
008620******************************************************************
008630* STANDALONE SWITCHES - PULLED OUT OF THE GROUPS BELOW SO THE
008640* EOF AND DUPLICATE-GENE TESTS CAN NAME THEM WITHOUT QUALIFYING.
008650******************************************************************
008660 77  WS-STUDY-EOF-SW        PIC  X(01) VALUE 'N'.
008670     88  WS-STUDY-EOF              VALUE 'Y'.
008680 77  WS-DUP-FOUND-SW        PIC  X(01) VALUE 'N'.
008690     88  WS-DUP-FOUND              VALUE 'Y'.
008700*
008800******************************************************************
008900* DEFINE LOCAL VARIABLES
009000******************************************************************
009100 01  WS-FILE-SWITCHES.
009200     02  WS-STUDY-STATUS        PIC  X(02) VALUE SPACES.
009300     02  WS-RESULT-STATUS       PIC  X(02) VALUE SPACES.
009600     02  FILLER                 PIC  X(08) VALUE SPACES.
009700*
009800 01  WS-TOKEN-WORK.
009900     02  WS-TOKEN-TEXT          PIC  X(80) VALUE SPACES.
010000     02  WS-TOKEN-TEXT-R REDEFINES WS-TOKEN-TEXT.
010100         03  WS-TOKEN-CHAR      PIC  X(01) OCCURS 80 TIMES.
010200     02  WS-SCAN-IX             PIC S9(04) COMP VALUE ZEROES.
010300     02  WS-START-IX            PIC S9(04) COMP VALUE ZEROES.
010400     02  WS-END-IX              PIC S9(04) COMP VALUE ZEROES.
010500     02  WS-TOKEN-LEN           PIC S9(04) COMP VALUE ZEROES.
010600     02  WS-TOKEN-FIELD         PIC  X(20) VALUE SPACES.
010700     02  FILLER                 PIC  X(08) VALUE SPACES.
010800*
010900 01  WS-LOOKUP-WORK.
011000     02  WS-SEARCH-GENE         PIC  X(20) VALUE SPACES.
011100     02  WS-FOUND-GENE-IDX      PIC S9(08) COMP VALUE ZEROES.
011400     02  FILLER                 PIC  X(08) VALUE SPACES.
011500*
011600 01  WS-PAIR-LOOP-WORK.
011700     02  WS-I-IX                PIC S9(08) COMP VALUE ZEROES.
011800     02  WS-J-IX                PIC S9(08) COMP VALUE ZEROES.
011900     02  FILLER                 PIC  X(08) VALUE SPACES.
012000*
012100 01  WS-SORT-WORK.
012200     02  WS-SORT-OUTER          PIC S9(08) COMP VALUE ZEROES.
012300     02  WS-SORT-INNER          PIC S9(08) COMP VALUE ZEROES.
012400     02  WS-SORT-LAST           PIC S9(08) COMP VALUE ZEROES.
012500     02  WS-SWAP-GENE1-IDX      PIC S9(08) COMP VALUE ZEROES.
012600     02  WS-SWAP-GENE2-IDX      PIC S9(08) COMP VALUE ZEROES.
012700     02  WS-SWAP-SCORE          PIC S9V9(06) COMP-3 VALUE ZERO.
012800     02  FILLER                 PIC  X(08) VALUE SPACES.
012900*
013000 01  WS-WRITE-WORK.
013100     02  WS-RES-IX              PIC S9(08) COMP VALUE ZEROES.
013200     02  WS-RESULT-HDR          PIC  X(79)
013300                     VALUE 'Gene1/Gene2/Similarity'.
013400     02  FILLER                 PIC  X(08) VALUE SPACES.
013500*
013600 01  WS-PROGRESS-WORK.
013700     02  WS-STUDY-COUNT-DISPLAY PIC  ZZZ9 VALUE ZEROES.
013800     02  WS-NOTFND-TEXT         PIC  X(60) VALUE SPACES.
013900     02  FILLER                 PIC  X(08) VALUE SPACES.
014000*
014100******************************************************************
014200* ZSIM ABORT/ERROR MESSAGE RESOURCES.
014300******************************************************************
014400 COPY ZSIMERR.
014500*
014600 LINKAGE SECTION.
014700 COPY ZSIMTAB.
014800 01  ZW-METRIC-PARMS.
014900     COPY ZSIMMET.
015000*
015100 PROCEDURE DIVISION USING ZSIM-RUN-TABLES.
015200*
015300******************************************************************
015400* MAIN LINE.
015500******************************************************************
015600 0000-MAIN-LINE.
015700     PERFORM 1000-LOAD-STUDY-SET     THRU 1000-EXIT.
015800     PERFORM 2000-SCORE-ALL-PAIRS    THRU 2000-EXIT.
015900     PERFORM 3000-SORT-RESULTS       THRU 3000-EXIT.
016000     PERFORM 4000-WRITE-RESULT-FILE  THRU 4000-EXIT.
016100     GOBACK.
016200*
016300******************************************************************
016400* Read the study-set file, first token of each line, and    
016500* match each one against the gene table.  Set semantics on  
016600* the accepted list - a gene named twice on the study file  
016700* only occupies one ZS-STUDY-TABLE entry.                   
016800******************************************************************
016900 1000-LOAD-STUDY-SET.
017000     MOVE ZEROES TO ZS-STUDY-COUNT ZS-NOTFOUND-COUNT.
017100     OPEN INPUT STUDY-FILE.
017200     IF  WS-STUDY-STATUS NOT = '00'
017300         MOVE 'UNABLE TO OPEN STUDY SET FILE' TO ZE-A-MESSAGE
017400         PERFORM 9998-ABORT-RUN       THRU 9998-EXIT.
017600     PERFORM 1100-READ-STUDY-RECORD  THRU 1100-EXIT.
017700     PERFORM 1200-PROCESS-ONE-LINE   THRU 1200-EXIT
017800         UNTIL WS-STUDY-EOF.
017900     CLOSE STUDY-FILE.
018000 1000-EXIT.
018100     EXIT.
018200*
018300 1100-READ-STUDY-RECORD.
018400     READ STUDY-FILE
018500         AT END SET WS-STUDY-EOF TO TRUE.
018600 1100-EXIT.
018700     EXIT.
018800*
018900 1200-PROCESS-ONE-LINE.
019000     PERFORM 1300-EXTRACT-FIRST-TOKEN THRU 1300-EXIT.
019100     IF  WS-TOKEN-FIELD = SPACES
019150         GO TO 1200-READ-NEXT.
019200     MOVE WS-TOKEN-FIELD TO WS-SEARCH-GENE.
019300     PERFORM 1400-FIND-GENE       THRU 1400-EXIT.
019400     IF  WS-FOUND-GENE-IDX NOT = ZERO
019500         PERFORM 1500-ADD-STUDY-GENE THRU 1500-EXIT
019600     ELSE
019700         PERFORM 1600-ADD-NOTFOUND   THRU 1600-EXIT.
019750 1200-READ-NEXT.
020000     PERFORM 1100-READ-STUDY-RECORD  THRU 1100-EXIT.
020100 1200-EXIT.
020200     EXIT.
020300*
020400******************************************************************
020500* First token only - delimiters are space, tab, comma and    
020600* semicolon.  Remainder of the line is not significant.  The  
020700* start and end column are captured into separate fields the  
020800* way 9550-FIND-OR-ADD-GENE in ZSIM005 captures a found index  
020900* off a PERFORM VARYING, since the loop control variable has  
021000* already stepped one past the found column when the UNTIL    
021100* test stops the loop.                                        
021200******************************************************************
021300 1300-EXTRACT-FIRST-TOKEN.
021400     MOVE STU-TEXT TO WS-TOKEN-TEXT.
021500     MOVE SPACES TO WS-TOKEN-FIELD.
021600     MOVE ZEROES TO WS-TOKEN-LEN WS-START-IX WS-END-IX.
021700     PERFORM 1310-TEST-START-COL     THRU 1310-EXIT
021800         VARYING WS-SCAN-IX FROM 1 BY 1
021900         UNTIL WS-SCAN-IX > 80
022000         OR WS-START-IX NOT = ZERO.
022100     IF  WS-START-IX = ZERO
022150         GO TO 1300-EXIT.
022200     PERFORM 1320-TEST-END-COL    THRU 1320-EXIT
022300         VARYING WS-SCAN-IX FROM WS-START-IX BY 1
022400         UNTIL WS-SCAN-IX > 80
022500         OR WS-END-IX NOT = ZERO.
022600     IF  WS-END-IX = ZERO
022700         MOVE 81 TO WS-END-IX.
022900     COMPUTE WS-TOKEN-LEN = WS-END-IX - WS-START-IX.
023000     IF  WS-TOKEN-LEN > 20
023100         MOVE 20 TO WS-TOKEN-LEN.
023300     IF  WS-TOKEN-LEN > 0
023400         MOVE WS-TOKEN-TEXT(WS-START-IX:WS-TOKEN-LEN)
023500                               TO WS-TOKEN-FIELD.
023800 1300-EXIT.
023900     EXIT.
024000*
024100 1310-TEST-START-COL.
024200     IF  WS-TOKEN-CHAR(WS-SCAN-IX) NOT = SPACE
024300     AND WS-TOKEN-CHAR(WS-SCAN-IX) NOT = X'09'
024400     AND WS-TOKEN-CHAR(WS-SCAN-IX) NOT = ','
024500     AND WS-TOKEN-CHAR(WS-SCAN-IX) NOT = ';'
024600         MOVE WS-SCAN-IX TO WS-START-IX.
024700 1310-EXIT.
024800     EXIT.
024900*
025000 1320-TEST-END-COL.
025100     IF  WS-TOKEN-CHAR(WS-SCAN-IX) = SPACE
025200     OR  WS-TOKEN-CHAR(WS-SCAN-IX) = X'09'
025300     OR  WS-TOKEN-CHAR(WS-SCAN-IX) = ','
025400     OR  WS-TOKEN-CHAR(WS-SCAN-IX) = ';'
025500         MOVE WS-SCAN-IX TO WS-END-IX.
025600 1320-EXIT.
025700     EXIT.
025800*
025900 1400-FIND-GENE.
026000     MOVE ZEROES TO WS-FOUND-GENE-IDX.
026100     PERFORM 1410-CHECK-ONE-GENE     THRU 1410-EXIT
026200         VARYING ZG-IX FROM 1 BY 1
026300         UNTIL ZG-IX > ZG-GENE-COUNT
026400         OR WS-FOUND-GENE-IDX NOT = ZERO.
026500 1400-EXIT.
026600     EXIT.
026700*
026800 1410-CHECK-ONE-GENE.
026900     IF  ZG-GENE-ID(ZG-IX) = WS-SEARCH-GENE
027000         SET WS-FOUND-GENE-IDX TO ZG-IX.
027100 1410-EXIT.
027200     EXIT.
027300*
027400******************************************************************
027500* Set semantics on load - a gene index already on the study  
027600* table is not added a second time.                          
027700******************************************************************
027800 1500-ADD-STUDY-GENE.
027900     MOVE 'N' TO WS-DUP-FOUND-SW.
028000     PERFORM 1510-CHECK-ONE-STUDY    THRU 1510-EXIT
028100         VARYING ZS-IX FROM 1 BY 1
028200         UNTIL ZS-IX > ZS-STUDY-COUNT
028300         OR WS-DUP-FOUND.
028400     IF  NOT WS-DUP-FOUND
028500     AND ZS-STUDY-COUNT < 500
028600         ADD 1 TO ZS-STUDY-COUNT
028700         SET ZS-IX TO ZS-STUDY-COUNT
028800         MOVE WS-FOUND-GENE-IDX TO ZS-GENE-IDX(ZS-IX).
028900 1500-EXIT.
029000     EXIT.
029100*
029200 1510-CHECK-ONE-STUDY.
029300     IF  ZS-GENE-IDX(ZS-IX) = WS-FOUND-GENE-IDX
029400         MOVE 'Y' TO WS-DUP-FOUND-SW.
029500 1510-EXIT.
029600     EXIT.
029700*
029800 1600-ADD-NOTFOUND.
029900     IF  ZS-NOTFOUND-COUNT < 500
030000         ADD 1 TO ZS-NOTFOUND-COUNT
030100         SET ZS-NX TO ZS-NOTFOUND-COUNT
030200         MOVE WS-SEARCH-GENE TO ZS-NOTFOUND-ID(ZS-NX).
030300 1600-EXIT.
030400     EXIT.
030500*
030600******************************************************************
030700* All-pairs loop over the study set in load order - full     
030800* upper triangle, i=1..N-1, j=i+1..N.  FA-0312 widened this   
030900* from the original j < N-1 bound, which silently dropped     
031000* every pair that involved the last study gene.               
031100******************************************************************
031200 2000-SCORE-ALL-PAIRS.
031300     MOVE ZEROES TO ZR-RESULT-COUNT.
031400     IF  ZS-STUDY-COUNT > 1
031500         PERFORM 2100-OUTER-GENE      THRU 2100-EXIT
031600             VARYING WS-I-IX FROM 1 BY 1
031700             UNTIL WS-I-IX > ZS-STUDY-COUNT - 1.
031900 2000-EXIT.
032000     EXIT.
032100*
032200 2100-OUTER-GENE.
032300     COMPUTE WS-J-IX = WS-I-IX + 1.
032400     PERFORM 2200-INNER-GENE         THRU 2200-EXIT
032500         VARYING WS-J-IX FROM WS-J-IX BY 1
032600         UNTIL WS-J-IX > ZS-STUDY-COUNT.
032700 2100-EXIT.
032800     EXIT.
032900*
033000 2200-INNER-GENE.
033100     SET ZS-IX  TO WS-I-IX.
033200     SET ZS-IX2 TO WS-J-IX.
033300     MOVE ZS-GENE-IDX(ZS-IX)  TO ZW-MET-GENE1-IDX.
033400     MOVE ZS-GENE-IDX(ZS-IX2) TO ZW-MET-GENE2-IDX.
033500     CALL 'ZSIM031' USING ZSIM-RUN-TABLES ZW-METRIC-PARMS.
033600     IF  ZR-RESULT-COUNT < 125000
033700         ADD 1 TO ZR-RESULT-COUNT
033800         SET ZR-IX TO ZR-RESULT-COUNT
033900         MOVE ZW-MET-GENE1-IDX TO ZR-GENE1-IDX(ZR-IX)
034000         MOVE ZW-MET-GENE2-IDX TO ZR-GENE2-IDX(ZR-IX)
034100         MOVE ZW-MET-SCORE TO ZR-SCORE(ZR-IX).
034200 2200-EXIT.
034300     EXIT.
034400*
034500******************************************************************
034600* Descending exchange sort of the result table on score.     
034700* This shop has no SORT verb in its batch stream programs -   
034800* FA-0178 replaced an earlier O(n squared) insertion pass     
034900* with this bubble-style exchange, one swap flag per pass,    
035000* trimming the scan range by one entry each time round.       
035100******************************************************************
035200 3000-SORT-RESULTS.
035300     COMPUTE WS-SORT-LAST = ZR-RESULT-COUNT - 1.
035400     IF  ZR-RESULT-COUNT > 1
035500         PERFORM 3100-SORT-ONE-PASS  THRU 3100-EXIT
035600             VARYING WS-SORT-OUTER FROM 1 BY 1
035700             UNTIL WS-SORT-OUTER > WS-SORT-LAST.
035900 3000-EXIT.
036000     EXIT.
036100*
036200 3100-SORT-ONE-PASS.
036300     PERFORM 3200-COMPARE-ADJACENT   THRU 3200-EXIT
036400         VARYING WS-SORT-INNER FROM 1 BY 1
036500         UNTIL WS-SORT-INNER > WS-SORT-LAST - WS-SORT-OUTER + 1.
036600 3100-EXIT.
036700     EXIT.
036800*
036900 3200-COMPARE-ADJACENT.
037000     SET ZR-IX  TO WS-SORT-INNER.
037100     SET ZR-IX2 TO WS-SORT-INNER.
037200     SET ZR-IX2 UP BY 1.
037300     IF  ZR-SCORE(ZR-IX) < ZR-SCORE(ZR-IX2)
037400         MOVE ZR-GENE1-IDX(ZR-IX)  TO WS-SWAP-GENE1-IDX
037500         MOVE ZR-GENE2-IDX(ZR-IX)  TO WS-SWAP-GENE2-IDX
037600         MOVE ZR-SCORE(ZR-IX)      TO WS-SWAP-SCORE
037700         MOVE ZR-GENE1-IDX(ZR-IX2) TO ZR-GENE1-IDX(ZR-IX)
037800         MOVE ZR-GENE2-IDX(ZR-IX2) TO ZR-GENE2-IDX(ZR-IX)
037900         MOVE ZR-SCORE(ZR-IX2)     TO ZR-SCORE(ZR-IX)
038000         MOVE WS-SWAP-GENE1-IDX    TO ZR-GENE1-IDX(ZR-IX2)
038100         MOVE WS-SWAP-GENE2-IDX    TO ZR-GENE2-IDX(ZR-IX2)
038200         MOVE WS-SWAP-SCORE        TO ZR-SCORE(ZR-IX2).
038300 3200-EXIT.
038400     EXIT.
038500*
038600******************************************************************
038700* Write the similarity result file - header line, then one   
038800* detail record per pair in the descending order 3000 left    
038900* the table in.  Score displayed rounded half-up to 4 places, 
039000* done by COMPUTE ROUNDED into the edited RES-SCORE-DISPLAY.   
039100******************************************************************
039200 4000-WRITE-RESULT-FILE.
039300     OPEN OUTPUT RESULT-FILE.
039400     IF  WS-RESULT-STATUS NOT = '00'
039500         MOVE 'UNABLE TO OPEN SIMILARITY RESULT FILE'
039600                                     TO ZE-A-MESSAGE
039700         PERFORM 9998-ABORT-RUN       THRU 9998-EXIT.
039900     MOVE WS-RESULT-HDR TO RES-WHOLE-CARD.
040000     WRITE RES-RECORD.
040100     IF  ZR-RESULT-COUNT > 0
040200         PERFORM 4100-WRITE-ONE-DETAIL THRU 4100-EXIT
040300             VARYING WS-RES-IX FROM 1 BY 1
040400             UNTIL WS-RES-IX > ZR-RESULT-COUNT.
040600     CLOSE RESULT-FILE.
040700 4000-EXIT.
040800     EXIT.
040900*
041000 4100-WRITE-ONE-DETAIL.
041100     SET ZR-IX TO WS-RES-IX.
041200     SET ZG-IX TO ZR-GENE1-IDX(ZR-IX).
041300     SET ZG-IX2 TO ZR-GENE2-IDX(ZR-IX).
041400     MOVE ZG-GENE-ID(ZG-IX)  TO RES-GENE1.
041500     MOVE ZG-GENE-ID(ZG-IX2) TO RES-GENE2.
041600     COMPUTE RES-SCORE-DISPLAY ROUNDED = ZR-SCORE(ZR-IX).
041700     WRITE RES-RECORD.
041800 4100-EXIT.
041900     EXIT.
042000*
042100 9998-ABORT-RUN.
042200     MOVE ZE-A-MESSAGE TO ZE-ABEND-LINE.
042300     DISPLAY ZE-ABEND-LINE.
042400     MOVE 16 TO RETURN-CODE.
042500     GOBACK.
042600 9998-EXIT.
042700     EXIT.
