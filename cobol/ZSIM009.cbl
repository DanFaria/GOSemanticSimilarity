000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ZSIM009.
000300 AUTHOR.         Rich Jackson and Randy Frerking.
000400 INSTALLATION.   zFAM Batch Analytics Group.
000500 DATE-WRITTEN.   03/04/1991.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900* ZSIM009 - TERM-LEVEL SEMANTIC SIMILARITY SERVICE
001000* 
001100* CALLed once per term pair by ZSIM102 directly (term-metric runs) and
001200* by ZSIM031 once per term pair while it builds a gene's best-match
001300* matrix (Maximum and BestMatchAverage gene metrics).  ZW-METRIC-PARMS
001400* (COPY ZSIMMET) carries the two term-table subscripts in and the
001500* score back out - same small parameter-block habit as ZSIM008.
001600* 
001700* The metric to apply is whichever ZP-TERM-METRIC-CODE 88-level the
001800* run card set, validated once by ZSIMPLT before the batch gets here.
001900* This program CALLs ZSIM008 for information content, MICA and the
002000* common/combined ancestor-set services; PEKAR-STAAB needs the common
002100* ancestor with the LARGEST combined distance rather than the fewest-
002200* annotations MICA, so it scans ZC-CLOSURE-TABLE directly, the same
002300* way ZSIM008 itself scans it - this shop duplicates a short table
002400* scan rather than add a one-off function code for a single caller.
002500* 
002600* TERM-METRIC(T,T) is always 1 - checked once at the top before any
002700* of the individual metric paragraphs run.
002800******************************************************************
002900* CHANGE LOG
003000* DATE       BY   TICKET    DESCRIPTION
003100* ---------- ---- --------- --------------------------------------
003200* 03/04/1991 RJ   FA-0091   Original Resnik/Lin service.          FA-0091 
003300* 03/29/1991 RF   FA-0093   Jiang-Conrath added.                  FA-0093 
003400* 09/14/1991 RJ   FA-0102   Pekar-Staab common-ancestor scan.     FA-0102 
003500* 02/03/1993 RF   FA-0148   Term SimUI and SimGIC added.          FA-0148 
003600* 07/19/1994 RJ   FA-0179   Term CoSim added, Newton sqrt.        FA-0179 
003700* 05/11/1996 RF   FA-0219   Zero-denominator guards added.        FA-0219 
003800* 12/29/1998 RJ   FA-Y2K09  Y2K date window reviewed - N/A.       FA-Y2K09
003900* 03/22/2000 RF   FA-0258   Root-index scan shared with 4000.     FA-0258 
004000* 07/07/2000 RJ   FA-0266   Trace DISPLAY under UPSI-0.           FA-0266 
004100* 11/14/2001 RF   FA-0287   Pekar-Staab depth-zero guard.         FA-0287 
004200* 02/06/2003 RJ   FA-0311   CoSim reworked off IC-squared         FA-0311 
004300*                            sums from ZSIM008 - Newton sqrt              
004400*                            retired, no longer needed.                   
004500* 02/06/2003 RF   FA-0312   Pekar-Staab: trivial ancestor-of-     FA-0312 
004600*                            the-other case and cross-                    
004700*                            namespace zero score added.                  
004800* 06/18/2003 RJ   FA-0319   Same-term shortcut - score 1 for      FA-0319
004900*                            every metric when term1=term2.
004910* 05/19/2004 RF   FA-0324   9810 edge test honoured is_a/all-rel  FA-0324
004920*                            flag - our own copy had the same
004930*                            gap ZSIM008 shipped with, fixed
004940*                            there under the same ticket.
004950* 11/03/2004 RJ   FA-0331   Best-set switch and common/combined    FA-0331
004960*                            counters moved to 77-level entries
004970*                            ahead of the working-storage list -
004980*                            shop standard.
004990* 08/12/2005 RF   FA-0338   9720 zero-MICA guard added - no common FA-0338
004991*                            ancestor was falling through to a
004992*                            zero-subscript GET-IC call on ZSIM008,
004993*                            corrupting Resnik/Lin/JiangConrath on
004994*                            every cross-namespace pair.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS ZSIM-ALPHABETIC IS 'A' THRU 'Z'
005800     UPSI-0 ON  STATUS IS ZSIM-TRACE-ON
005900            OFF STATUS IS ZSIM-TRACE-OFF.
006000*
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006210*
006220******************************************************************
006230* STANDALONE SWITCH AND COUNTERS PULLED OUT OF THE LIST BELOW SO
006240* THE PEKAR-STAAB AND LIN/JIANG-CONRATH STEPS CAN NAME THEM
006250* WITHOUT A GROUP QUALIFIER.
006260******************************************************************
006270 77  WS-PS-BEST-SET-SW      PIC  X(01) VALUE 'N'.
006280     88  WS-PS-BEST-SET            VALUE 'Y'.
006290 77  WS-COMMON-COUNT        PIC S9(08) COMP VALUE ZEROES.
006291 77  WS-COMBINED-COUNT      PIC S9(08) COMP VALUE ZEROES.
006292*
006293*
006400******************************************************************
006500** DEFINE LOCAL VARIABLES                                       *
006600******************************************************************
006700 01  WS-MICA-IDX            PIC S9(08) COMP VALUE ZEROES.
006800 01  WS-ROOT-IDX            PIC S9(08) COMP VALUE ZEROES.
006900 01  WS-PS-BEST-IDX         PIC S9(08) COMP VALUE ZEROES.
007000 01  WS-PS-BEST-DIST        PIC S9(06) COMP VALUE ZEROES.
007300*
007400 01  WS-IC1                 PIC S9(04)V9(06) COMP-3 VALUE 0.
007500 01  WS-IC2                 PIC S9(04)V9(06) COMP-3 VALUE 0.
007600 01  WS-IC-MICA             PIC S9(04)V9(06) COMP-3 VALUE 0.
007900 01  WS-COMMON-IC-SUM       PIC S9(04)V9(06) COMP-3 VALUE 0.
008000 01  WS-COMBINED-IC-SUM     PIC S9(04)V9(06) COMP-3 VALUE 0.
008100 01  WS-COMMON-IC-SQ-SUM    PIC S9(04)V9(06) COMP-3 VALUE 0.
008200 01  WS-COMBINED-IC-SQ-SUM  PIC S9(04)V9(06) COMP-3 VALUE 0.
008300 01  WS-NUMERATOR           PIC S9(04)V9(06) COMP-3 VALUE 0.
008400 01  WS-DENOMINATOR         PIC S9(04)V9(06) COMP-3 VALUE 0.
008500 01  WS-COMMON-COUNT-DISPLAY PIC ZZZZZZZ9.
008600 01  WS-COMMON-COUNT-R REDEFINES WS-COMMON-COUNT-DISPLAY.
008700     02  FILLER             PIC  X(08).
008800*
008900 01  WS-TEST-CHILD          PIC S9(08) COMP VALUE ZEROES.
009000 01  WS-TEST-ANCESTOR       PIC S9(08) COMP VALUE ZEROES.
009100 01  WS-ANCESTOR-FOUND-SW   PIC  X(01) VALUE 'N'.
009200     88  WS-ANCESTOR-FOUND        VALUE 'Y'.
009300 01  WS-FOUND-DISTANCE      PIC S9(06) COMP VALUE ZEROES.
009400*
009500 01  WS-JC-DISTANCE         PIC S9(04)V9(06) COMP-3 VALUE 0.
009600*
009700 01  WS-PS-NS1              PIC  X(01) VALUE SPACES.
009800 01  WS-PS-NS2              PIC  X(01) VALUE SPACES.
009900 01  WS-PS-DIST1            PIC S9(06) COMP VALUE ZEROES.
010000 01  WS-PS-CAND-COMBINED    PIC S9(06) COMP VALUE ZEROES.
010100 01  WS-PS-DIST-DISPLAY     PIC ZZZZZ9.
010200 01  WS-PS-DIST-R REDEFINES WS-PS-DIST-DISPLAY.
010300     02  FILLER             PIC  X(06).
010400*
010500******************************************************************
010600** SCRATCH COPY OF THE ONTOLOGY-SERVICE PARAMETER BLOCK - WE     *
010700** ARE THE CALLER OF ZSIM008 HERE, SO WE OWN THIS COPY IN        *
010800** WORKING-STORAGE, NOT LINKAGE.                                 *
010900******************************************************************
011000 COPY ZSIMSVC.
011100*
011200 01  WS-TRACE-LINE          PIC  X(60) VALUE SPACES.
011300 01  WS-TRACE-HALVES REDEFINES WS-TRACE-LINE.
011400     02  WS-TRACE-HALF1     PIC  X(30).
011500     02  WS-TRACE-HALF2     PIC  X(30).
011600*
011700 LINKAGE SECTION.
011800 COPY ZSIMTAB.
011900*
012000******************************************************************
012100** TERM-PAIR SCORE PARAMETER BLOCK.                             *
012200******************************************************************
012300 COPY ZSIMMET.
012400*
012500 PROCEDURE DIVISION USING ZSIM-RUN-TABLES ZW-METRIC-PARMS.
012600*
012700******************************************************************
012800** Main dispatch - one term metric per CALL, chosen off the     *
012900** 88-level ZSIMPLT already validated in ZP-TERM-METRIC-CODE.   *
013000** A term always matches itself perfectly - short-circuit that  *
013100** case before running any of the metric math below.            *
013200******************************************************************
013300     IF  ZW-MET-TERM1-IDX = ZW-MET-TERM2-IDX
013400         MOVE 1 TO ZW-MET-SCORE
013500     ELSE
013600     IF  ZP-TM-RESNIK
013700         PERFORM 1000-RESNIK             THRU 1000-EXIT
013800     ELSE
013900     IF  ZP-TM-LIN
014000         PERFORM 2000-LIN                THRU 2000-EXIT
014100     ELSE
014200     IF  ZP-TM-JIANG-CONRATH
014300         PERFORM 3000-JIANG-CONRATH       THRU 3000-EXIT
014400     ELSE
014500     IF  ZP-TM-PEKAR-STAAB
014600         PERFORM 4000-PEKAR-STAAB         THRU 4000-EXIT
014700     ELSE
014800     IF  ZP-TM-SIMUI
014900         PERFORM 5000-TERM-SIMUI          THRU 5000-EXIT
015000     ELSE
015100     IF  ZP-TM-SIMGIC
015200         PERFORM 6000-TERM-SIMGIC         THRU 6000-EXIT
015300     ELSE
015400     IF  ZP-TM-COSIM
015500         PERFORM 7000-TERM-COSIM          THRU 7000-EXIT.
015600     IF  ZSIM-TRACE-ON
015700         MOVE ZP-TERM-METRIC        TO WS-TRACE-HALF1
015800         MOVE 'ZSIM009 SCORE COMPLETE' TO WS-TRACE-HALF2
015900         DISPLAY WS-TRACE-LINE.
016000     GOBACK.
016100*
016200******************************************************************
016300** RESNIK - information content of the most informative common  *
016400** ancestor of the two terms.                                    *
016500******************************************************************
016600 1000-RESNIK.
016700     PERFORM 9700-GET-MICA              THRU 9700-EXIT.
016800     PERFORM 9720-GET-IC-OF-MICA        THRU 9720-EXIT.
016900     MOVE WS-IC-MICA TO ZW-MET-SCORE.
017000 1000-EXIT.
017100     EXIT.
017200*
017300******************************************************************
017400** LIN - 2 * IC(MICA) OVER THE SUM OF THE TWO TERMS' OWN IC.     *
017500******************************************************************
017600 2000-LIN.
017700     PERFORM 9700-GET-MICA              THRU 9700-EXIT.
017800     PERFORM 9720-GET-IC-OF-MICA        THRU 9720-EXIT.
017900     PERFORM 9730-GET-IC-OF-BOTH        THRU 9730-EXIT.
018000     COMPUTE WS-NUMERATOR   = 2 * WS-IC-MICA.
018100     COMPUTE WS-DENOMINATOR = WS-IC1 + WS-IC2.
018200     IF  WS-DENOMINATOR = ZERO
018300         MOVE ZERO TO ZW-MET-SCORE
018400     ELSE
018500         COMPUTE ZW-MET-SCORE ROUNDED =
018600             WS-NUMERATOR / WS-DENOMINATOR.
018700 2000-EXIT.
018800     EXIT.
018900*
019000******************************************************************
019100** JIANG-CONRATH - one minus the semantic distance between the  *
019200** two terms, distance being IC(T1)+IC(T2)-2*IC(MICA).           *
019300******************************************************************
019400 3000-JIANG-CONRATH.
019500     PERFORM 9700-GET-MICA              THRU 9700-EXIT.
019600     PERFORM 9720-GET-IC-OF-MICA        THRU 9720-EXIT.
019700     PERFORM 9730-GET-IC-OF-BOTH        THRU 9730-EXIT.
019800     IF  WS-IC1 = ZERO AND WS-IC2 = ZERO AND WS-IC-MICA = ZERO
019900         MOVE ZERO TO ZW-MET-SCORE
020000         GO TO 3000-EXIT.
020100     COMPUTE WS-JC-DISTANCE =
020200         WS-IC1 + WS-IC2 - (2 * WS-IC-MICA).
020300     COMPUTE ZW-MET-SCORE ROUNDED = 1 - WS-JC-DISTANCE.
020400 3000-EXIT.
020500     EXIT.
020600*
020700******************************************************************
020800** PEKAR-STAAB - depth of the common ancestor picked below, over *
020900** that depth plus the two terms' distance to it.  A term that  *
021000** is itself a common ancestor of the other wins outright; else *
021100** this shop's scan has always picked the FARTHEST common       *
021200** ancestor, not the nearest - see FA-0102 below, never changed *
021300** since.  Cross-namespace pairs score zero unless the run is   *
021400** using all relations, not just IS-A.                          *
021500******************************************************************
021600 4000-PEKAR-STAAB.
021700     SET  ZT-IX TO ZW-MET-TERM1-IDX.
021800     MOVE ZT-NAMESPACE(ZT-IX) TO WS-PS-NS1.
021900     SET  ZT-IX TO ZW-MET-TERM2-IDX.
022000     MOVE ZT-NAMESPACE(ZT-IX) TO WS-PS-NS2.
022100     IF  (NOT ZP-ALL-RELATIONS) AND WS-PS-NS1 NOT = WS-PS-NS2
022200         MOVE ZERO TO ZW-MET-SCORE
022300         GO TO 4000-EXIT.
022400     PERFORM 4050-FIND-BEST-ANCESTOR    THRU 4050-EXIT.
022500     IF  NOT WS-PS-BEST-SET
022600         MOVE ZERO TO ZW-MET-SCORE
022700         GO TO 4000-EXIT.
022800     MOVE WS-PS-BEST-IDX  TO WS-TEST-CHILD.
022900     PERFORM 9740-GET-ROOT-INDEX        THRU 9740-EXIT.
023000     MOVE WS-ROOT-IDX     TO WS-TEST-ANCESTOR.
023100     PERFORM 9760-GET-DISTANCE          THRU 9760-EXIT.
023200     IF  ZP-ALL-RELATIONS
023300         ADD  1 TO WS-FOUND-DISTANCE.
023400     IF  (WS-FOUND-DISTANCE + WS-PS-BEST-DIST) = ZERO
023500         MOVE ZERO TO ZW-MET-SCORE
023600     ELSE
023700         COMPUTE ZW-MET-SCORE ROUNDED =
023800             WS-FOUND-DISTANCE /
023900             (WS-FOUND-DISTANCE + WS-PS-BEST-DIST).
024000 4000-EXIT.
024100     EXIT.
024200*
024300** 4050 picks term2-is-ancestor-of-term1, then term1-is-ancestor *
024400** of-term2, before falling back to the farthest-common scan.   *
024500 4050-FIND-BEST-ANCESTOR.
024600     MOVE 'N' TO WS-PS-BEST-SET-SW.
024700     MOVE ZEROES TO WS-PS-BEST-IDX WS-PS-BEST-DIST.
024800     MOVE ZW-MET-TERM2-IDX TO WS-TEST-CHILD.
024900     MOVE ZW-MET-TERM1-IDX TO WS-TEST-ANCESTOR.
025000     PERFORM 9800-TEST-ANCESTOR         THRU 9800-EXIT.
025100     IF  WS-ANCESTOR-FOUND
025200         MOVE ZW-MET-TERM1-IDX TO WS-PS-BEST-IDX
025300         PERFORM 9760-GET-DISTANCE      THRU 9760-EXIT
025400         MOVE WS-FOUND-DISTANCE TO WS-PS-BEST-DIST
025500         SET  WS-PS-BEST-SET TO TRUE
025600         GO TO 4050-EXIT.
025700     MOVE ZW-MET-TERM1-IDX TO WS-TEST-CHILD.
025800     MOVE ZW-MET-TERM2-IDX TO WS-TEST-ANCESTOR.
025900     PERFORM 9800-TEST-ANCESTOR         THRU 9800-EXIT.
026000     IF  WS-ANCESTOR-FOUND
026100         MOVE ZW-MET-TERM2-IDX TO WS-PS-BEST-IDX
026200         PERFORM 9760-GET-DISTANCE      THRU 9760-EXIT
026300         MOVE WS-FOUND-DISTANCE TO WS-PS-BEST-DIST
026400         SET  WS-PS-BEST-SET TO TRUE
026500         GO TO 4050-EXIT.
026600     PERFORM 4100-SCAN-PS-CANDIDATE     THRU 4100-EXIT
026700         VARYING ZT-IX FROM 1 BY 1
026800         UNTIL ZT-IX > ZT-TERM-COUNT.
026900 4050-EXIT.
027000     EXIT.
027100*
027200 4100-SCAN-PS-CANDIDATE.
027300     MOVE ZW-MET-TERM1-IDX TO WS-TEST-CHILD.
027400     SET  WS-TEST-ANCESTOR TO ZT-IX.
027500     PERFORM 9800-TEST-ANCESTOR         THRU 9800-EXIT.
027600     IF  NOT WS-ANCESTOR-FOUND
027700         GO TO 4100-EXIT.
027800     MOVE ZW-MET-TERM2-IDX TO WS-TEST-CHILD.
027900     SET  WS-TEST-ANCESTOR TO ZT-IX.
028000     PERFORM 9800-TEST-ANCESTOR         THRU 9800-EXIT.
028100     IF  NOT WS-ANCESTOR-FOUND
028200         GO TO 4100-EXIT.
028300     MOVE ZW-MET-TERM1-IDX TO WS-TEST-CHILD.
028400     SET  WS-TEST-ANCESTOR TO ZT-IX.
028500     PERFORM 9760-GET-DISTANCE          THRU 9760-EXIT.
028600     MOVE WS-FOUND-DISTANCE TO WS-PS-DIST1.
028700     MOVE ZW-MET-TERM2-IDX TO WS-TEST-CHILD.
028800     SET  WS-TEST-ANCESTOR TO ZT-IX.
028900     PERFORM 9760-GET-DISTANCE          THRU 9760-EXIT.
029000     ADD  WS-PS-DIST1 WS-FOUND-DISTANCE
029100         GIVING WS-PS-CAND-COMBINED.
029200     IF  (NOT WS-PS-BEST-SET)
029300             OR WS-PS-CAND-COMBINED > WS-PS-BEST-DIST
029400         SET  WS-PS-BEST-IDX TO ZT-IX
029500         MOVE WS-PS-CAND-COMBINED TO WS-PS-BEST-DIST
029600         SET  WS-PS-BEST-SET TO TRUE.
029700 4100-EXIT.
029800     EXIT.
029900*
030000******************************************************************
030100** TERM SIMUI - Jaccard overlap of the two terms' ancestor sets.*
030200******************************************************************
030300 5000-TERM-SIMUI.
030400     PERFORM 9770-GET-COMMON-SET        THRU 9770-EXIT.
030500     PERFORM 9780-GET-COMBINED-SET      THRU 9780-EXIT.
030600     IF  WS-COMBINED-COUNT = ZERO
030700         MOVE ZERO TO ZW-MET-SCORE
030800     ELSE
030900         COMPUTE ZW-MET-SCORE ROUNDED =
031000             WS-COMMON-COUNT / WS-COMBINED-COUNT.
031100 5000-EXIT.
031200     EXIT.
031300*
031400******************************************************************
031500** TERM SIMGIC - weighted Jaccard, IC sums in place of counts.  *
031600******************************************************************
031700 6000-TERM-SIMGIC.
031800     PERFORM 9770-GET-COMMON-SET        THRU 9770-EXIT.
031900     PERFORM 9780-GET-COMBINED-SET      THRU 9780-EXIT.
032000     IF  WS-COMBINED-IC-SUM = ZERO
032100         MOVE ZERO TO ZW-MET-SCORE
032200     ELSE
032300         COMPUTE ZW-MET-SCORE ROUNDED =
032400             WS-COMMON-IC-SUM / WS-COMBINED-IC-SUM.
032500 6000-EXIT.
032600     EXIT.
032700*
032800******************************************************************
032900** TERM COSIM - same weighted-Jaccard shape as SIMGIC above, but *
033000** squaring each ancestor's own IC before it goes into the sum, *
033100** the same way ZSIM008's CA/XA functions do it for us.          *
033200******************************************************************
033300 7000-TERM-COSIM.
033400     PERFORM 9770-GET-COMMON-SET        THRU 9770-EXIT.
033500     PERFORM 9780-GET-COMBINED-SET      THRU 9780-EXIT.
033600     IF  WS-COMBINED-IC-SQ-SUM = ZERO
033700         MOVE ZERO TO ZW-MET-SCORE
033800     ELSE
033900         COMPUTE ZW-MET-SCORE ROUNDED =
034000             WS-COMMON-IC-SQ-SUM / WS-COMBINED-IC-SQ-SUM.
034100 7000-EXIT.
034200     EXIT.
034300*
034400******************************************************************
034500** SHARED HELPERS.                                              *
034600******************************************************************
034700 9700-GET-MICA.
034800     MOVE ZW-MET-TERM1-IDX TO ZW-TERM1-IDX.
034900     MOVE ZW-MET-TERM2-IDX TO ZW-TERM2-IDX.
035000     SET  ZW-FN-GET-MICA TO TRUE.
035100     CALL 'ZSIM008' USING ZSIM-RUN-TABLES ZW-SERVICE-PARMS.
035200     MOVE ZW-RESULT-MICA-IDX TO WS-MICA-IDX.
035300 9700-EXIT.
035400     EXIT.
035500*
035600 9720-GET-IC-OF-MICA.
035610     IF  WS-MICA-IDX = ZERO
035620         MOVE ZERO TO WS-IC-MICA
035630         GO TO 9720-EXIT.
035700     MOVE WS-MICA-IDX TO ZW-TERM1-IDX.
035800     SET  ZW-FN-GET-IC TO TRUE.
035900     CALL 'ZSIM008' USING ZSIM-RUN-TABLES ZW-SERVICE-PARMS.
036000     MOVE ZW-RESULT-IC TO WS-IC-MICA.
036100 9720-EXIT.
036200     EXIT.
036300*
036400 9730-GET-IC-OF-BOTH.
036500     MOVE ZW-MET-TERM1-IDX TO ZW-TERM1-IDX.
036600     SET  ZW-FN-GET-IC TO TRUE.
036700     CALL 'ZSIM008' USING ZSIM-RUN-TABLES ZW-SERVICE-PARMS.
036800     MOVE ZW-RESULT-IC TO WS-IC1.
036900     MOVE ZW-MET-TERM2-IDX TO ZW-TERM1-IDX.
037000     SET  ZW-FN-GET-IC TO TRUE.
037100     CALL 'ZSIM008' USING ZSIM-RUN-TABLES ZW-SERVICE-PARMS.
037200     MOVE ZW-RESULT-IC TO WS-IC2.
037300 9730-EXIT.
037400     EXIT.
037500*
037600 9740-GET-ROOT-INDEX.
037700     SET  ZT-IX TO WS-TEST-CHILD.
037800     IF  ZT-NAMESPACE(ZT-IX) = 'F'
037900         MOVE ZN-ROOT-F TO WS-ROOT-IDX
038000     ELSE
038100     IF  ZT-NAMESPACE(ZT-IX) = 'P'
038200         MOVE ZN-ROOT-P TO WS-ROOT-IDX
038300     ELSE
038400         MOVE ZN-ROOT-C TO WS-ROOT-IDX.
038500 9740-EXIT.
038600     EXIT.
038700*
038800 9760-GET-DISTANCE.
038900     MOVE ZEROES TO WS-FOUND-DISTANCE.
039000     PERFORM 9761-SCAN-FOR-DISTANCE     THRU 9761-EXIT
039100         VARYING ZC-IX FROM 1 BY 1
039200         UNTIL ZC-IX > ZC-CLOSURE-COUNT.
039300 9760-EXIT.
039400     EXIT.
039500*
039600 9761-SCAN-FOR-DISTANCE.
039700     IF  ZC-CHILD-IDX(ZC-IX)    = WS-TEST-CHILD
039800         AND ZC-ANCESTOR-IDX(ZC-IX) = WS-TEST-ANCESTOR
039900         MOVE ZC-DISTANCE(ZC-IX) TO WS-FOUND-DISTANCE
040000         SET  ZC-IX TO ZC-CLOSURE-COUNT.
040100 9761-EXIT.
040200     EXIT.
040300*
040400 9770-GET-COMMON-SET.
040500     MOVE ZW-MET-TERM1-IDX TO ZW-TERM1-IDX.
040600     MOVE ZW-MET-TERM2-IDX TO ZW-TERM2-IDX.
040700     SET  ZW-FN-COMMON-ANCESTORS TO TRUE.
040800     CALL 'ZSIM008' USING ZSIM-RUN-TABLES ZW-SERVICE-PARMS.
040900     MOVE ZW-RESULT-COUNT      TO WS-COMMON-COUNT.
041000     MOVE ZW-RESULT-IC-SUM     TO WS-COMMON-IC-SUM.
041100     MOVE ZW-RESULT-IC-SQ-SUM  TO WS-COMMON-IC-SQ-SUM.
041200 9770-EXIT.
041300     EXIT.
041400*
041500 9780-GET-COMBINED-SET.
041600     MOVE ZW-MET-TERM1-IDX TO ZW-TERM1-IDX.
041700     MOVE ZW-MET-TERM2-IDX TO ZW-TERM2-IDX.
041800     SET  ZW-FN-COMBINED-ANCESTORS TO TRUE.
041900     CALL 'ZSIM008' USING ZSIM-RUN-TABLES ZW-SERVICE-PARMS.
042000     MOVE ZW-RESULT-COUNT      TO WS-COMBINED-COUNT.
042100     MOVE ZW-RESULT-IC-SUM     TO WS-COMBINED-IC-SUM.
042200     MOVE ZW-RESULT-IC-SQ-SUM  TO WS-COMBINED-IC-SQ-SUM.
042300 9780-EXIT.
042400     EXIT.
042500*
042600 9800-TEST-ANCESTOR.
042700     MOVE 'N' TO WS-ANCESTOR-FOUND-SW.
042800     PERFORM 9810-CHECK-ANCESTOR-EDGE   THRU 9810-EXIT
042900         VARYING ZC-IX2 FROM 1 BY 1
043000         UNTIL ZC-IX2 > ZC-CLOSURE-COUNT
043100         OR WS-ANCESTOR-FOUND.
043200 9800-EXIT.
043300     EXIT.
043400*
043500 9810-CHECK-ANCESTOR-EDGE.
043600     IF  ZC-CHILD-IDX(ZC-IX2)    = WS-TEST-CHILD
043700         AND ZC-ANCESTOR-IDX(ZC-IX2) = WS-TEST-ANCESTOR
043750         AND (ZC-IS-A(ZC-IX2) OR ZP-ALL-RELATIONS)
043800         SET  WS-ANCESTOR-FOUND TO TRUE.
043900 9810-EXIT.
044000     EXIT.
